000100******************************************************************ACTRNCPY
000200*                                                                 ACTRNCPY
000300*    ACTRNCPY -- ACCOUNT POSTING TRANSACTION RECORD (ACCT-TRANS)  ACTRNCPY
000400*    READ SEQUENTIALLY BY ACPOST AGAINST THE ACCOUNT-MASTER       ACTRNCPY
000500*    FILE.  ACTRN-DATA-AREA IS REDEFINED ACCORDING TO             ACTRNCPY
000600*    ACTRN-TXN-CODE - SEE THE FOUR REDEFINES BELOW.               ACTRNCPY
000700*                                                                 ACTRNCPY
000800*    CHANGE ACTIVITY                                              ACTRNCPY
000900*    ---------------                                              ACTRNCPY
001000*    2010-01-14 DWS  NEW COPYBOOK.                                ACTRNCPY
001100*    2010-06-30 DWS  ADDED TRANSFER-DATA REDEFINES (TICKET        ACTRNCPY
001200*                    BTS-0902, INTER-ACCOUNT TRANSFERS).          ACTRNCPY
001300*                                                                 ACTRNCPY
001400******************************************************************ACTRNCPY
001500 01  ACCT-TRANS-REC.                                              ACTRNCPY
001600     05  ACTRN-TXN-CODE              PIC X(8).                    ACTRNCPY
001700         88  ACTRN-IS-OPEN               VALUE 'OPEN'.            ACTRNCPY
001800         88  ACTRN-IS-DEPOSIT            VALUE 'DEPOSIT'.         ACTRNCPY
001900         88  ACTRN-IS-WITHDRAW           VALUE 'WITHDRAW'.        ACTRNCPY
002000         88  ACTRN-IS-TRANSFER           VALUE 'TRANSFER'.        ACTRNCPY
002100     05  ACTRN-DATA-AREA             PIC X(88).                   ACTRNCPY
002200     05  ACTRN-OPEN-DATA REDEFINES ACTRN-DATA-AREA.               ACTRNCPY
002300         10  ACTRN-OP-HOLDER-NAME    PIC X(40).                   ACTRNCPY
002400         10  FILLER                  PIC X(48).                   ACTRNCPY
002500     05  ACTRN-DEPOSIT-DATA REDEFINES ACTRN-DATA-AREA.            ACTRNCPY
002600         10  ACTRN-DP-ACCOUNT-NUMBER PIC X(7).                    ACTRNCPY
002700         10  ACTRN-DP-AMOUNT         PIC S9(11)V99 COMP-3.        ACTRNCPY
002800         10  FILLER                  PIC X(66).                   ACTRNCPY
002900     05  ACTRN-WITHDRAW-DATA REDEFINES ACTRN-DATA-AREA.           ACTRNCPY
003000         10  ACTRN-WD-ACCOUNT-NUMBER PIC X(7).                    ACTRNCPY
003100         10  ACTRN-WD-AMOUNT         PIC S9(11)V99 COMP-3.        ACTRNCPY
003200         10  FILLER                  PIC X(66).                   ACTRNCPY
003300     05  ACTRN-TRANSFER-DATA REDEFINES ACTRN-DATA-AREA.           ACTRNCPY
003400         10  ACTRN-TR-SOURCE-ACCT    PIC X(7).                    ACTRNCPY
003500         10  ACTRN-TR-DEST-ACCT      PIC X(7).                    ACTRNCPY
003600         10  ACTRN-TR-AMOUNT         PIC S9(11)V99 COMP-3.        ACTRNCPY
003700         10  FILLER                  PIC X(59).                   ACTRNCPY
003800     05  FILLER                      PIC X(04).                   ACTRNCPY
003900*                                                                 ACTRNCPY
