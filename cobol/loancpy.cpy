000100******************************************************************LOANCPY
000200*                                                                 LOANCPY
000300*    LOANCPY -- CORPORATE LOAN DEAL MASTER RECORD                 LOANCPY
000400*    ONE RECORD PER LOAN DEAL.  KEYED BY LN-LOAN-ID ON THE         LOANCPY
000500*    INDEXED LOAN-MASTER FILE (SEE LNWKFL / LNPRICE SELECT).       LOANCPY
000600*                                                                 LOANCPY
000700*    CHANGE ACTIVITY                                              LOANCPY
000800*    ---------------                                              LOANCPY
000900*    2009-03-11 JRS  NEW COPYBOOK FOR LOAN PRICING/APPROVAL WORK.  LOANCPY
001000*    2009-07-02 JRS  ADDED LN-SANCTIONED-AMT/LN-APPROVED-RATE      LOANCPY
001100*                    FOR ADMIN OVERRIDE OF PRICED TERMS.           LOANCPY
001200*    1998-11-02 RSK  TICKET BTS-0447 - WIDENED ALL *-AT STAMPS     LOANCPY
001300*                    FROM 9(6) TO 9(14) (CCYYMMDDHHMMSS) FOR       LOANCPY
001400*                    YEAR-2000 READINESS. ADDED REDEFINES BELOW    LOANCPY
001500*                    SO REPORT PARAGRAPHS CAN PICK OFF CCYY/MM/DD. LOANCPY
001600*    2011-05-19 DWS  ADDED LN-DELETED-FLAG / LN-DELETED-AT FOR     LOANCPY
001700*                    SOFT-DELETE SUPPORT (TICKET BTS-1188).        LOANCPY
001800*                                                                 LOANCPY
001900******************************************************************LOANCPY
002000 01  LOAN-REC.                                                    LOANCPY
002100     05  LN-LOAN-ID                  PIC X(24).                   LOANCPY
002200     05  LN-CLIENT-NAME              PIC X(40).                   LOANCPY
002300     05  LN-LOAN-TYPE                PIC X(20).                   LOANCPY
002400     05  LN-REQUESTED-AMOUNT         PIC S9(11)V99 COMP-3.        LOANCPY
002500     05  LN-PROPOSED-RATE            PIC 9(2)V99.                 LOANCPY
002600     05  LN-TENURE-MONTHS            PIC 9(4).                    LOANCPY
002700     05  LN-FIN-REVENUE              PIC S9(11)V99 COMP-3.        LOANCPY
002800     05  LN-FIN-EBITDA               PIC S9(11)V99 COMP-3.        LOANCPY
002900     05  LN-FIN-RATING               PIC X(1).                    LOANCPY
003000         88  LN-RATING-A                 VALUE 'A'.               LOANCPY
003100         88  LN-RATING-B                 VALUE 'B'.               LOANCPY
003200         88  LN-RATING-C                 VALUE 'C'.               LOANCPY
003300         88  LN-RATING-D                 VALUE 'D'.               LOANCPY
003400         88  LN-RATING-BLANK             VALUE SPACE.             LOANCPY
003500     05  LN-STATUS                   PIC X(12).                   LOANCPY
003600         88  LN-STATUS-DRAFT             VALUE 'DRAFT'.           LOANCPY
003700         88  LN-STATUS-SUBMITTED         VALUE 'SUBMITTED'.       LOANCPY
003800         88  LN-STATUS-UNDER-REVIEW      VALUE 'UNDER_REVIEW'.    LOANCPY
003900         88  LN-STATUS-APPROVED          VALUE 'APPROVED'.        LOANCPY
004000         88  LN-STATUS-REJECTED          VALUE 'REJECTED'.        LOANCPY
004100     05  LN-SANCTIONED-AMOUNT        PIC S9(11)V99 COMP-3.        LOANCPY
004200     05  LN-APPROVED-RATE            PIC 9(2)V99.                 LOANCPY
004300     05  LN-CREATED-BY               PIC X(24).                   LOANCPY
004400     05  LN-UPDATED-BY               PIC X(24).                   LOANCPY
004500     05  LN-APPROVED-BY              PIC X(24).                   LOANCPY
004600     05  LN-APPROVED-AT              PIC 9(14).                   LOANCPY
004700     05  LN-APPROVED-AT-R REDEFINES LN-APPROVED-AT.               LOANCPY
004800         10  LN-APR-CCYY             PIC 9(4).                    LOANCPY
004900         10  LN-APR-MM               PIC 9(2).                    LOANCPY
005000         10  LN-APR-DD               PIC 9(2).                    LOANCPY
005100         10  LN-APR-HHMMSS           PIC 9(6).                    LOANCPY
005200     05  LN-CREATED-AT               PIC 9(14).                   LOANCPY
005300     05  LN-CREATED-AT-R REDEFINES LN-CREATED-AT.                 LOANCPY
005400         10  LN-CRE-CCYY             PIC 9(4).                    LOANCPY
005500         10  LN-CRE-MM               PIC 9(2).                    LOANCPY
005600         10  LN-CRE-DD               PIC 9(2).                    LOANCPY
005700         10  LN-CRE-HHMMSS           PIC 9(6).                    LOANCPY
005800     05  LN-UPDATED-AT               PIC 9(14).                   LOANCPY
005900     05  LN-UPDATED-AT-R REDEFINES LN-UPDATED-AT.                 LOANCPY
006000         10  LN-UPD-CCYY             PIC 9(4).                    LOANCPY
006100         10  LN-UPD-MM               PIC 9(2).                    LOANCPY
006200         10  LN-UPD-DD               PIC 9(2).                    LOANCPY
006300         10  LN-UPD-HHMMSS           PIC 9(6).                    LOANCPY
006400     05  LN-DELETED-FLAG             PIC X(1).                    LOANCPY
006500         88  LN-IS-DELETED               VALUE 'Y'.               LOANCPY
006600         88  LN-IS-LIVE                  VALUE 'N'.               LOANCPY
006700     05  LN-DELETED-AT               PIC 9(14).                   LOANCPY
006800     05  LN-DELETED-AT-R REDEFINES LN-DELETED-AT.                 LOANCPY
006900         10  LN-DEL-CCYY             PIC 9(4).                    LOANCPY
007000         10  LN-DEL-MM               PIC 9(2).                    LOANCPY
007100         10  LN-DEL-DD               PIC 9(2).                    LOANCPY
007200         10  LN-DEL-HHMMSS           PIC 9(6).                    LOANCPY
007300     05  FILLER                      PIC X(10).                   LOANCPY
007400*                                                                 LOANCPY
