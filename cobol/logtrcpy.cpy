000100******************************************************************LOGTRCPY
000200*                                                                 LOGTRCPY
000300*    LOGTRCPY -- LOGIN ATTEMPT RECORD (LOGIN-TRANS)               LOGTRCPY
000400*    READ SEQUENTIALLY BY AUTHCHK.  BUSINESS-RULE SLICE ONLY -    LOGTRCPY
000500*    NO TOKEN IS ISSUED (SEE AUTHCHK HEADER COMMENTS).            LOGTRCPY
000600*                                                                 LOGTRCPY
000700*    CHANGE ACTIVITY                                              LOGTRCPY
000800*    ---------------                                              LOGTRCPY
000900*    2011-09-01 DWS  NEW COPYBOOK.                                LOGTRCPY
001000*                                                                 LOGTRCPY
001100******************************************************************LOGTRCPY
001200 01  LOGIN-TRANS-REC.                                             LOGTRCPY
001300     05  LGTRN-EMAIL                 PIC X(50).                   LOGTRCPY
001400     05  LGTRN-PASSWORD              PIC X(60).                   LOGTRCPY
001500     05  FILLER                      PIC X(10).                   LOGTRCPY
001600*                                                                 LOGTRCPY
