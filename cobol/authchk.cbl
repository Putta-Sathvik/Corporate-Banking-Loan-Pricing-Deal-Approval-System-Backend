000100 IDENTIFICATION DIVISION.                                         AUTHCHK
000200******************************************************************AUTHCHK
000300*PROGRAM:  AUTHCHK                                                AUTHCHK
000400*                                                                 AUTHCHK
000500*BATCH LOGIN-ATTEMPT CHECKER - BUSINESS-RULE SLICE ONLY.  READS   AUTHCHK
000600*LOGIN-TRANS CARDS, CHECKS EACH E-MAIL/PASSWORD PAIR AGAINST THE  AUTHCHK
000700*INDEXED USER-MASTER FILE AND WRITES ONE AUTH-RESULT RECORD PER   AUTHCHK
000800*ATTEMPT.  NO SESSION TOKEN IS ISSUED HERE - THAT IS AN ONLINE    AUTHCHK
000900*CONCERN FOR A FRONT-END THIS SHOP DOES NOT OWN.                  AUTHCHK
001000*                                                                 AUTHCHK
001100*CHECKING ORDER PER LENDING-SECURITY STANDARD SEC-07:             AUTHCHK
001200*    1. USER MUST EXIST (BY NORMALIZED E-MAIL) - ELSE INVALID     AUTHCHK
001300*    2. USER MUST BE ACTIVE                    - ELSE INACTIVE    AUTHCHK
001400*    3. PASSWORD MUST MATCH STORED CREDENTIAL  - ELSE INVALID     AUTHCHK
001500*RUN THIS STEP AFTER USRMAST SO A USER CREATED OR BOOTSTRAPPED IN AUTHCHK
001600*THE SAME NIGHTLY STREAM CAN LOG IN THE SAME NIGHT.  DOES NOT     AUTHCHK
001700*WRITE TO RUN-REPORT - LOGIN ATTEMPTS ARE NOT A LENDING STATISTIC. AUTHCHK
001800*                                                                 AUTHCHK
001900*CHANGE ACTIVITY                                                  AUTHCHK
002000*---------------                                                  AUTHCHK
002100*2011-09-01 DWS  NEW PROGRAM.                                     AUTHCHK
002200*2012-11-30 RSK  TICKET BTS-1402 - E-MAIL NORMALIZED (TRIMMED,    AUTHCHK
002300*                LOWERCASED) TO MATCH THE USRMAST LOOKUP KEY -    AUTHCHK
002400*                SAME ROOT CAUSE AS THE USRMAST FIX THIS DATE.    AUTHCHK
002500*2013-02-19 DWS  CHECKING ORDER NAILED DOWN TO EXISTS/ACTIVE/     AUTHCHK
002600*                CREDENTIAL PER SEC-07 AFTER AUDIT FINDING - AN   AUTHCHK
002700*                INACTIVE-USER ATTEMPT WAS WRONGLY REPORTED AS A  AUTHCHK
002800*                BAD PASSWORD, LEAKING ACCOUNT-EXISTENCE INFO.    AUTHCHK
002900*                                                                 AUTHCHK
003000******************************************************************AUTHCHK
003100 PROGRAM-ID.  AUTHCHK.                                            AUTHCHK
003200 AUTHOR. D W STOUT.                                               AUTHCHK
003300 INSTALLATION. COMMERCIAL LENDING SYSTEMS.                        AUTHCHK
003400 DATE-WRITTEN. 09/01/11.                                          AUTHCHK
003500 DATE-COMPILED.                                                   AUTHCHK
003600 SECURITY. CONFIDENTIAL.                                          AUTHCHK
003700*                                                                 AUTHCHK
003800 ENVIRONMENT DIVISION.                                            AUTHCHK
003900 CONFIGURATION SECTION.                                           AUTHCHK
004000 SOURCE-COMPUTER. IBM-390.                                        AUTHCHK
004100 OBJECT-COMPUTER. IBM-390.                                        AUTHCHK
004200 SPECIAL-NAMES.                                                   AUTHCHK
004300     C01 IS TOP-OF-FORM.                                          AUTHCHK
004400*                                                                 AUTHCHK
004500 INPUT-OUTPUT SECTION.                                            AUTHCHK
004600 FILE-CONTROL.                                                    AUTHCHK
004700     SELECT USER-MASTER ASSIGN TO USRMSTR                         AUTHCHK
004800         ORGANIZATION INDEXED                                     AUTHCHK
004900         ACCESS MODE DYNAMIC                                      AUTHCHK
005000         RECORD KEY IS US-USER-ID                                 AUTHCHK
005100         FILE STATUS IS WS-USRMST-STATUS.                         AUTHCHK
005200     SELECT LOGIN-TRANS-FILE ASSIGN TO LOGNTRN                    AUTHCHK
005300         ORGANIZATION SEQUENTIAL                                  AUTHCHK
005400         FILE STATUS IS WS-LOGTRN-STATUS.                         AUTHCHK
005500     SELECT AUTH-RESULT-FILE ASSIGN TO AUTHRES                    AUTHCHK
005600         ORGANIZATION SEQUENTIAL                                  AUTHCHK
005700         FILE STATUS IS WS-AUTHRS-STATUS.                         AUTHCHK
005800*                                                                 AUTHCHK
005900 DATA DIVISION.                                                   AUTHCHK
006000 FILE SECTION.                                                    AUTHCHK
006100*                                                                 AUTHCHK
006200 FD  USER-MASTER.                                                 AUTHCHK
006300 COPY USERCPY.                                                    AUTHCHK
006400*                                                                 AUTHCHK
006500 FD  LOGIN-TRANS-FILE.                                            AUTHCHK
006600 COPY LOGTRCPY.                                                   AUTHCHK
006700*                                                                 AUTHCHK
006800 FD  AUTH-RESULT-FILE.                                            AUTHCHK
006900 COPY AUTHCPY.                                                    AUTHCHK
007000*                                                                 AUTHCHK
007100 WORKING-STORAGE SECTION.                                         AUTHCHK
007200*                                                                 AUTHCHK
007300 77  WS-LOGIN-READ               PIC S9(4) COMP VALUE +0.         AUTHCHK
007400*                                                                 AUTHCHK
007500 01  WS-FILE-STATUSES.                                            AUTHCHK
007600     05  WS-LOGTRN-STATUS        PIC X(2).                        AUTHCHK
007700         88  WS-LOGTRN-OK            VALUE '00'.                  AUTHCHK
007800         88  WS-LOGTRN-EOF           VALUE '10'.                  AUTHCHK
007900     05  WS-USRMST-STATUS        PIC X(2).                        AUTHCHK
008000         88  WS-USRMST-OK            VALUE '00'.                  AUTHCHK
008100     05  WS-AUTHRS-STATUS        PIC X(2).                        AUTHCHK
008200         88  WS-AUTHRS-OK            VALUE '00'.                  AUTHCHK
008300     05  FILLER                  PIC X(04).                       AUTHCHK
008400*                                                                 AUTHCHK
008500 01  WS-SWITCHES.                                                 AUTHCHK
008600     05  WS-LOGIN-EOF-SW         PIC X(1) VALUE 'N'.              AUTHCHK
008700         88  WS-LOGIN-EOF            VALUE 'Y'.                   AUTHCHK
008800     05  WS-USER-FOUND-SW        PIC X(1) VALUE 'N'.              AUTHCHK
008900         88  WS-USER-ON-FILE         VALUE 'Y'.                   AUTHCHK
009000     05  FILLER                  PIC X(08).                       AUTHCHK
009100*                                                                 AUTHCHK
009200 01  WS-RUN-COUNTERS.                                             AUTHCHK
009300     05  WS-SUCCESS-COUNT        PIC S9(4) COMP VALUE +0.         AUTHCHK
009400     05  WS-FAILED-COUNT         PIC S9(4) COMP VALUE +0.         AUTHCHK
009500     05  FILLER                  PIC X(08).                       AUTHCHK
009600*                                                                 AUTHCHK
009700 01  WS-AUTH-WORK-FIELDS.                                         AUTHCHK
009800*    SAME TRIM/FOLD NORMALIZATION AS USRMAST - THE E-MAIL KEY     AUTHCHK
009900*    MUST BE MASSAGED IDENTICALLY IN BOTH PROGRAMS OR A USER      AUTHCHK
010000*    CREATED BY ONE COULD NEVER LOG IN THROUGH THE OTHER.         AUTHCHK
010100     05  WS-EMAIL-NORM           PIC X(50) VALUE SPACES.          AUTHCHK
010110     05  FILLER                  PIC X(10).                       AUTHCHK
010120*                                                                 AUTHCHK
010130 01  WS-SCAN-FIELDS.                                              AUTHCHK
010140*    USER-MASTER IS KEYED BY US-USER-ID, NOT BY E-MAIL - SEE      AUTHCHK
010150*    USRMAST, WHERE CREATE-USER TAKES THE USER-ID AS A SEPARATE   AUTHCHK
010160*    INPUT FIELD.  SO THE LOOKUP HERE IS THE SAME FULL-FILE       AUTHCHK
010170*    START/READ-NEXT SCAN USRMAST USES FOR ITS OWN UNIQUENESS     AUTHCHK
010180*    CHECK, COMPARING EACH RECORD'S US-EMAIL AS IT GOES BY.       AUTHCHK
010190     05  WS-SCAN-STATUS          PIC X(2) VALUE SPACES.           AUTHCHK
010200     05  FILLER                  PIC X(10).                       AUTHCHK
010300*                                                                 AUTHCHK
010400 COPY WSDTCPY.                                                    AUTHCHK
010500*                                                                 AUTHCHK
010600******************************************************************AUTHCHK
010700 PROCEDURE DIVISION.                                              AUTHCHK
010800******************************************************************AUTHCHK
010900 000-MAIN.                                                        AUTHCHK
011000     PERFORM 0050-OPEN-FILES THRU 0050-EXIT.                      AUTHCHK
011100     PERFORM 0110-READ-LOGIN-TRANS THRU 0110-EXIT.                AUTHCHK
011200     PERFORM 0100-PROCESS-LOGINS THRU 0100-EXIT                   AUTHCHK
011300             UNTIL WS-LOGIN-EOF.                                  AUTHCHK
011400     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.                     AUTHCHK
011500     STOP RUN.                                                    AUTHCHK
011600*                                                                 AUTHCHK
011700 0050-OPEN-FILES.                                                 AUTHCHK
011800     OPEN INPUT USER-MASTER.                                      AUTHCHK
011900     IF NOT WS-USRMST-OK                                          AUTHCHK
012000         DISPLAY 'AUTHCHK - ERROR OPENING USER-MASTER, STATUS '   AUTHCHK
012100                 WS-USRMST-STATUS                                 AUTHCHK
012200         STOP RUN                                                 AUTHCHK
012300     END-IF.                                                      AUTHCHK
012400     OPEN INPUT LOGIN-TRANS-FILE.                                 AUTHCHK
012500     IF NOT WS-LOGTRN-OK                                          AUTHCHK
012600         DISPLAY 'AUTHCHK - ERROR OPENING LOGNTRN, STATUS '       AUTHCHK
012700                 WS-LOGTRN-STATUS                                 AUTHCHK
012800         STOP RUN                                                 AUTHCHK
012900     END-IF.                                                      AUTHCHK
013000     OPEN OUTPUT AUTH-RESULT-FILE.                                AUTHCHK
013100     IF NOT WS-AUTHRS-OK                                          AUTHCHK
013200         DISPLAY 'AUTHCHK - ERROR OPENING AUTHRES, STATUS '       AUTHCHK
013300                 WS-AUTHRS-STATUS                                 AUTHCHK
013400         STOP RUN                                                 AUTHCHK
013500     END-IF.                                                      AUTHCHK
013600 0050-EXIT.                                                       AUTHCHK
013700     EXIT.                                                        AUTHCHK
013800*                                                                 AUTHCHK
013900 0110-READ-LOGIN-TRANS.                                           AUTHCHK
014000     READ LOGIN-TRANS-FILE INTO LOGIN-TRANS-REC                   AUTHCHK
014100         AT END                                                   AUTHCHK
014200             SET WS-LOGIN-EOF TO TRUE                             AUTHCHK
014300     END-READ.                                                    AUTHCHK
014400 0110-EXIT.                                                       AUTHCHK
014500     EXIT.                                                        AUTHCHK
014600*                                                                 AUTHCHK
014700 0100-PROCESS-LOGINS.                                             AUTHCHK
014800     PERFORM 0200-CHECK-LOGIN THRU 0200-EXIT.                     AUTHCHK
014900     PERFORM 0110-READ-LOGIN-TRANS THRU 0110-EXIT.                AUTHCHK
015000 0100-EXIT.                                                       AUTHCHK
015100     EXIT.                                                        AUTHCHK
015200*                                                                 AUTHCHK
015300 0200-CHECK-LOGIN.                                                AUTHCHK
015400*    SEC-07 ORDER - EXISTS, THEN ACTIVE, THEN CREDENTIAL.  DO     AUTHCHK
015500*    NOT RE-ORDER (SEE 2013-02-19 AUDIT-FINDING ENTRY ABOVE) -    AUTHCHK
015600*    REPORTING A BAD PASSWORD FOR AN UNKNOWN OR INACTIVE E-MAIL   AUTHCHK
015700*    LEAKS WHETHER THE ACCOUNT EXISTS.                            AUTHCHK
015800     MOVE LGTRN-EMAIL TO WS-EMAIL-NORM.                           AUTHCHK
015900     INSPECT WS-EMAIL-NORM CONVERTING                             AUTHCHK
016000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          AUTHCHK
016100         'abcdefghijklmnopqrstuvwxyz'.                            AUTHCHK
016150     SET WS-USER-ON-FILE TO FALSE.                                AUTHCHK
016400     MOVE SPACES TO AUTHR-REASON.                                 AUTHCHK
016500     PERFORM 0210-FIND-USER-BY-EMAIL THRU 0210-EXIT.              AUTHCHK
016600     IF NOT WS-USER-ON-FILE                                       AUTHCHK
016700         MOVE 'INVALID CREDENTIALS' TO AUTHR-REASON               AUTHCHK
016800         SET AUTHR-FAILED TO TRUE                                 AUTHCHK
016900     ELSE                                                         AUTHCHK
017000         IF NOT US-IS-ACTIVE                                      AUTHCHK
017100             MOVE 'ACCOUNT NOT ACTIVE' TO AUTHR-REASON            AUTHCHK
017200             SET AUTHR-FAILED TO TRUE                             AUTHCHK
017300         ELSE                                                     AUTHCHK
017400             IF LGTRN-PASSWORD NOT = US-PASSWORD                  AUTHCHK
017500                 MOVE 'INVALID CREDENTIALS' TO AUTHR-REASON       AUTHCHK
017600                 SET AUTHR-FAILED TO TRUE                         AUTHCHK
017700             ELSE                                                 AUTHCHK
017800                 SET AUTHR-SUCCESS TO TRUE                        AUTHCHK
017900             END-IF                                               AUTHCHK
018000         END-IF                                                   AUTHCHK
018100     END-IF.                                                      AUTHCHK
018200     PERFORM 0250-WRITE-RESULT THRU 0250-EXIT.                    AUTHCHK
018300 0200-EXIT.                                                       AUTHCHK
018400     EXIT.                                                        AUTHCHK
018500*                                                                 AUTHCHK
018600 0210-FIND-USER-BY-EMAIL.                                         AUTHCHK
018700*    FULL-FILE SCAN BY ASCENDING US-USER-ID, TESTING US-EMAIL AS  AUTHCHK
018800*    EACH RECORD GOES BY - THE SAME TECHNIQUE USRMAST USES FOR    AUTHCHK
018900*    ITS OWN CREATE-TIME DUPLICATE-E-MAIL CHECK.  THE MATCHING    AUTHCHK
018950*    RECORD IS LEFT IN THE FD AREA FOR 0250-WRITE-RESULT.         AUTHCHK
019000     MOVE LOW-VALUES TO US-USER-ID.                               AUTHCHK
019010     START USER-MASTER KEY IS NOT LESS THAN US-USER-ID            AUTHCHK
019020         INVALID KEY                                              AUTHCHK
019030             MOVE '10' TO WS-SCAN-STATUS                          AUTHCHK
019040         NOT INVALID KEY                                          AUTHCHK
019050             MOVE '00' TO WS-SCAN-STATUS                          AUTHCHK
019060     END-START.                                                   AUTHCHK
019070     PERFORM 0215-SCAN-NEXT-USER THRU 0215-EXIT                   AUTHCHK
019080             UNTIL WS-SCAN-STATUS = '10' OR WS-USER-ON-FILE.      AUTHCHK
019090 0210-EXIT.                                                       AUTHCHK
019100     EXIT.                                                        AUTHCHK
019110*                                                                 AUTHCHK
019120 0215-SCAN-NEXT-USER.                                             AUTHCHK
019130     READ USER-MASTER NEXT RECORD                                 AUTHCHK
019140         AT END                                                   AUTHCHK
019150             MOVE '10' TO WS-SCAN-STATUS                          AUTHCHK
019160         NOT AT END                                               AUTHCHK
019170             IF US-EMAIL = WS-EMAIL-NORM                          AUTHCHK
019180                 SET WS-USER-ON-FILE TO TRUE                      AUTHCHK
019190             END-IF                                               AUTHCHK
019200     END-READ.                                                    AUTHCHK
019210 0215-EXIT.                                                       AUTHCHK
019220     EXIT.                                                        AUTHCHK
019800*                                                                 AUTHCHK
019900 0250-WRITE-RESULT.                                               AUTHCHK
020000     MOVE LGTRN-EMAIL TO AUTHR-EMAIL.                             AUTHCHK
020100     IF WS-USER-ON-FILE                                           AUTHCHK
020200         MOVE US-USER-ID     TO AUTHR-USER-ID                     AUTHCHK
020300         MOVE US-ROLE        TO AUTHR-ROLE                        AUTHCHK
020400         MOVE US-ACTIVE-FLAG TO AUTHR-ACTIVE-FLAG                 AUTHCHK
020500     ELSE                                                         AUTHCHK
020600         MOVE SPACES TO AUTHR-USER-ID                             AUTHCHK
020700         MOVE SPACES TO AUTHR-ROLE                                AUTHCHK
020800         MOVE SPACES TO AUTHR-ACTIVE-FLAG                         AUTHCHK
020900     END-IF.                                                      AUTHCHK
021000     WRITE AUTH-RESULT-REC.                                       AUTHCHK
021100     IF AUTHR-SUCCESS                                             AUTHCHK
021200         ADD 1 TO WS-SUCCESS-COUNT                                AUTHCHK
021300     ELSE                                                         AUTHCHK
021400         ADD 1 TO WS-FAILED-COUNT                                 AUTHCHK
021500     END-IF.                                                      AUTHCHK
021600 0250-EXIT.                                                       AUTHCHK
021700     EXIT.                                                        AUTHCHK
021800*                                                                 AUTHCHK
021900 0790-CLOSE-FILES.                                                AUTHCHK
022000     CLOSE USER-MASTER.                                           AUTHCHK
022100     CLOSE LOGIN-TRANS-FILE.                                      AUTHCHK
022200     CLOSE AUTH-RESULT-FILE.                                      AUTHCHK
022300     DISPLAY 'AUTHCHK - SUCCESS ' WS-SUCCESS-COUNT.               AUTHCHK
022400     DISPLAY 'AUTHCHK - FAILED  ' WS-FAILED-COUNT.                AUTHCHK
022500 0790-EXIT.                                                       AUTHCHK
022600     EXIT.                                                        AUTHCHK
