000100******************************************************************WSDTCPY
000200*                                                                 WSDTCPY
000300*    WSDTCPY -- SHARED TIMESTAMP WORK FIELDS                      WSDTCPY
000400*    COPIED INTO EVERY LOAN/ACCOUNT/USER DRIVER THAT HAS TO        WSDTCPY
000500*    STAMP A MASTER RECORD WITH THE RUN DATE/TIME.                 WSDTCPY
000600*                                                                 WSDTCPY
000700*    CHANGE ACTIVITY                                              WSDTCPY
000800*    ---------------                                              WSDTCPY
000900*    1991-02-04 JRS  NEW COPYBOOK.                                WSDTCPY
001000*    1998-11-02 RSK  TICKET BTS-0447 - ORIGINAL 2-DIGIT-YEAR       WSDTCPY
001100*                    ACCEPT FROM DATE REPLACED WITH THE 4-DIGIT    WSDTCPY
001200*                    YYYYMMDD FORM BELOW FOR YEAR-2000 READINESS.  WSDTCPY
001300*                                                                 WSDTCPY
001400******************************************************************WSDTCPY
001500 01  WS-RUN-DATE-TIME.                                            WSDTCPY
001600     05  WS-RUN-DATE.                                             WSDTCPY
001700         10  WS-RUN-CCYY             PIC 9(4).                    WSDTCPY
001800         10  WS-RUN-MM               PIC 9(2).                    WSDTCPY
001900         10  WS-RUN-DD               PIC 9(2).                    WSDTCPY
002000     05  WS-RUN-TIME.                                             WSDTCPY
002100         10  WS-RUN-HH               PIC 9(2).                    WSDTCPY
002200         10  WS-RUN-MN               PIC 9(2).                    WSDTCPY
002300         10  WS-RUN-SS               PIC 9(2).                    WSDTCPY
002400         10  WS-RUN-HS               PIC 9(2).                    WSDTCPY
002410     05  FILLER                      PIC X(04).                   WSDTCPY
002500 01  WS-STAMP-14.                                                 WSDTCPY
002600     05  WS-STAMP-CCYYMMDD           PIC 9(8).                    WSDTCPY
002700     05  WS-STAMP-HHMMSS             PIC 9(6).                    WSDTCPY
002710     05  FILLER                      PIC X(04).                   WSDTCPY
002800 01  WS-STAMP-14-N REDEFINES WS-STAMP-14 PIC 9(14).                WSDTCPY
002900*                                                                 WSDTCPY
