000100******************************************************************AUTHCPY
000200*                                                                 AUTHCPY
000300*    AUTHCPY -- LOGIN ATTEMPT OUTCOME RECORD (AUTH-RESULT)        AUTHCPY
000400*    ONE RECORD WRITTEN PER LOGIN-TRANS CARD PROCESSED BY         AUTHCPY
000500*    AUTHCHK.                                                     AUTHCPY
000600*                                                                 AUTHCPY
000700*    CHANGE ACTIVITY                                              AUTHCPY
000800*    ---------------                                              AUTHCPY
000900*    2011-09-01 DWS  NEW COPYBOOK.                                AUTHCPY
001000*                                                                 AUTHCPY
001100******************************************************************AUTHCPY
001200 01  AUTH-RESULT-REC.                                             AUTHCPY
001300     05  AUTHR-EMAIL                 PIC X(50).                   AUTHCPY
001400     05  AUTHR-RESULT                PIC X(7).                    AUTHCPY
001500         88  AUTHR-SUCCESS               VALUE 'SUCCESS'.         AUTHCPY
001600         88  AUTHR-FAILED                VALUE 'FAILED '.         AUTHCPY
001700     05  AUTHR-REASON                PIC X(20).                   AUTHCPY
001800     05  AUTHR-USER-ID               PIC X(24).                   AUTHCPY
001900     05  AUTHR-ROLE                  PIC X(5).                    AUTHCPY
002000     05  AUTHR-ACTIVE-FLAG           PIC X(1).                    AUTHCPY
002100     05  FILLER                      PIC X(13).                   AUTHCPY
002200*                                                                 AUTHCPY
