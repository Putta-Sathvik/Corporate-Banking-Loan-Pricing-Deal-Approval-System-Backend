000100******************************************************************USRTRCPY
000200*                                                                 USRTRCPY
000300*    USRTRCPY -- USER MAINTENANCE TRANSACTION RECORD (USER-TRANS) USRTRCPY
000400*    READ SEQUENTIALLY BY USRMAST AGAINST THE USER-MASTER FILE.   USRTRCPY
000500*    UTRN-DATA-AREA IS REDEFINED ACCORDING TO UTRN-TRAN-CODE.     USRTRCPY
000600*                                                                 USRTRCPY
000700*    CHANGE ACTIVITY                                              USRTRCPY
000800*    ---------------                                              USRTRCPY
000900*    2011-09-01 DWS  NEW COPYBOOK.                                USRTRCPY
001000*    2011-09-20 DWS  ADDED BOOTSTRAP-DATA REDEFINES SO THE FIRST  USRTRCPY
001100*                    CARD IN THE DECK CAN SEED THE INITIAL ADMIN. USRTRCPY
001200*                                                                 USRTRCPY
001300******************************************************************USRTRCPY
001400 01  USER-TRANS-REC.                                              USRTRCPY
001500     05  UTRN-TRAN-CODE              PIC X(14).                   USRTRCPY
001600         88  UTRN-IS-BOOTSTRAP           VALUE 'BOOTSTRAP'.       USRTRCPY
001700         88  UTRN-IS-CREATE-USER         VALUE 'CREATE-USER'.     USRTRCPY
001800         88  UTRN-IS-UPDATE-STATUS       VALUE 'UPDATE-STATUS'.   USRTRCPY
001900     05  UTRN-DATA-AREA              PIC X(139).                  USRTRCPY
002000     05  UTRN-BOOTSTRAP-DATA REDEFINES UTRN-DATA-AREA.            USRTRCPY
002100         10  UTRN-BS-SEED-ENABLED    PIC X(1).                    USRTRCPY
002200             88  UTRN-BS-SEEDING-ON      VALUE 'Y'.               USRTRCPY
002300         10  UTRN-BS-SEED-EMAIL      PIC X(50).                   USRTRCPY
002400         10  UTRN-BS-SEED-PASSWORD   PIC X(60).                   USRTRCPY
002500         10  FILLER                  PIC X(28).                   USRTRCPY
002600     05  UTRN-CREATE-DATA REDEFINES UTRN-DATA-AREA.               USRTRCPY
002700         10  UTRN-CR-USER-ID         PIC X(24).                   USRTRCPY
002800         10  UTRN-CR-EMAIL           PIC X(50).                   USRTRCPY
002900         10  UTRN-CR-PASSWORD        PIC X(60).                   USRTRCPY
003000         10  UTRN-CR-ROLE            PIC X(5).                    USRTRCPY
003100     05  UTRN-STATUS-DATA REDEFINES UTRN-DATA-AREA.               USRTRCPY
003200         10  UTRN-ST-USER-ID         PIC X(24).                   USRTRCPY
003300         10  UTRN-ST-ACTIVE-FLAG     PIC X(1).                    USRTRCPY
003400         10  FILLER                  PIC X(114).                  USRTRCPY
003500     05  FILLER                      PIC X(07).                   USRTRCPY
003600*                                                                 USRTRCPY
