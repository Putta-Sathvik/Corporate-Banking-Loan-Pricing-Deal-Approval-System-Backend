000100******************************************************************TXNCPY
000200*                                                                 TXNCPY
000300*    TXNCPY -- ACCOUNT TRANSACTION JOURNAL RECORD (TXN-JOURNAL)   TXNCPY
000400*    ONE RECORD WRITTEN PER DEPOSIT/WITHDRAW/TRANSFER ATTEMPT,    TXNCPY
000500*    SUCCESS OR FAILED.  FILE IS APPEND-ONLY, SEQUENTIAL.         TXNCPY
000600*                                                                 TXNCPY
000700*    CHANGE ACTIVITY                                              TXNCPY
000800*    ---------------                                              TXNCPY
000900*    2010-01-14 DWS  NEW COPYBOOK.                                TXNCPY
001000*    2010-06-30 DWS  ADDED TX-DEST-ACCT FOR TRANSFER SUPPORT.     TXNCPY
001100*                                                                 TXNCPY
001200******************************************************************TXNCPY
001300 01  TRANSACTION-REC.                                             TXNCPY
001400     05  TX-TRANSACTION-ID           PIC X(20).                   TXNCPY
001500     05  TX-TXN-TYPE                 PIC X(8).                    TXNCPY
001600         88  TX-TYPE-DEPOSIT             VALUE 'DEPOSIT'.         TXNCPY
001700         88  TX-TYPE-WITHDRAW            VALUE 'WITHDRAW'.        TXNCPY
001800         88  TX-TYPE-TRANSFER            VALUE 'TRANSFER'.        TXNCPY
001900     05  TX-AMOUNT                   PIC 9(11)V99 COMP-3.         TXNCPY
002000     05  TX-TXN-AT                   PIC 9(14).                   TXNCPY
002100     05  TX-TXN-AT-R REDEFINES TX-TXN-AT.                         TXNCPY
002200         10  TX-TXN-CCYY             PIC 9(4).                    TXNCPY
002300         10  TX-TXN-MM               PIC 9(2).                    TXNCPY
002400         10  TX-TXN-DD               PIC 9(2).                    TXNCPY
002500         10  TX-TXN-HHMMSS           PIC 9(6).                    TXNCPY
002600     05  TX-TXN-STATUS               PIC X(7).                    TXNCPY
002700         88  TX-STATUS-SUCCESS           VALUE 'SUCCESS'.         TXNCPY
002800         88  TX-STATUS-FAILED            VALUE 'FAILED'.          TXNCPY
002900     05  TX-SOURCE-ACCT              PIC X(7).                    TXNCPY
003000     05  TX-DEST-ACCT                PIC X(7).                    TXNCPY
003100     05  FILLER                      PIC X(06).                   TXNCPY
003200*                                                                 TXNCPY
