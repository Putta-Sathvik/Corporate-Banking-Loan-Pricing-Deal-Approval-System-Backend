000100 IDENTIFICATION DIVISION.                                       LNWKFL
000200****************************************************************LNWKFL
000300* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION              LNWKFL
000400* ALL RIGHTS RESERVED                                            LNWKFL
000500****************************************************************LNWKFL
000600* PROGRAM:  LNWKFL                                               LNWKFL
000700*                                                                LNWKFL
000800* AUTHOR :  Doug Stout                                           LNWKFL
000900*                                                                LNWKFL
001000* READS A SEQUENTIAL LOAN-TRANS FILE AND APPLIES EACH            LNWKFL
001100* TRANSACTION AGAINST THE INDEXED LOAN-MASTER FILE - CREATE,     LNWKFL
001200* UPDATE, ADMIN-UPDATE, STATUS-CHANGE, DELETE (SOFT) AND PRICE.  LNWKFL
001300* EVERY STATUS-CHANGE AND DELETE IS WRITTEN TO LOAN-ACTION-FILE  LNWKFL
001400* AS AN AUDIT RECORD.  STEP 2 OF THE NIGHTLY LOAN CYCLE - RUNS   LNWKFL
001500* AFTER LNPRICE AND APPENDS THE WORKFLOW SECTION TO THE SAME     LNWKFL
001600* RUN-REPORT LNPRICE OPENED.                                     LNWKFL
001700*                                                                LNWKFL
001800* PRICE TRANSACTIONS CALL PRCALC DIRECTLY - SAME LOAD MODULE     LNWKFL
001900* LNPRICE CALLS FOR THE BATCH PRICING RUN.                       LNWKFL
002000*                                                                LNWKFL
002100* CHANGE ACTIVITY                                                LNWKFL
002200* ---------------                                                LNWKFL
002300* 1991-02-11 JRS  NEW PROGRAM - CREATE/UPDATE/DELETE ONLY.        LNWKFL
002400* 1991-07-22 JRS  ADDED STATUS-CHANGE TRANSACTION AND THE         LNWKFL
002500*                 DRAFT/SUBMITTED/UNDER_REVIEW/APPROVED/          LNWKFL
002600*                 REJECTED TRANSITION TABLE PER LENDING POLICY    LNWKFL
002700*                 MEMO LP-014.                                   LNWKFL
002800* 1992-03-09 RSK  ADDED ROLE CHECK - A USER (NON-ADMIN) MAY NOT   LNWKFL
002900*                 EDIT A LOAN ONCE IT HAS LEFT DRAFT, AND MAY     LNWKFL
003000*                 ONLY MOVE DRAFT TO SUBMITTED.                   LNWKFL
003100* 1998-11-09 RSK  TICKET BTS-0447 - SWITCHED ALL TIMESTAMP        LNWKFL
003200*                 STAMPING TO THE 4-DIGIT-YEAR ROUTINE IN         LNWKFL
003300*                 WSDTCPY.                                        LNWKFL
003400* 2009-07-05 JRS  ADDED ADMIN-UPDATE TRANSACTION (SANCTIONED      LNWKFL
003500*                 AMOUNT / APPROVED RATE OVERRIDE) AND THE        LNWKFL
003600*                 PRICE TRANSACTION (CALLS PRCALC).               LNWKFL
003700* 2011-05-19 DWS  ADDED SOFT-DELETE SUPPORT (TICKET BTS-1188) -   LNWKFL
003800*                 DELETE NO LONGER REWRITES THE RECORD OFF THE    LNWKFL
003900*                 FILE, IT SETS LN-DELETED-FLAG.  READS NOW SKIP  LNWKFL
004000*                 DELETED LOANS UNLESS LNTRN-SHOW-DELETED IS SET. LNWKFL
004100* 2012-02-08 DWS  WORKFLOW STATS SECTION ADDED TO RUN-REPORT      LNWKFL
004200*                 (TICKET BTS-1340).                              LNWKFL
004300*                                                                LNWKFL
004400****************************************************************LNWKFL
004500 PROGRAM-ID.  LNWKFL.                                            LNWKFL
004600 AUTHOR. J R SAYLES.                                             LNWKFL
004700 INSTALLATION. COMMERCIAL LENDING SYSTEMS.                       LNWKFL
004800 DATE-WRITTEN. 02/11/91.                                         LNWKFL
004900 DATE-COMPILED.                                                  LNWKFL
005000 SECURITY. NON-CONFIDENTIAL.                                     LNWKFL
005100*                                                                LNWKFL
005200 ENVIRONMENT DIVISION.                                           LNWKFL
005300 CONFIGURATION SECTION.                                          LNWKFL
005400 SOURCE-COMPUTER. IBM-390.                                       LNWKFL
005500 OBJECT-COMPUTER. IBM-390.                                       LNWKFL
005600 SPECIAL-NAMES.                                                  LNWKFL
005700     C01 IS TOP-OF-FORM.                                         LNWKFL
005800*                                                                LNWKFL
005900 INPUT-OUTPUT SECTION.                                           LNWKFL
006000 FILE-CONTROL.                                                   LNWKFL
006100                                                                 LNWKFL
006200     SELECT LOAN-MASTER ASSIGN TO LNMASTER                       LNWKFL
006300         ORGANIZATION IS INDEXED                                 LNWKFL
006400         ACCESS MODE IS DYNAMIC                                  LNWKFL
006500         RECORD KEY IS LN-LOAN-ID                                LNWKFL
006600         FILE STATUS IS WS-LNMSTR-STATUS.                        LNWKFL
006700                                                                 LNWKFL
006800     SELECT LOAN-TRANS-FILE ASSIGN TO LNTRANS                    LNWKFL
006900         ACCESS IS SEQUENTIAL                                    LNWKFL
007000         FILE STATUS IS WS-LNTRANS-STATUS.                       LNWKFL
007100                                                                 LNWKFL
007200     SELECT LOAN-ACTION-FILE ASSIGN TO LNACTN                    LNWKFL
007300         ACCESS IS SEQUENTIAL                                    LNWKFL
007400         FILE STATUS IS WS-LNACTN-STATUS.                        LNWKFL
007500                                                                 LNWKFL
007600     SELECT RUN-REPORT ASSIGN TO RUNRPT                          LNWKFL
007700         ACCESS IS SEQUENTIAL                                    LNWKFL
007800         FILE STATUS IS WS-RUNRPT-STATUS.                        LNWKFL
007900*                                                                LNWKFL
008000****************************************************************LNWKFL
008100 DATA DIVISION.                                                  LNWKFL
008200 FILE SECTION.                                                   LNWKFL
008300*                                                                LNWKFL
008400 FD  LOAN-MASTER                                                 LNWKFL
008500     RECORDING MODE IS F                                         LNWKFL
008600     LABEL RECORDS ARE STANDARD.                                 LNWKFL
008700 COPY LOANCPY.                                                   LNWKFL
008800*                                                                LNWKFL
008900 FD  LOAN-TRANS-FILE                                             LNWKFL
009000     RECORDING MODE IS F                                         LNWKFL
009100     LABEL RECORDS ARE STANDARD.                                 LNWKFL
009200 COPY LNTRNCPY.                                                  LNWKFL
009300*                                                                LNWKFL
009400 FD  LOAN-ACTION-FILE                                            LNWKFL
009500     RECORDING MODE IS F                                         LNWKFL
009600     LABEL RECORDS ARE STANDARD.                                 LNWKFL
009700 COPY LNACTCPY.                                                  LNWKFL
009800*                                                                LNWKFL
009900 FD  RUN-REPORT                                                  LNWKFL
010000     RECORDING MODE IS F                                         LNWKFL
010100     LABEL RECORDS ARE STANDARD.                                 LNWKFL
010200 01  REPORT-RECORD               PIC X(80).                      LNWKFL
010300*                                                                LNWKFL
010400****************************************************************LNWKFL
010500 WORKING-STORAGE SECTION.                                        LNWKFL
010600*                                                                LNWKFL
010700 77  WS-TRANS-READ               PIC S9(7) COMP VALUE +0.        LNWKFL
010800*                                                                LNWKFL
010900 01  WS-FILE-STATUSES.                                           LNWKFL
011000     05  WS-LNMSTR-STATUS        PIC X(2) VALUE SPACES.          LNWKFL
011100         88  WS-LNMSTR-OK            VALUE '00'.                 LNWKFL
011200         88  WS-LNMSTR-NOTFND        VALUE '23'.                 LNWKFL
011300     05  WS-LNTRANS-STATUS       PIC X(2) VALUE SPACES.          LNWKFL
011400         88  WS-LNTRANS-OK           VALUE '00'.                 LNWKFL
011500         88  WS-LNTRANS-EOF          VALUE '10'.                 LNWKFL
011600     05  WS-LNACTN-STATUS        PIC X(2) VALUE SPACES.          LNWKFL
011700     05  WS-RUNRPT-STATUS        PIC X(2) VALUE SPACES.          LNWKFL
011750     05  FILLER                  PIC X(02) VALUE SPACES.         LNWKFL
011800*                                                                LNWKFL
011900 01  WS-SWITCHES.                                                LNWKFL
012000     05  WS-TRANS-EOF-SW         PIC X(1) VALUE 'N'.             LNWKFL
012100         88  WS-TRANS-EOF            VALUE 'Y'.                  LNWKFL
012200     05  WS-TRAN-OK-SW           PIC X(1) VALUE 'Y'.             LNWKFL
012300         88  WS-TRAN-OK              VALUE 'Y'.                  LNWKFL
012400     05  WS-TRANSITION-OK-SW     PIC X(1) VALUE 'N'.             LNWKFL
012500         88  WS-TRANSITION-OK        VALUE 'Y'.                  LNWKFL
012550     05  FILLER                  PIC X(01) VALUE SPACES.         LNWKFL
012600*                                                                LNWKFL
012700 01  WS-ERROR-MSG                PIC X(30) VALUE SPACES.         LNWKFL
012800*                                                                LNWKFL
012900 01  WS-RUN-COUNTERS.                                            LNWKFL
013000     05  WS-CREATED-COUNT        PIC S9(7) COMP VALUE +0.        LNWKFL
013100     05  WS-UPDATED-COUNT        PIC S9(7) COMP VALUE +0.        LNWKFL
013200     05  WS-APPROVED-COUNT       PIC S9(7) COMP VALUE +0.        LNWKFL
013300     05  WS-REJECTED-COUNT       PIC S9(7) COMP VALUE +0.        LNWKFL
013400     05  WS-DELETED-COUNT        PIC S9(7) COMP VALUE +0.        LNWKFL
013500     05  WS-ERROR-COUNT          PIC S9(7) COMP VALUE +0.        LNWKFL
013550     05  FILLER                  PIC X(04) VALUE SPACES.         LNWKFL
013600*                                                                LNWKFL
013700 01  WS-TRANSITION-TABLE.                                        LNWKFL
013800     05  FILLER                  PIC X(24) VALUE                 LNWKFL
013900         'DRAFT       SUBMITTED   '.                             LNWKFL
014000     05  FILLER                  PIC X(24) VALUE                 LNWKFL
014100         'SUBMITTED   UNDER_REVIEW'.                              LNWKFL
014200     05  FILLER                  PIC X(24) VALUE                 LNWKFL
014300         'UNDER_REVIEWAPPROVED    '.                              LNWKFL
014400     05  FILLER                  PIC X(24) VALUE                 LNWKFL
014500         'UNDER_REVIEWREJECTED    '.                              LNWKFL
014600 01  WS-TRANSITION-TABLE-R REDEFINES WS-TRANSITION-TABLE.        LNWKFL
014700     05  WS-TRANS-ENTRY OCCURS 4 TIMES.                          LNWKFL
014800         10  WS-TRANS-FROM       PIC X(12).                      LNWKFL
014900         10  WS-TRANS-TO         PIC X(12).                      LNWKFL
015000*                                                                LNWKFL
015100 01  WS-TABLE-SUB                PIC S9(4) COMP VALUE +0.        LNWKFL
015200*                                                                LNWKFL
015300 COPY WSDTCPY.                                                   LNWKFL
015400 COPY PRICECPY.                                                  LNWKFL
015500 COPY RPTCPY.                                                    LNWKFL
015600*                                                                LNWKFL
015700****************************************************************LNWKFL
015800 PROCEDURE DIVISION.                                             LNWKFL
015900****************************************************************LNWKFL
016000 000-MAIN.                                                       LNWKFL
016100     ACCEPT WS-STAMP-CCYYMMDD FROM DATE YYYYMMDD.                LNWKFL
016200     ACCEPT WS-STAMP-HHMMSS FROM TIME.                           LNWKFL
016300     MOVE WS-STAMP-CCYYMMDD(1:4) TO WS-RUN-CCYY.                 LNWKFL
016400     MOVE WS-STAMP-CCYYMMDD(5:2) TO WS-RUN-MM.                   LNWKFL
016500     MOVE WS-STAMP-CCYYMMDD(7:2) TO WS-RUN-DD.                   LNWKFL
016600     MOVE WS-STAMP-HHMMSS(1:2) TO WS-RUN-HH.                     LNWKFL
016700     MOVE WS-STAMP-HHMMSS(3:2) TO WS-RUN-MN.                     LNWKFL
016800     MOVE WS-STAMP-HHMMSS(5:2) TO WS-RUN-SS.                     LNWKFL
016900     DISPLAY 'LNWKFL STARTED - RUN DATE ' WS-RUN-DATE.           LNWKFL
017000                                                                 LNWKFL
017100     PERFORM 0050-OPEN-FILES THRU 0050-EXIT.                     LNWKFL
017200                                                                 LNWKFL
017300     PERFORM 0110-READ-LOAN-TRANS THRU 0110-EXIT.                LNWKFL
017400     PERFORM 0100-PROCESS-TRANSACTIONS THRU 0100-EXIT            LNWKFL
017500             UNTIL WS-TRANS-EOF.                                 LNWKFL
017600                                                                 LNWKFL
017700     PERFORM 0900-REPORT-WORKFLOW-STATS THRU 0900-EXIT.          LNWKFL
017800     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.                    LNWKFL
017900                                                                 LNWKFL
018000     DISPLAY 'LNWKFL ENDED - TRANSACTIONS READ ' WS-TRANS-READ.  LNWKFL
018100     GOBACK.                                                     LNWKFL
018200*                                                                LNWKFL
018300 0110-READ-LOAN-TRANS.                                           LNWKFL
018400     READ LOAN-TRANS-FILE                                        LNWKFL
018500         AT END                                                  LNWKFL
018600             SET WS-TRANS-EOF TO TRUE                            LNWKFL
018700     END-READ.                                                   LNWKFL
018800 0110-EXIT.                                                      LNWKFL
018900     EXIT.                                                       LNWKFL
019000*                                                                LNWKFL
019100 0100-PROCESS-TRANSACTIONS.                                      LNWKFL
019200     ADD 1 TO WS-TRANS-READ.                                     LNWKFL
019300     SET WS-TRAN-OK TO TRUE.                                     LNWKFL
019400     MOVE SPACES TO WS-ERROR-MSG.                                LNWKFL
019500                                                                 LNWKFL
019600     EVALUATE TRUE                                               LNWKFL
019700         WHEN LNTRN-IS-CREATE                                    LNWKFL
019800             PERFORM 0200-CREATE-LOAN THRU 0200-EXIT             LNWKFL
019900         WHEN LNTRN-IS-UPDATE                                    LNWKFL
020000             PERFORM 0300-UPDATE-LOAN THRU 0300-EXIT             LNWKFL
020100         WHEN LNTRN-IS-ADMIN-UPDATE                              LNWKFL
020200             PERFORM 0400-ADMIN-UPDATE-LOAN THRU 0400-EXIT       LNWKFL
020300         WHEN LNTRN-IS-STATUS-CHANGE                             LNWKFL
020400             PERFORM 0500-STATUS-CHANGE-LOAN THRU 0500-EXIT      LNWKFL
020500         WHEN LNTRN-IS-DELETE                                    LNWKFL
020600             PERFORM 0700-DELETE-LOAN THRU 0700-EXIT             LNWKFL
020700         WHEN LNTRN-IS-PRICE                                     LNWKFL
020800             PERFORM 0600-PRICE-TRANSACTION THRU 0600-EXIT       LNWKFL
020900         WHEN OTHER                                              LNWKFL
021000             SET WS-TRAN-OK TO FALSE                             LNWKFL
021100             MOVE 'INVALID TRAN CODE' TO WS-ERROR-MSG            LNWKFL
021200     END-EVALUATE.                                               LNWKFL
021300                                                                 LNWKFL
021400     IF NOT WS-TRAN-OK                                           LNWKFL
021500         ADD 1 TO WS-ERROR-COUNT                                 LNWKFL
021600         DISPLAY 'LNWKFL - ' LNTRN-LOAN-ID ' ' WS-ERROR-MSG       LNWKFL
021700     END-IF.                                                     LNWKFL
021800                                                                 LNWKFL
021900     PERFORM 0110-READ-LOAN-TRANS THRU 0110-EXIT.                LNWKFL
022000 0100-EXIT.                                                      LNWKFL
022100     EXIT.                                                       LNWKFL
022200*                                                                LNWKFL
022300 0150-FIND-LOAN.                                                 LNWKFL
022400*    LOOKS UP LNTRN-LOAN-ID ON THE INDEXED MASTER.  A SOFT-       LNWKFL
022500*    DELETED LOAN IS TREATED AS NOT FOUND UNLESS THE CALLER       LNWKFL
022600*    SET LNTRN-SHOW-DELETED (TICKET BTS-1188).                    LNWKFL
022700     MOVE LNTRN-LOAN-ID TO LN-LOAN-ID.                            LNWKFL
022800     READ LOAN-MASTER                                            LNWKFL
022900         INVALID KEY                                             LNWKFL
023000             SET WS-TRAN-OK TO FALSE                             LNWKFL
023100             MOVE 'LOAN NOT FOUND' TO WS-ERROR-MSG                LNWKFL
023200     END-READ.                                                   LNWKFL
023300     IF WS-TRAN-OK AND LN-IS-DELETED AND NOT LNTRN-SHOW-DELETED   LNWKFL
023400         SET WS-TRAN-OK TO FALSE                                 LNWKFL
023500         MOVE 'LOAN NOT FOUND' TO WS-ERROR-MSG                    LNWKFL
023600     END-IF.                                                     LNWKFL
023700 0150-EXIT.                                                      LNWKFL
023800     EXIT.                                                       LNWKFL
023900*                                                                LNWKFL
024000 0200-CREATE-LOAN.                                               LNWKFL
024100     IF LNTRN-CR-CLIENT-NAME = SPACES OR                         LNWKFL
024200        LNTRN-CR-LOAN-TYPE = SPACES OR                           LNWKFL
024300        LNTRN-CR-REQ-AMOUNT NOT > ZERO OR                        LNWKFL
024400        LNTRN-CR-PROPOSED-RATE NOT > ZERO OR                     LNWKFL
024500        LNTRN-CR-TENURE-MONTHS NOT > ZERO                        LNWKFL
024600         SET WS-TRAN-OK TO FALSE                                 LNWKFL
024700         MOVE 'INVALID LOAN DATA' TO WS-ERROR-MSG                LNWKFL
024800     ELSE                                                        LNWKFL
024900         MOVE LNTRN-LOAN-ID         TO LN-LOAN-ID                LNWKFL
025000         MOVE LNTRN-CR-CLIENT-NAME  TO LN-CLIENT-NAME            LNWKFL
025100         MOVE LNTRN-CR-LOAN-TYPE    TO LN-LOAN-TYPE              LNWKFL
025200         MOVE LNTRN-CR-REQ-AMOUNT   TO LN-REQUESTED-AMOUNT       LNWKFL
025300         MOVE LNTRN-CR-PROPOSED-RATE TO LN-PROPOSED-RATE          LNWKFL
025400         MOVE LNTRN-CR-TENURE-MONTHS TO LN-TENURE-MONTHS          LNWKFL
025500         MOVE LNTRN-CR-FIN-REVENUE  TO LN-FIN-REVENUE            LNWKFL
025600         MOVE LNTRN-CR-FIN-EBITDA   TO LN-FIN-EBITDA             LNWKFL
025700         MOVE LNTRN-CR-FIN-RATING   TO LN-FIN-RATING             LNWKFL
025800         SET LN-STATUS-DRAFT        TO TRUE                      LNWKFL
025900         MOVE ZERO                  TO LN-SANCTIONED-AMOUNT      LNWKFL
026000         MOVE ZERO                  TO LN-APPROVED-RATE          LNWKFL
026100         MOVE LNTRN-ACTING-USER-ID  TO LN-CREATED-BY             LNWKFL
026200         MOVE LNTRN-ACTING-USER-ID  TO LN-UPDATED-BY             LNWKFL
026300         MOVE SPACES                TO LN-APPROVED-BY            LNWKFL
026400         MOVE ZERO                  TO LN-APPROVED-AT            LNWKFL
026500         MOVE WS-STAMP-14-N         TO LN-CREATED-AT             LNWKFL
026600         MOVE WS-STAMP-14-N         TO LN-UPDATED-AT             LNWKFL
026700         SET LN-IS-LIVE             TO TRUE                      LNWKFL
026800         MOVE ZERO                  TO LN-DELETED-AT             LNWKFL
026900         WRITE LOAN-REC                                          LNWKFL
027000             INVALID KEY                                         LNWKFL
027100                 SET WS-TRAN-OK TO FALSE                         LNWKFL
027200                 MOVE 'LOAN ALREADY EXISTS' TO WS-ERROR-MSG       LNWKFL
027300         END-WRITE                                               LNWKFL
027400         IF WS-TRAN-OK                                           LNWKFL
027500             ADD 1 TO WS-CREATED-COUNT                           LNWKFL
027600         END-IF                                                  LNWKFL
027700     END-IF.                                                     LNWKFL
027800 0200-EXIT.                                                      LNWKFL
027900     EXIT.                                                       LNWKFL
028000*                                                                LNWKFL
028100 0300-UPDATE-LOAN.                                               LNWKFL
028200     PERFORM 0150-FIND-LOAN THRU 0150-EXIT.                      LNWKFL
028300     IF WS-TRAN-OK                                               LNWKFL
028400         IF LNTRN-ROLE-USER AND NOT LN-STATUS-DRAFT               LNWKFL
028500             SET WS-TRAN-OK TO FALSE                             LNWKFL
028600             MOVE 'LOAN EDIT NOT ALLOWED' TO WS-ERROR-MSG         LNWKFL
028700         ELSE                                                     LNWKFL
028800             MOVE LNTRN-UP-CLIENT-NAME  TO LN-CLIENT-NAME         LNWKFL
028900             MOVE LNTRN-UP-LOAN-TYPE    TO LN-LOAN-TYPE           LNWKFL
029000             MOVE LNTRN-UP-REQ-AMOUNT   TO LN-REQUESTED-AMOUNT    LNWKFL
029100             MOVE LNTRN-UP-PROPOSED-RATE TO LN-PROPOSED-RATE       LNWKFL
029200             MOVE LNTRN-UP-TENURE-MONTHS TO LN-TENURE-MONTHS       LNWKFL
029300             MOVE LNTRN-UP-FIN-REVENUE  TO LN-FIN-REVENUE         LNWKFL
029400             MOVE LNTRN-UP-FIN-EBITDA   TO LN-FIN-EBITDA          LNWKFL
029500             MOVE LNTRN-UP-FIN-RATING   TO LN-FIN-RATING          LNWKFL
029600             MOVE LNTRN-ACTING-USER-ID  TO LN-UPDATED-BY          LNWKFL
029700             MOVE WS-STAMP-14-N         TO LN-UPDATED-AT          LNWKFL
029800             REWRITE LOAN-REC                                     LNWKFL
029900                 INVALID KEY                                      LNWKFL
030000                     SET WS-TRAN-OK TO FALSE                      LNWKFL
030100                     MOVE 'LOAN REWRITE FAILED' TO WS-ERROR-MSG    LNWKFL
030200             END-REWRITE                                          LNWKFL
030300             IF WS-TRAN-OK                                        LNWKFL
030400                 ADD 1 TO WS-UPDATED-COUNT                        LNWKFL
030500             END-IF                                               LNWKFL
030600         END-IF                                                   LNWKFL
030700     END-IF.                                                      LNWKFL
030800 0300-EXIT.                                                       LNWKFL
030900     EXIT.                                                        LNWKFL
031000*                                                                 LNWKFL
031100 0400-ADMIN-UPDATE-LOAN.                                          LNWKFL
031200     IF LNTRN-ROLE-USER                                           LNWKFL
031300         SET WS-TRAN-OK TO FALSE                                  LNWKFL
031400         MOVE 'ADMIN ONLY' TO WS-ERROR-MSG                        LNWKFL
031500     ELSE                                                         LNWKFL
031600         PERFORM 0150-FIND-LOAN THRU 0150-EXIT                    LNWKFL
031700         IF WS-TRAN-OK                                            LNWKFL
031800             MOVE LNTRN-AD-SANCTIONED-AMT TO LN-SANCTIONED-AMOUNT  LNWKFL
031900             MOVE LNTRN-AD-APPROVED-RATE  TO LN-APPROVED-RATE      LNWKFL
032000             MOVE LNTRN-ACTING-USER-ID    TO LN-UPDATED-BY         LNWKFL
032100             MOVE WS-STAMP-14-N           TO LN-UPDATED-AT         LNWKFL
032200             REWRITE LOAN-REC                                     LNWKFL
032300                 INVALID KEY                                      LNWKFL
032400                     SET WS-TRAN-OK TO FALSE                      LNWKFL
032500                     MOVE 'LOAN REWRITE FAILED' TO WS-ERROR-MSG    LNWKFL
032600             END-REWRITE                                          LNWKFL
032700             IF WS-TRAN-OK                                        LNWKFL
032800                 ADD 1 TO WS-UPDATED-COUNT                        LNWKFL
032900             END-IF                                               LNWKFL
033000         END-IF                                                   LNWKFL
033100     END-IF.                                                      LNWKFL
033200 0400-EXIT.                                                       LNWKFL
033300     EXIT.                                                        LNWKFL
033400*                                                                 LNWKFL
033500 0500-STATUS-CHANGE-LOAN.                                         LNWKFL
033600     PERFORM 0150-FIND-LOAN THRU 0150-EXIT.                       LNWKFL
033700     IF WS-TRAN-OK                                                LNWKFL
033800         PERFORM 0550-CHECK-TRANSITION THRU 0550-EXIT             LNWKFL
033900         IF NOT WS-TRANSITION-OK                                  LNWKFL
034000             SET WS-TRAN-OK TO FALSE                              LNWKFL
034100             MOVE 'INVALID STATUS TRANSITION' TO WS-ERROR-MSG      LNWKFL
034200         ELSE                                                     LNWKFL
034300           IF LNTRN-ROLE-USER AND                                 LNWKFL
034400              LNTRN-ST-NEW-STATUS NOT = 'SUBMITTED   '             LNWKFL
034500               SET WS-TRAN-OK TO FALSE                            LNWKFL
034600               MOVE 'LOAN EDIT NOT ALLOWED' TO WS-ERROR-MSG        LNWKFL
034700           ELSE                                                   LNWKFL
034800               MOVE LNTRN-ST-NEW-STATUS TO LN-STATUS              LNWKFL
034900               MOVE LNTRN-ACTING-USER-ID TO LN-UPDATED-BY         LNWKFL
035000               MOVE WS-STAMP-14-N       TO LN-UPDATED-AT          LNWKFL
035100               IF LN-STATUS-APPROVED                              LNWKFL
035200                   MOVE LNTRN-ACTING-USER-ID TO LN-APPROVED-BY    LNWKFL
035300                   MOVE WS-STAMP-14-N        TO LN-APPROVED-AT    LNWKFL
035400                   ADD 1 TO WS-APPROVED-COUNT                    LNWKFL
035500               END-IF                                             LNWKFL
035600               IF LN-STATUS-REJECTED                              LNWKFL
035700                   ADD 1 TO WS-REJECTED-COUNT                     LNWKFL
035800               END-IF                                             LNWKFL
035900               REWRITE LOAN-REC                                   LNWKFL
036000                   INVALID KEY                                    LNWKFL
036100                       SET WS-TRAN-OK TO FALSE                    LNWKFL
036200                       MOVE 'LOAN REWRITE FAILED' TO WS-ERROR-MSG  LNWKFL
036300               END-REWRITE                                        LNWKFL
036400               IF WS-TRAN-OK                                      LNWKFL
036500                   ADD 1 TO WS-UPDATED-COUNT                      LNWKFL
036600                   STRING 'STATUS_CHANGE: ' LNTRN-ST-NEW-STATUS    LNWKFL
036700                       DELIMITED BY SIZE INTO LA-ACTION-TEXT       LNWKFL
036800                   MOVE LNTRN-ST-COMMENTS TO LA-COMMENTS           LNWKFL
036900                   PERFORM 0750-WRITE-LOAN-ACTION THRU 0750-EXIT  LNWKFL
037000               END-IF                                             LNWKFL
037100           END-IF                                                 LNWKFL
037200         END-IF                                                   LNWKFL
037300     END-IF.                                                      LNWKFL
037400 0500-EXIT.                                                       LNWKFL
037500     EXIT.                                                        LNWKFL
037600*                                                                 LNWKFL
037700 0550-CHECK-TRANSITION.                                           LNWKFL
037800*    WALKS THE FOUR-ROW TRANSITION TABLE BUILT AT 1991-07-22 -    LNWKFL
037900*    ANY PAIR NOT LISTED THERE, INCLUDING A STATUS TO ITSELF,     LNWKFL
038000*    IS INVALID.                                                  LNWKFL
038100     SET WS-TRANSITION-OK TO FALSE.                               LNWKFL
038200     MOVE 1 TO WS-TABLE-SUB.                                      LNWKFL
038250     PERFORM 0560-SEARCH-TRANSITION THRU 0560-EXIT                LNWKFL
038300             UNTIL WS-TABLE-SUB > 4.                              LNWKFL
038900 0550-EXIT.                                                       LNWKFL
039000     EXIT.                                                        LNWKFL
039100*                                                                 LNWKFL
039150 0560-SEARCH-TRANSITION.                                          LNWKFL
039160     IF LN-STATUS = WS-TRANS-FROM(WS-TABLE-SUB) AND                LNWKFL
039170        LNTRN-ST-NEW-STATUS = WS-TRANS-TO(WS-TABLE-SUB)            LNWKFL
039180         SET WS-TRANSITION-OK TO TRUE                             LNWKFL
039190     END-IF.                                                      LNWKFL
039195     ADD 1 TO WS-TABLE-SUB.                                       LNWKFL
039198 0560-EXIT.                                                       LNWKFL
039199     EXIT.                                                        LNWKFL
039200*                                                                 LNWKFL
039210 0600-PRICE-TRANSACTION.                                          LNWKFL
039300     PERFORM 0150-FIND-LOAN THRU 0150-EXIT.                       LNWKFL
039400     IF WS-TRAN-OK                                                LNWKFL
039500         MOVE LN-REQUESTED-AMOUNT TO PRC-IN-AMOUNT                LNWKFL
039600         MOVE LN-PROPOSED-RATE    TO PRC-IN-PROPOSED-RATE         LNWKFL
039700         MOVE LN-TENURE-MONTHS    TO PRC-IN-TENURE-MONTHS         LNWKFL
039800         IF LN-RATING-BLANK                                       LNWKFL
039900             MOVE 'C' TO PRC-IN-RATING                            LNWKFL
040000         ELSE                                                     LNWKFL
040100             MOVE LN-FIN-RATING TO PRC-IN-RATING                  LNWKFL
040200         END-IF                                                   LNWKFL
040300         CALL 'PRCALC' USING PRICING-LINKAGE                      LNWKFL
040400         DISPLAY 'LNWKFL - PRICED ' LN-LOAN-ID ' RATE '            LNWKFL
040500                 PRC-OUT-RECOMM-RATE ' EMI ' PRC-OUT-EMI.          LNWKFL
040600     END-IF.                                                       LNWKFL
040700 0600-EXIT.                                                        LNWKFL
040800     EXIT.                                                         LNWKFL
040900*                                                                  LNWKFL
041000 0700-DELETE-LOAN.                                                 LNWKFL
041100     PERFORM 0150-FIND-LOAN THRU 0150-EXIT.                        LNWKFL
041200     IF WS-TRAN-OK                                                 LNWKFL
041300         SET LN-IS-DELETED       TO TRUE                           LNWKFL
041400         MOVE WS-STAMP-14-N      TO LN-DELETED-AT                  LNWKFL
041500         MOVE LNTRN-ACTING-USER-ID TO LN-UPDATED-BY                LNWKFL
041600         MOVE WS-STAMP-14-N      TO LN-UPDATED-AT                  LNWKFL
041700         REWRITE LOAN-REC                                          LNWKFL
041800             INVALID KEY                                           LNWKFL
041900                 SET WS-TRAN-OK TO FALSE                           LNWKFL
042000                 MOVE 'LOAN REWRITE FAILED' TO WS-ERROR-MSG        LNWKFL
042100         END-REWRITE                                               LNWKFL
042200         IF WS-TRAN-OK                                             LNWKFL
042300             ADD 1 TO WS-DELETED-COUNT                             LNWKFL
042400             MOVE 'DELETED' TO LA-ACTION-TEXT                      LNWKFL
042500             MOVE 'Loan soft deleted' TO LA-COMMENTS                LNWKFL
042600             PERFORM 0750-WRITE-LOAN-ACTION THRU 0750-EXIT         LNWKFL
042700         END-IF                                                    LNWKFL
042800     END-IF.                                                       LNWKFL
042900 0700-EXIT.                                                        LNWKFL
043000     EXIT.                                                         LNWKFL
043100*                                                                  LNWKFL
043200 0750-WRITE-LOAN-ACTION.                                           LNWKFL
043300     MOVE LN-LOAN-ID           TO LA-LOAN-ID.                      LNWKFL
043400     MOVE LNTRN-ACTING-USER-ID TO LA-ACTION-BY.                    LNWKFL
043500     MOVE WS-STAMP-14-N        TO LA-ACTION-AT.                    LNWKFL
043600     WRITE LOAN-ACTION-REC.                                        LNWKFL
043700 0750-EXIT.                                                        LNWKFL
043800     EXIT.                                                         LNWKFL
043900*                                                                  LNWKFL
044000 0050-OPEN-FILES.                                                  LNWKFL
044100     OPEN INPUT  LOAN-TRANS-FILE.                                  LNWKFL
044200     OPEN I-O    LOAN-MASTER.                                      LNWKFL
044300     OPEN OUTPUT LOAN-ACTION-FILE.                                 LNWKFL
044400     OPEN EXTEND RUN-REPORT.                                       LNWKFL
044500     IF NOT WS-LNTRANS-OK                                          LNWKFL
044600         DISPLAY 'LNWKFL - ERROR OPENING LOAN-TRANS, STATUS '      LNWKFL
044700                 WS-LNTRANS-STATUS                                 LNWKFL
044800         SET WS-TRANS-EOF TO TRUE                                  LNWKFL
044900     END-IF.                                                       LNWKFL
045000     IF NOT WS-LNMSTR-OK                                           LNWKFL
045100         DISPLAY 'LNWKFL - ERROR OPENING LOAN-MASTER, STATUS '     LNWKFL
045200                 WS-LNMSTR-STATUS                                  LNWKFL
045300         SET WS-TRANS-EOF TO TRUE                                  LNWKFL
045400     END-IF.                                                       LNWKFL
045500 0050-EXIT.                                                        LNWKFL
045600     EXIT.                                                         LNWKFL
045700*                                                                  LNWKFL
045800 0790-CLOSE-FILES.                                                 LNWKFL
045900     CLOSE LOAN-TRANS-FILE, LOAN-MASTER, LOAN-ACTION-FILE,         LNWKFL
046000           RUN-REPORT.                                             LNWKFL
046100 0790-EXIT.                                                        LNWKFL
046200     EXIT.                                                         LNWKFL
046300*                                                                  LNWKFL
046400 0900-REPORT-WORKFLOW-STATS.                                       LNWKFL
046500     WRITE REPORT-RECORD FROM RPT-RULE-LINE AFTER PAGE.            LNWKFL
046600     WRITE REPORT-RECORD FROM RPT-WORKFLOW-HDR1 AFTER 1.           LNWKFL
046700     MOVE WS-CREATED-COUNT  TO RPTW-CREATED.                       LNWKFL
046800     MOVE WS-UPDATED-COUNT  TO RPTW-UPDATED.                       LNWKFL
046900     MOVE WS-APPROVED-COUNT TO RPTW-APPROVED.                      LNWKFL
047000     MOVE WS-REJECTED-COUNT TO RPTW-REJECTED.                      LNWKFL
047100     MOVE WS-DELETED-COUNT  TO RPTW-DELETED.                       LNWKFL
047200     MOVE WS-ERROR-COUNT    TO RPTW-ERRORS.                        LNWKFL
047300     WRITE REPORT-RECORD FROM RPT-WORKFLOW-DETAIL-LINE AFTER 1.    LNWKFL
047400 0900-EXIT.                                                        LNWKFL
047500     EXIT.                                                         LNWKFL
047600*                                                                  LNWKFL
