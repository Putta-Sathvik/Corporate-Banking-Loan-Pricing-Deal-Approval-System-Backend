000100******************************************************************USERCPY
000200*                                                                 USERCPY
000300*    USERCPY -- USER MASTER RECORD (OPERATORS AND ADMINISTRATORS) USERCPY
000400*    KEYED BY US-USER-ID ON THE INDEXED USER-MASTER FILE (SEE     USERCPY
000500*    USRMAST / AUTHCHK SELECT). UNIQUENESS OF US-EMAIL IS ENFORCED USERCPY
000600*    BY FULL-FILE SCAN AT CREATE TIME - THE MASTER IS SMALL.      USERCPY
000700*                                                                 USERCPY
000800*    CHANGE ACTIVITY                                              USERCPY
000900*    ---------------                                              USERCPY
001000*    2011-09-01 DWS  NEW COPYBOOK FOR USER-MAINT/AUTH-CHECK WORK. USERCPY
001100*                                                                 USERCPY
001200******************************************************************USERCPY
001300 01  USER-REC.                                                    USERCPY
001400     05  US-USER-ID                  PIC X(24).                   USERCPY
001500     05  US-EMAIL                    PIC X(50).                   USERCPY
001600     05  US-PASSWORD                 PIC X(60).                   USERCPY
001700     05  US-ROLE                     PIC X(5).                    USERCPY
001800         88  US-ROLE-USER                VALUE 'USER'.            USERCPY
001900         88  US-ROLE-ADMIN               VALUE 'ADMIN'.           USERCPY
002000     05  US-ACTIVE-FLAG              PIC X(1).                    USERCPY
002100         88  US-IS-ACTIVE                VALUE 'Y'.               USERCPY
002200         88  US-IS-INACTIVE              VALUE 'N'.               USERCPY
002300     05  US-CREATED-AT               PIC 9(14).                   USERCPY
002400     05  US-CREATED-AT-R REDEFINES US-CREATED-AT.                 USERCPY
002500         10  US-CRE-CCYY             PIC 9(4).                    USERCPY
002600         10  US-CRE-MM               PIC 9(2).                    USERCPY
002700         10  US-CRE-DD               PIC 9(2).                    USERCPY
002800         10  US-CRE-HHMMSS           PIC 9(6).                    USERCPY
002900     05  US-UPDATED-AT               PIC 9(14).                   USERCPY
003000     05  US-UPDATED-AT-R REDEFINES US-UPDATED-AT.                 USERCPY
003100         10  US-UPD-CCYY             PIC 9(4).                    USERCPY
003200         10  US-UPD-MM               PIC 9(2).                    USERCPY
003300         10  US-UPD-DD               PIC 9(2).                    USERCPY
003400         10  US-UPD-HHMMSS           PIC 9(6).                    USERCPY
003500     05  FILLER                      PIC X(10).                   USERCPY
003600*                                                                 USERCPY
