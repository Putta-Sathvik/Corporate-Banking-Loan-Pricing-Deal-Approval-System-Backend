000100******************************************************************PRICECPY
000200*                                                                 PRICECPY
000300*    PRICECPY -- PRICING CALL LINKAGE                             PRICECPY
000400*    SHARED BY PRCALC (CALLED, LINKAGE SECTION) AND BY ITS TWO    PRICECPY
000500*    CALLERS LNPRICE AND LNWKFL (WORKING-STORAGE, PASSED WHOLE    PRICECPY
000600*    ON THE CALL 'PRCALC' USING STATEMENT).                       PRICECPY
000700*                                                                 PRICECPY
000800*    CHANGE ACTIVITY                                              PRICECPY
000900*    ---------------                                              PRICECPY
001000*    2009-03-11 JRS  NEW COPYBOOK.                                PRICECPY
001100*                                                                 PRICECPY
001200******************************************************************PRICECPY
001300 01  PRICING-LINKAGE.                                             PRICECPY
001400     05  PRC-INPUT.                                               PRICECPY
001500         10  PRC-IN-AMOUNT           PIC S9(11)V99 COMP-3.        PRICECPY
001600         10  PRC-IN-PROPOSED-RATE    PIC 9(2)V99.                 PRICECPY
001700         10  PRC-IN-TENURE-MONTHS    PIC 9(4).                    PRICECPY
001800         10  PRC-IN-RATING           PIC X(1).                    PRICECPY
001900     05  PRC-OUTPUT.                                              PRICECPY
002000         10  PRC-OUT-RECOMM-RATE     PIC 9(2)V99.                 PRICECPY
002100         10  PRC-OUT-EMI             PIC S9(11)V99 COMP-3.        PRICECPY
002200         10  PRC-OUT-TOTAL-INTEREST  PIC S9(11)V99 COMP-3.        PRICECPY
002300         10  PRC-OUT-RISK-CATEGORY   PIC X(10).                   PRICECPY
002400         10  PRC-OUT-RETURN-CODE     PIC S9(4) COMP.              PRICECPY
002500             88  PRC-OK                  VALUE +0.                PRICECPY
002600*                                                                 PRICECPY
