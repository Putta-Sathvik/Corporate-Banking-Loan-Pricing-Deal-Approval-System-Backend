000100******************************************************************LNACTCPY
000200*                                                                 LNACTCPY
000300*    LNACTCPY -- LOAN DEAL AUDIT TRAIL RECORD                     LNACTCPY
000400*    ONE RECORD WRITTEN TO LOAN-ACTION-FILE PER STATUS CHANGE     LNACTCPY
000500*    OR SOFT-DELETE.  FILE IS APPEND-ONLY, SEQUENTIAL.            LNACTCPY
000600*                                                                 LNACTCPY
000700*    CHANGE ACTIVITY                                              LNACTCPY
000800*    ---------------                                              LNACTCPY
000900*    2009-07-02 JRS  NEW COPYBOOK.                                LNACTCPY
001000*    2011-05-19 DWS  WIDENED LA-ACTION-TEXT TO HOLD 'DELETED'     LNACTCPY
001100*                    AND 'STATUS_CHANGE: UNDER_REVIEW' TEXT.      LNACTCPY
001200*                                                                 LNACTCPY
001300******************************************************************LNACTCPY
001400 01  LOAN-ACTION-REC.                                             LNACTCPY
001500     05  LA-LOAN-ID                  PIC X(24).                   LNACTCPY
001600     05  LA-ACTION-BY                PIC X(24).                   LNACTCPY
001700     05  LA-ACTION-TEXT              PIC X(30).                   LNACTCPY
001800     05  LA-COMMENTS                 PIC X(60).                   LNACTCPY
001900     05  LA-ACTION-AT                PIC 9(14).                   LNACTCPY
002000     05  LA-ACTION-AT-R REDEFINES LA-ACTION-AT.                   LNACTCPY
002100         10  LA-ACT-CCYY             PIC 9(4).                    LNACTCPY
002200         10  LA-ACT-MM               PIC 9(2).                    LNACTCPY
002300         10  LA-ACT-DD               PIC 9(2).                    LNACTCPY
002400         10  LA-ACT-HHMMSS           PIC 9(6).                    LNACTCPY
002500     05  FILLER                      PIC X(08).                   LNACTCPY
002600*                                                                 LNACTCPY
