000100 IDENTIFICATION DIVISION.                                       PRCALC
000200******************************************************************PRCALC
000300* PROGRAM:  PRCALC                                               PRCALC
000400*                                                                PRCALC
000500* CALLED SUBPROGRAM - LOAN PRICING CALCULATION.                  PRCALC
000600*                                                                PRCALC
000700* GIVEN A REQUESTED AMOUNT, PROPOSED RATE, TENURE AND            PRCALC
000800* FINANCIAL-STRENGTH RATING (PRC-INPUT), RETURNS A RECOMMENDED   PRCALC
000900* RATE, MONTHLY EMI, TOTAL INTEREST AND A RISK CATEGORY          PRCALC
001000* (PRC-OUTPUT).  NO FILES ARE OPENED BY THIS ROUTINE - IT IS     PRCALC
001100* CALLED FROM LNPRICE (BATCH PRICING RUN) AND FROM LNWKFL        PRCALC
001200* (THE PRICE TRANSACTION CODE IN THE WORKFLOW STEP).             PRCALC
001300*                                                                PRCALC
001400* CAN BE LINK-EDITED AS A STAND-ALONE LOAD MODULE AND CALLED     PRCALC
001500* DYNAMICALLY OR STATICALLY, WHICHEVER THE STEP'S JCL PREFERS.   PRCALC
001600*                                                                PRCALC
001700* CHANGE ACTIVITY                                                PRCALC
001800* ---------------                                                PRCALC
001900* 1991-02-04 JRS  NEW PROGRAM - FLAT-RATE ADJUSTMENT TABLE ONLY. PRCALC
002000* 1991-06-11 JRS  ADDED RISK-CATEGORY OUTPUT FOR THE WORKFLOW    PRCALC
002100*                 STEP'S AUDIT LISTING.                          PRCALC
002200* 1993-09-20 RSK  EMI NOW COMPUTED BY THE STANDARD REDUCING-     PRCALC
002300*                 BALANCE FORMULA INSTEAD OF A FLAT DIVIDE -     PRCALC
002400*                 BRANCH COMPLAINED OLD EMI WAS TOO LOW ON LONG  PRCALC
002500*                 TENURE DEALS.                                  PRCALC
002600* 1995-04-17 JRS  ZERO-TENURE / ZERO-RATE GUARD ADDED AFTER      PRCALC
002700*                 ABEND0C7 ON A TEST DECK WITH TENURE = 0.       PRCALC
002800* 1998-11-09 RSK  TICKET BTS-0447 - Y2K READINESS REVIEW OF      PRCALC
002900*                 THIS MODULE.  NO DATE FIELDS HELD HERE, NO     PRCALC
003000*                 CODE CHANGE REQUIRED - SIGNED OFF.             PRCALC
003100* 2009-03-11 JRS  PRC-INPUT/PRC-OUTPUT MOVED OUT TO COPYBOOK     PRCALC
003200*                 PRICECPY SO LNPRICE AND LNWKFL SHARE ONE       PRCALC
003300*                 LAYOUT WITH THIS MODULE.                       PRCALC
003400* 2012-02-08 DWS  ADDED RETURN-CODE 88-LEVEL PRC-OK SO CALLERS   PRCALC
003500*                 CAN TEST THE CALL OUTCOME WITHOUT A LITERAL.   PRCALC
003510* 2013-11-04 DWS  TICKET BTS-1455 - MONTHLY RATE WIDENED TO 9     PRCALC
003520*                 FRACTION DIGITS PER LENDING-AUDIT FINDING;      PRCALC
003530*                 TOTAL-INTEREST NOW COMPUTED FROM THE UNROUNDED  PRCALC
003540*                 EMI, AND FORCED TO ZERO ON A ZERO-RATE LOAN -   PRCALC
003550*                 BOTH WERE DRIFTING FROM THE REDUCING-BALANCE    PRCALC
003560*                 ANSWER ON SHORT-TENURE DEALS.                   PRCALC
003600*                                                                PRCALC
003700******************************************************************PRCALC
003800 PROGRAM-ID.  PRCALC.                                            PRCALC
003900 AUTHOR. J R SAYLES.                                             PRCALC
004000 INSTALLATION. COMMERCIAL LENDING SYSTEMS.                       PRCALC
004100 DATE-WRITTEN. 02/04/91.                                         PRCALC
004200 DATE-COMPILED.                                                  PRCALC
004300 SECURITY. NON-CONFIDENTIAL.                                     PRCALC
004400*                                                                PRCALC
004500 ENVIRONMENT DIVISION.                                           PRCALC
004600 CONFIGURATION SECTION.                                          PRCALC
004700 SOURCE-COMPUTER. IBM-390.                                       PRCALC
004800 OBJECT-COMPUTER. IBM-390.                                       PRCALC
004900 SPECIAL-NAMES.                                                  PRCALC
005000     C01 IS TOP-OF-FORM.                                         PRCALC
005100*                                                                PRCALC
005200 DATA DIVISION.                                                  PRCALC
005300 WORKING-STORAGE SECTION.                                        PRCALC
005400*                                                                PRCALC
005500 77  WS-CALL-COUNT               PIC S9(4) COMP VALUE +0.        PRCALC
005600*                                                                PRCALC
005700 01  WS-CALC-FIELDS.                                             PRCALC
005800     05  WS-RATE-ADJUSTMENT      PIC 9(2)V99.                    PRCALC
005900     05  WS-MONTHLY-RATE         PIC S9(1)V9(9) COMP-3.          PRCALC
006000     05  WS-MONTHLY-RATE-R REDEFINES WS-MONTHLY-RATE             PRCALC
006100             PIC S9(10) COMP-3.                                  PRCALC
006200     05  WS-COMPOUND-FACTOR      PIC S9(4)V9(8) COMP-3.          PRCALC
006300     05  WS-COMPOUND-FACTOR-R REDEFINES WS-COMPOUND-FACTOR       PRCALC
006400             PIC S9(12) COMP-3.                                  PRCALC
006500     05  WS-EMI-NUMERATOR        PIC S9(15)V99 COMP-3.           PRCALC
006600     05  WS-EMI-DENOMINATOR      PIC S9(4)V9(8) COMP-3.          PRCALC
006700     05  WS-EMI-DENOMINATOR-R REDEFINES WS-EMI-DENOMINATOR       PRCALC
006800             PIC S9(12) COMP-3.                                  PRCALC
006850     05  WS-EMI-UNROUNDED        PIC S9(11)V9(7) COMP-3.         PRCALC
006900     05  WS-ZERO-RATE-SW         PIC X(1) VALUE 'N'.             PRCALC
007000         88  WS-ZERO-RATE-LOAN       VALUE 'Y'.                  PRCALC
007100     05  FILLER                  PIC X(10).                      PRCALC
007200*                                                                PRCALC
007300 LINKAGE SECTION.                                                PRCALC
007400 COPY PRICECPY.                                                  PRCALC
007500*                                                                PRCALC
007600******************************************************************PRCALC
007700 PROCEDURE DIVISION USING PRICING-LINKAGE.                       PRCALC
007800******************************************************************PRCALC
007900 1000-CALC-PRICE.                                                PRCALC
008000     ADD 1 TO WS-CALL-COUNT.                                     PRCALC
008100     MOVE 'N' TO WS-ZERO-RATE-SW.                                PRCALC
008200     PERFORM 1100-DETERMINE-ADJUSTMENT THRU 1100-EXIT.           PRCALC
008300     PERFORM 1200-DETERMINE-RISK-CATEGORY THRU 1200-EXIT.        PRCALC
008400     COMPUTE PRC-OUT-RECOMM-RATE =                               PRCALC
008500             PRC-IN-PROPOSED-RATE + WS-RATE-ADJUSTMENT.           PRCALC
008600     PERFORM 1300-COMPUTE-EMI THRU 1300-EXIT.                    PRCALC
008700     PERFORM 1400-COMPUTE-TOTAL-INTEREST THRU 1400-EXIT.         PRCALC
008800     MOVE +0 TO PRC-OUT-RETURN-CODE.                             PRCALC
008900     GOBACK.                                                     PRCALC
009000*                                                                PRCALC
009100 1100-DETERMINE-ADJUSTMENT.                                      PRCALC
009200*    RATE-ADJUSTMENT TABLE PER LENDING POLICY MEMO LP-014 -      PRCALC
009300*    BETTER-RATED PAPER GETS A SMALLER SPREAD OVER THE           PRCALC
009400*    PROPOSED RATE.                                              PRCALC
009500     EVALUATE PRC-IN-RATING                                      PRCALC
009600         WHEN 'A'                                                PRCALC
009700             MOVE 0.00 TO WS-RATE-ADJUSTMENT                     PRCALC
009800         WHEN 'B'                                                PRCALC
009900             MOVE 0.50 TO WS-RATE-ADJUSTMENT                     PRCALC
010000         WHEN 'C'                                                PRCALC
010100             MOVE 1.00 TO WS-RATE-ADJUSTMENT                     PRCALC
010200         WHEN OTHER                                              PRCALC
010300             MOVE 1.50 TO WS-RATE-ADJUSTMENT                     PRCALC
010400     END-EVALUATE.                                               PRCALC
010500 1100-EXIT.                                                      PRCALC
010600     EXIT.                                                       PRCALC
010700*                                                                PRCALC
010800 1200-DETERMINE-RISK-CATEGORY.                                   PRCALC
010900     EVALUATE PRC-IN-RATING                                      PRCALC
011000         WHEN 'A'                                                PRCALC
011100             MOVE 'LOW' TO PRC-OUT-RISK-CATEGORY                 PRCALC
011200         WHEN 'B'                                                PRCALC
011300             MOVE 'MEDIUM' TO PRC-OUT-RISK-CATEGORY              PRCALC
011400         WHEN 'C'                                                PRCALC
011500             MOVE 'HIGH' TO PRC-OUT-RISK-CATEGORY                PRCALC
011600         WHEN OTHER                                              PRCALC
011700             MOVE 'VERY_HIGH' TO PRC-OUT-RISK-CATEGORY           PRCALC
011800     END-EVALUATE.                                               PRCALC
011900 1200-EXIT.                                                      PRCALC
012000     EXIT.                                                       PRCALC
012100*                                                                PRCALC
012200 1300-COMPUTE-EMI.                                               PRCALC
012300*    1995-04-17 JRS - GUARD AGAINST A ZERO RECOMMENDED RATE OR   PRCALC
012400*    A ZERO TENURE, EITHER OF WHICH MAKES THE REDUCING-BALANCE   PRCALC
012500*    DENOMINATOR BLOW UP WITH A DIVIDE EXCEPTION.                PRCALC
012600     IF PRC-OUT-RECOMM-RATE = ZERO OR PRC-IN-TENURE-MONTHS = ZERO PRCALC
012700         SET WS-ZERO-RATE-LOAN TO TRUE                           PRCALC
012800     END-IF.                                                     PRCALC
012900     IF WS-ZERO-RATE-LOAN                                        PRCALC
013000         IF PRC-IN-TENURE-MONTHS = ZERO                          PRCALC
013100             MOVE PRC-IN-AMOUNT TO PRC-OUT-EMI                   PRCALC
013200         ELSE                                                    PRCALC
013300             COMPUTE PRC-OUT-EMI ROUNDED =                       PRCALC
013400                 PRC-IN-AMOUNT / PRC-IN-TENURE-MONTHS             PRCALC
013500         END-IF                                                  PRCALC
013600     ELSE                                                        PRCALC
013700         COMPUTE WS-MONTHLY-RATE =                               PRCALC
013800             PRC-OUT-RECOMM-RATE / 12 / 100                      PRCALC
013900         COMPUTE WS-COMPOUND-FACTOR =                            PRCALC
014000             (1 + WS-MONTHLY-RATE) ** PRC-IN-TENURE-MONTHS        PRCALC
014100         COMPUTE WS-EMI-NUMERATOR =                              PRCALC
014200             PRC-IN-AMOUNT * WS-MONTHLY-RATE * WS-COMPOUND-FACTOR PRCALC
014300         COMPUTE WS-EMI-DENOMINATOR =                            PRCALC
014400             WS-COMPOUND-FACTOR - 1                               PRCALC
014450         COMPUTE WS-EMI-UNROUNDED =                               PRCALC
014460             WS-EMI-NUMERATOR / WS-EMI-DENOMINATOR                PRCALC
014500         COMPUTE PRC-OUT-EMI ROUNDED = WS-EMI-UNROUNDED           PRCALC
014700     END-IF.                                                     PRCALC
014800 1300-EXIT.                                                      PRCALC
014900     EXIT.                                                       PRCALC
015000*                                                                PRCALC
015100 1400-COMPUTE-TOTAL-INTEREST.                                    PRCALC
015150*    2013-11-04 DWS - TOTAL-INTEREST NOW DERIVED FROM THE         PRCALC
015160*    UNROUNDED EMI KEPT IN WS-EMI-UNROUNDED, NOT THE ROUNDED      PRCALC
015170*    2-DECIMAL PRC-OUT-EMI, AND IS FORCED TO ZERO ON A            PRCALC
015180*    ZERO-RATE LOAN - SEE CHANGE ACTIVITY, TICKET BTS-1455.       PRCALC
015200    IF WS-ZERO-RATE-LOAN                                          PRCALC
015210        MOVE ZERO TO PRC-OUT-TOTAL-INTEREST                       PRCALC
015220    ELSE                                                          PRCALC
015230        COMPUTE PRC-OUT-TOTAL-INTEREST ROUNDED =                  PRCALC
015240            (WS-EMI-UNROUNDED * PRC-IN-TENURE-MONTHS)             PRCALC
015250                - PRC-IN-AMOUNT                                   PRCALC
015260    END-IF.                                                       PRCALC
015400 1400-EXIT.                                                      PRCALC
015500     EXIT.                                                       PRCALC
015600*                                                                PRCALC
