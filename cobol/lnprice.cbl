000100 IDENTIFICATION DIVISION.                                       LNPRICE
000200******************************************************************LNPRICE
000300* PROGRAM:  LNPRICE                                              LNPRICE
000400*                                                                LNPRICE
000500* AUTHOR :  J R SAYLES                                            LNPRICE
000600*                                                                LNPRICE
000700* BATCH PRICING RUN - STEP 1 OF THE NIGHTLY LOAN CYCLE.           LNPRICE
000800* READS THE LOAN-MASTER FILE SEQUENTIALLY (KEY ORDER), CALLS      LNPRICE
000900* PRCALC FOR EVERY LOAN ON FILE AND WRITES ONE PRICING-OUT        LNPRICE
001000* RECORD PER LOAN.  ALSO OPENS THE RUN-REPORT AS THIS CYCLE'S     LNPRICE
001100* FIRST STEP AND WRITES THE PRICING SECTION OF IT - LNWKFL AND    LNPRICE
001200* ACPOST EXTEND THE SAME REPORT DATA SET LATER IN THE CYCLE.      LNPRICE
001300*                                                                 LNPRICE
001400* THIS STEP DOES NOT UPDATE LOAN-MASTER - IT IS A READ-ONLY       LNPRICE
001500* PRICING PASS.  STATUS AND SANCTION CHANGES ARE LNWKFL'S JOB.    LNPRICE
001600*                                                                 LNPRICE
001700* CHANGE ACTIVITY                                                 LNPRICE
001800* ---------------                                                 LNPRICE
001900* 1991-02-04 JRS  NEW PROGRAM.                                    LNPRICE
002000* 1991-06-11 JRS  RISK-CATEGORY SUBTOTAL LINES ADDED TO THE       LNPRICE
002100*                 REPORT, ONE PER CATEGORY, PLUS A GRAND TOTAL.   LNPRICE
002200* 1998-11-09 RSK  TICKET BTS-0447 - SWITCHED TO THE 4-DIGIT-YEAR  LNPRICE
002300*                 TIMESTAMP ROUTINE IN WSDTCPY FOR PRO-PRICED-AT. LNPRICE
002400* 2009-03-18 JRS  PRICING-LINKAGE AREA MOVED OUT TO COPYBOOK      LNPRICE
002500*                 PRICECPY; REPORT LINES MOVED OUT TO RPTCPY.     LNPRICE
002550* 2013-08-14 DWS  TICKET BTS-1455 - BLANK FIN-RATING NOW FORCED   LNPRICE
002560*                 TO 'C' BEFORE THE CALL, SAME AS LNWKFL'S PRICE  LNPRICE
002570*                 TRANSACTION DOES - THE NIGHTLY RUN WAS SENDING  LNPRICE
002580*                 BLANKS STRAIGHT INTO PRCALC AND PRICING THOSE   LNPRICE
002590*                 DEALS AS VERY_HIGH/+1.50 INSTEAD OF HIGH/+1.00. LNPRICE
002600*                                                                 LNPRICE
002700******************************************************************LNPRICE
002800 PROGRAM-ID.  LNPRICE.                                           LNPRICE
002900 AUTHOR. J R SAYLES.                                             LNPRICE
003000 INSTALLATION. COMMERCIAL LENDING SYSTEMS.                       LNPRICE
003100 DATE-WRITTEN. 02/04/91.                                         LNPRICE
003200 DATE-COMPILED.                                                  LNPRICE
003300 SECURITY. NON-CONFIDENTIAL.                                     LNPRICE
003400*                                                                LNPRICE
003500 ENVIRONMENT DIVISION.                                           LNPRICE
003600 CONFIGURATION SECTION.                                          LNPRICE
003700 SOURCE-COMPUTER. IBM-390.                                       LNPRICE
003800 OBJECT-COMPUTER. IBM-390.                                       LNPRICE
003900 SPECIAL-NAMES.                                                  LNPRICE
004000     C01 IS TOP-OF-FORM.                                         LNPRICE
004100*                                                                LNPRICE
004200 INPUT-OUTPUT SECTION.                                           LNPRICE
004300 FILE-CONTROL.                                                   LNPRICE
004400                                                                 LNPRICE
004500     SELECT LOAN-MASTER ASSIGN TO LNMASTER                       LNPRICE
004600         ORGANIZATION IS INDEXED                                 LNPRICE
004700         ACCESS MODE IS SEQUENTIAL                                LNPRICE
004800         RECORD KEY IS LN-LOAN-ID                                LNPRICE
004900         FILE STATUS IS WS-LNMSTR-STATUS.                        LNPRICE
005000                                                                 LNPRICE
005100     SELECT PRICING-OUT ASSIGN TO PRCOUT                         LNPRICE
005200         ACCESS MODE IS SEQUENTIAL                                LNPRICE
005300         FILE STATUS IS WS-PRCOUT-STATUS.                        LNPRICE
005400                                                                 LNPRICE
005500     SELECT RUN-REPORT ASSIGN TO RUNRPT                          LNPRICE
005600         ACCESS MODE IS SEQUENTIAL                                LNPRICE
005700         FILE STATUS IS WS-RUNRPT-STATUS.                        LNPRICE
005800*                                                                LNPRICE
005900******************************************************************LNPRICE
006000 DATA DIVISION.                                                  LNPRICE
006100 FILE SECTION.                                                   LNPRICE
006200*                                                                LNPRICE
006300 FD  LOAN-MASTER                                                 LNPRICE
006400     RECORDING MODE IS F                                         LNPRICE
006500     LABEL RECORDS ARE STANDARD.                                 LNPRICE
006600 COPY LOANCPY.                                                   LNPRICE
006700*                                                                LNPRICE
006800 FD  PRICING-OUT                                                 LNPRICE
006900     RECORDING MODE IS F                                         LNPRICE
007000     LABEL RECORDS ARE STANDARD.                                 LNPRICE
007100 01  PRICING-OUT-REC.                                            LNPRICE
007200     05  PRO-LOAN-ID             PIC X(24).                      LNPRICE
007300     05  PRO-REQUESTED-AMOUNT    PIC S9(11)V99 COMP-3.           LNPRICE
007400     05  PRO-PROPOSED-RATE       PIC 9(2)V99.                    LNPRICE
007500     05  PRO-TENURE-MONTHS       PIC 9(4).                       LNPRICE
007600     05  PRO-FIN-RATING          PIC X(1).                       LNPRICE
007700     05  PRO-RECOMM-RATE         PIC 9(2)V99.                    LNPRICE
007800     05  PRO-EMI                 PIC S9(11)V99 COMP-3.           LNPRICE
007900     05  PRO-TOTAL-INTEREST      PIC S9(11)V99 COMP-3.           LNPRICE
008000     05  PRO-RISK-CATEGORY       PIC X(10).                      LNPRICE
008100     05  PRO-PRICED-AT           PIC 9(14).                      LNPRICE
008200     05  PRO-PRICED-AT-R REDEFINES PRO-PRICED-AT.                LNPRICE
008300         10  PRO-PRC-CCYY        PIC 9(4).                       LNPRICE
008400         10  PRO-PRC-MM          PIC 9(2).                       LNPRICE
008500         10  PRO-PRC-DD          PIC 9(2).                       LNPRICE
008600         10  PRO-PRC-HHMMSS      PIC 9(6).                       LNPRICE
008700     05  FILLER                  PIC X(10).                      LNPRICE
008800*                                                                LNPRICE
008900 FD  RUN-REPORT                                                  LNPRICE
009000     RECORDING MODE IS F                                         LNPRICE
009100     LABEL RECORDS ARE STANDARD.                                 LNPRICE
009200 01  REPORT-RECORD               PIC X(80).                      LNPRICE
009300*                                                                LNPRICE
009400******************************************************************LNPRICE
009500 WORKING-STORAGE SECTION.                                        LNPRICE
009600*                                                                LNPRICE
009700 77  WS-LOANS-READ               PIC S9(7) COMP VALUE +0.        LNPRICE
009800*                                                                LNPRICE
009900 01  WS-FILE-STATUSES.                                           LNPRICE
010000     05  WS-LNMSTR-STATUS        PIC X(2) VALUE SPACES.          LNPRICE
010100         88  WS-LNMSTR-OK            VALUE '00'.                 LNPRICE
010200         88  WS-LNMSTR-EOF           VALUE '10'.                 LNPRICE
010300     05  WS-PRCOUT-STATUS        PIC X(2) VALUE SPACES.          LNPRICE
010400     05  WS-RUNRPT-STATUS        PIC X(2) VALUE SPACES.          LNPRICE
010450     05  FILLER                  PIC X(02) VALUE SPACES.         LNPRICE
010500*                                                                LNPRICE
010600 01  WS-SWITCHES.                                                LNPRICE
010700     05  WS-LOAN-EOF-SW          PIC X(1) VALUE 'N'.             LNPRICE
010800         88  WS-LOAN-EOF             VALUE 'Y'.                  LNPRICE
010850     05  FILLER                  PIC X(01) VALUE SPACES.         LNPRICE
010900*                                                                LNPRICE
011000 01  WS-RISK-TOTALS.                                             LNPRICE
011100     05  WS-LOW-COUNT            PIC S9(7) COMP VALUE +0.        LNPRICE
011200     05  WS-LOW-PRINCIPAL        PIC S9(13)V99 COMP-3 VALUE +0.  LNPRICE
011300     05  WS-LOW-INTEREST         PIC S9(13)V99 COMP-3 VALUE +0.  LNPRICE
011400     05  WS-MEDIUM-COUNT         PIC S9(7) COMP VALUE +0.        LNPRICE
011500     05  WS-MEDIUM-PRINCIPAL     PIC S9(13)V99 COMP-3 VALUE +0.  LNPRICE
011600     05  WS-MEDIUM-INTEREST      PIC S9(13)V99 COMP-3 VALUE +0.  LNPRICE
011700     05  WS-HIGH-COUNT           PIC S9(7) COMP VALUE +0.        LNPRICE
011800     05  WS-HIGH-PRINCIPAL       PIC S9(13)V99 COMP-3 VALUE +0.  LNPRICE
011900     05  WS-HIGH-INTEREST        PIC S9(13)V99 COMP-3 VALUE +0.  LNPRICE
012000     05  WS-VHIGH-COUNT          PIC S9(7) COMP VALUE +0.        LNPRICE
012100     05  WS-VHIGH-PRINCIPAL      PIC S9(13)V99 COMP-3 VALUE +0.  LNPRICE
012200     05  WS-VHIGH-INTEREST       PIC S9(13)V99 COMP-3 VALUE +0.  LNPRICE
012300     05  WS-GRAND-COUNT          PIC S9(7) COMP VALUE +0.        LNPRICE
012400     05  WS-GRAND-PRINCIPAL      PIC S9(13)V99 COMP-3 VALUE +0.  LNPRICE
012500     05  WS-GRAND-INTEREST       PIC S9(13)V99 COMP-3 VALUE +0.  LNPRICE
012550     05  FILLER                  PIC X(04) VALUE SPACES.         LNPRICE
012600*                                                                LNPRICE
012700 COPY WSDTCPY.                                                   LNPRICE
012800 COPY PRICECPY.                                                  LNPRICE
012900 COPY RPTCPY.                                                    LNPRICE
013000*                                                                LNPRICE
013100******************************************************************LNPRICE
013200 PROCEDURE DIVISION.                                             LNPRICE
013300******************************************************************LNPRICE
013400 000-MAIN.                                                       LNPRICE
013500     ACCEPT WS-STAMP-CCYYMMDD FROM DATE YYYYMMDD.                LNPRICE
013600     ACCEPT WS-STAMP-HHMMSS FROM TIME.                           LNPRICE
013700     MOVE WS-STAMP-CCYYMMDD(1:4) TO WS-RUN-CCYY.                 LNPRICE
013800     MOVE WS-STAMP-CCYYMMDD(5:2) TO WS-RUN-MM.                   LNPRICE
013900     MOVE WS-STAMP-CCYYMMDD(7:2) TO WS-RUN-DD.                   LNPRICE
014000     MOVE WS-STAMP-HHMMSS(1:2) TO WS-RUN-HH.                     LNPRICE
014100     MOVE WS-STAMP-HHMMSS(3:2) TO WS-RUN-MN.                     LNPRICE
014200     MOVE WS-STAMP-HHMMSS(5:2) TO WS-RUN-SS.                     LNPRICE
014300     DISPLAY 'LNPRICE STARTED - RUN DATE ' WS-RUN-DATE.          LNPRICE
014400                                                                 LNPRICE
014500     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.                     LNPRICE
014600     PERFORM 0800-INIT-REPORT THRU 0800-EXIT.                    LNPRICE
014700                                                                 LNPRICE
014800     PERFORM 0150-READ-LOAN-MASTER THRU 0150-EXIT.               LNPRICE
014900     PERFORM 0200-PRICE-ONE-LOAN THRU 0200-EXIT                  LNPRICE
015000             UNTIL WS-LOAN-EOF.                                  LNPRICE
015100                                                                 LNPRICE
016000     PERFORM 0880-FINISH-REPORT THRU 0880-EXIT.                  LNPRICE
016100     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.                    LNPRICE
016200                                                                 LNPRICE
016300     DISPLAY 'LNPRICE ENDED - LOANS PRICED ' WS-LOANS-READ.      LNPRICE
016400     GOBACK.                                                     LNPRICE
016500*                                                                LNPRICE
016600 0150-READ-LOAN-MASTER.                                          LNPRICE
016700     READ LOAN-MASTER                                            LNPRICE
016800         AT END                                                  LNPRICE
016900             SET WS-LOAN-EOF TO TRUE                             LNPRICE
017000     END-READ.                                                   LNPRICE
017100 0150-EXIT.                                                      LNPRICE
017200     EXIT.                                                       LNPRICE
017300*                                                                LNPRICE
017400 0200-PRICE-ONE-LOAN.                                            LNPRICE
017500     ADD 1 TO WS-LOANS-READ.                                     LNPRICE
017600     MOVE LN-REQUESTED-AMOUNT TO PRC-IN-AMOUNT.                  LNPRICE
017700     MOVE LN-PROPOSED-RATE    TO PRC-IN-PROPOSED-RATE.           LNPRICE
017800     MOVE LN-TENURE-MONTHS    TO PRC-IN-TENURE-MONTHS.           LNPRICE
017850     IF LN-RATING-BLANK                                          LNPRICE
017860         MOVE 'C' TO PRC-IN-RATING                               LNPRICE
017870     ELSE                                                        LNPRICE
017880         MOVE LN-FIN-RATING TO PRC-IN-RATING                     LNPRICE
017890     END-IF.                                                     LNPRICE
018000                                                                 LNPRICE
018100     CALL 'PRCALC' USING PRICING-LINKAGE.                        LNPRICE
018200                                                                 LNPRICE
018300     MOVE LN-LOAN-ID          TO PRO-LOAN-ID.                    LNPRICE
018400     MOVE LN-REQUESTED-AMOUNT TO PRO-REQUESTED-AMOUNT.           LNPRICE
018500     MOVE LN-PROPOSED-RATE    TO PRO-PROPOSED-RATE.              LNPRICE
018600     MOVE LN-TENURE-MONTHS    TO PRO-TENURE-MONTHS.              LNPRICE
018700     MOVE LN-FIN-RATING       TO PRO-FIN-RATING.                 LNPRICE
018800     MOVE PRC-OUT-RECOMM-RATE TO PRO-RECOMM-RATE.                LNPRICE
018900     MOVE PRC-OUT-EMI         TO PRO-EMI.                        LNPRICE
019000     MOVE PRC-OUT-TOTAL-INTEREST TO PRO-TOTAL-INTEREST.          LNPRICE
019100     MOVE PRC-OUT-RISK-CATEGORY TO PRO-RISK-CATEGORY.            LNPRICE
019200     MOVE WS-STAMP-14-N       TO PRO-PRICED-AT.                  LNPRICE
019300     WRITE PRICING-OUT-REC.                                      LNPRICE
019400                                                                 LNPRICE
019500     PERFORM 0850-PRICE-DETAIL-LINE THRU 0850-EXIT.              LNPRICE
019600                                                                 LNPRICE
019700     EVALUATE PRC-OUT-RISK-CATEGORY                              LNPRICE
019800         WHEN 'LOW'                                              LNPRICE
019900             ADD 1 TO WS-LOW-COUNT                               LNPRICE
020000             ADD PRC-IN-AMOUNT TO WS-LOW-PRINCIPAL               LNPRICE
020100             ADD PRC-OUT-TOTAL-INTEREST TO WS-LOW-INTEREST       LNPRICE
020200         WHEN 'MEDIUM'                                           LNPRICE
020300             ADD 1 TO WS-MEDIUM-COUNT                            LNPRICE
020400             ADD PRC-IN-AMOUNT TO WS-MEDIUM-PRINCIPAL            LNPRICE
020500             ADD PRC-OUT-TOTAL-INTEREST TO WS-MEDIUM-INTEREST    LNPRICE
020600         WHEN 'HIGH'                                             LNPRICE
020700             ADD 1 TO WS-HIGH-COUNT                              LNPRICE
020800             ADD PRC-IN-AMOUNT TO WS-HIGH-PRINCIPAL              LNPRICE
020900             ADD PRC-OUT-TOTAL-INTEREST TO WS-HIGH-INTEREST      LNPRICE
021000         WHEN OTHER                                              LNPRICE
021100             ADD 1 TO WS-VHIGH-COUNT                             LNPRICE
021200             ADD PRC-IN-AMOUNT TO WS-VHIGH-PRINCIPAL             LNPRICE
021300             ADD PRC-OUT-TOTAL-INTEREST TO WS-VHIGH-INTEREST     LNPRICE
021400     END-EVALUATE.                                               LNPRICE
021500                                                                 LNPRICE
021600     PERFORM 0150-READ-LOAN-MASTER THRU 0150-EXIT.               LNPRICE
021700 0200-EXIT.                                                      LNPRICE
021800     EXIT.                                                       LNPRICE
021900*                                                                LNPRICE
022000 0700-OPEN-FILES.                                                LNPRICE
022100     OPEN INPUT LOAN-MASTER.                                     LNPRICE
022200     OPEN OUTPUT PRICING-OUT.                                    LNPRICE
022300     OPEN OUTPUT RUN-REPORT.                                     LNPRICE
022400     IF NOT WS-LNMSTR-OK                                         LNPRICE
022500         DISPLAY 'LNPRICE - ERROR OPENING LOAN-MASTER, STATUS '  LNPRICE
022600                 WS-LNMSTR-STATUS                                LNPRICE
022700         SET WS-LOAN-EOF TO TRUE                                 LNPRICE
022800     END-IF.                                                     LNPRICE
022900 0700-EXIT.                                                      LNPRICE
023000     EXIT.                                                       LNPRICE
023100*                                                                LNPRICE
023200 0790-CLOSE-FILES.                                                LNPRICE
023300     CLOSE LOAN-MASTER, PRICING-OUT, RUN-REPORT.                 LNPRICE
023400 0790-EXIT.                                                      LNPRICE
023500     EXIT.                                                       LNPRICE
023600*                                                                LNPRICE
023700 0800-INIT-REPORT.                                               LNPRICE
023800     MOVE WS-RUN-MM TO RPTH-MM.                                  LNPRICE
023900     MOVE WS-RUN-DD TO RPTH-DD.                                  LNPRICE
024000     MOVE WS-RUN-CCYY TO RPTH-CCYY.                              LNPRICE
024100     MOVE WS-RUN-HH TO RPTH-HH.                                  LNPRICE
024200     MOVE WS-RUN-MN TO RPTH-MN.                                  LNPRICE
024300     MOVE WS-RUN-SS TO RPTH-SS.                                  LNPRICE
024400     WRITE REPORT-RECORD FROM RPT-RUN-HEADER AFTER PAGE.         LNPRICE
024500     WRITE REPORT-RECORD FROM RPT-RULE-LINE AFTER 1.             LNPRICE
024600     WRITE REPORT-RECORD FROM RPT-PRICING-HDR1 AFTER 2.          LNPRICE
024700     WRITE REPORT-RECORD FROM RPT-PRICING-HDR2 AFTER 1.          LNPRICE
024800     WRITE REPORT-RECORD FROM RPT-RULE-LINE AFTER 1.             LNPRICE
024900 0800-EXIT.                                                      LNPRICE
025000     EXIT.                                                       LNPRICE
025100*                                                                LNPRICE
025200 0850-PRICE-DETAIL-LINE.                                         LNPRICE
025300     MOVE PRO-LOAN-ID         TO RPTP-LOAN-ID.                   LNPRICE
025400     MOVE PRO-FIN-RATING      TO RPTP-RATING.                    LNPRICE
025500     MOVE PRO-RECOMM-RATE     TO RPTP-RECOMM-RATE.               LNPRICE
025600     MOVE PRO-EMI             TO RPTP-EMI.                       LNPRICE
025700     MOVE PRO-RISK-CATEGORY   TO RPTP-RISK-CATEGORY.             LNPRICE
025800     WRITE REPORT-RECORD FROM RPT-PRICE-DETAIL-LINE AFTER 1.     LNPRICE
025900 0850-EXIT.                                                      LNPRICE
026000     EXIT.                                                       LNPRICE
026100*                                                                LNPRICE
026200 0860-RISK-SUBTOTAL-LINE.                                        LNPRICE
026300     WRITE REPORT-RECORD FROM RPT-RISK-SUBTOTAL-LINE AFTER 1.    LNPRICE
026400 0860-EXIT.                                                      LNPRICE
026500     EXIT.                                                       LNPRICE
026600*                                                                LNPRICE
026700 0870-GRAND-TOTAL-LINE.                                          LNPRICE
026800     MOVE WS-GRAND-COUNT      TO RPTG-COUNT.                     LNPRICE
026900     MOVE WS-GRAND-PRINCIPAL  TO RPTG-TOTAL-PRINCIPAL.           LNPRICE
027000     MOVE WS-GRAND-INTEREST   TO RPTG-TOTAL-INTEREST.            LNPRICE
027100     WRITE REPORT-RECORD FROM RPT-PRICING-GRAND-LINE AFTER 2.    LNPRICE
027200 0870-EXIT.                                                      LNPRICE
027300     EXIT.                                                       LNPRICE
027400*                                                                LNPRICE
027500 0880-FINISH-REPORT.                                             LNPRICE
027600     MOVE 'LOW'    TO RPTS-RISK-CATEGORY.                        LNPRICE
027700     MOVE WS-LOW-COUNT TO RPTS-COUNT.                            LNPRICE
027800     MOVE WS-LOW-PRINCIPAL TO RPTS-TOTAL-PRINCIPAL.              LNPRICE
027900     MOVE WS-LOW-INTEREST TO RPTS-TOTAL-INTEREST.                LNPRICE
028000     PERFORM 0860-RISK-SUBTOTAL-LINE THRU 0860-EXIT.             LNPRICE
028100                                                                 LNPRICE
028200     MOVE 'MEDIUM' TO RPTS-RISK-CATEGORY.                        LNPRICE
028300     MOVE WS-MEDIUM-COUNT TO RPTS-COUNT.                         LNPRICE
028400     MOVE WS-MEDIUM-PRINCIPAL TO RPTS-TOTAL-PRINCIPAL.           LNPRICE
028500     MOVE WS-MEDIUM-INTEREST TO RPTS-TOTAL-INTEREST.             LNPRICE
028600     PERFORM 0860-RISK-SUBTOTAL-LINE THRU 0860-EXIT.             LNPRICE
028700                                                                 LNPRICE
028800     MOVE 'HIGH'   TO RPTS-RISK-CATEGORY.                        LNPRICE
028900     MOVE WS-HIGH-COUNT TO RPTS-COUNT.                           LNPRICE
029000     MOVE WS-HIGH-PRINCIPAL TO RPTS-TOTAL-PRINCIPAL.             LNPRICE
029100     MOVE WS-HIGH-INTEREST TO RPTS-TOTAL-INTEREST.               LNPRICE
029200     PERFORM 0860-RISK-SUBTOTAL-LINE THRU 0860-EXIT.             LNPRICE
029300                                                                 LNPRICE
029400     MOVE 'VERY_HIGH' TO RPTS-RISK-CATEGORY.                     LNPRICE
029500     MOVE WS-VHIGH-COUNT TO RPTS-COUNT.                          LNPRICE
029600     MOVE WS-VHIGH-PRINCIPAL TO RPTS-TOTAL-PRINCIPAL.            LNPRICE
029700     MOVE WS-VHIGH-INTEREST TO RPTS-TOTAL-INTEREST.              LNPRICE
029800     PERFORM 0860-RISK-SUBTOTAL-LINE THRU 0860-EXIT.             LNPRICE
029900                                                                 LNPRICE
030000     COMPUTE WS-GRAND-COUNT =                                    LNPRICE
030100         WS-LOW-COUNT + WS-MEDIUM-COUNT +                        LNPRICE
030200         WS-HIGH-COUNT + WS-VHIGH-COUNT.                         LNPRICE
030300     COMPUTE WS-GRAND-PRINCIPAL =                                LNPRICE
030400         WS-LOW-PRINCIPAL + WS-MEDIUM-PRINCIPAL +                LNPRICE
030500         WS-HIGH-PRINCIPAL + WS-VHIGH-PRINCIPAL.                 LNPRICE
030600     COMPUTE WS-GRAND-INTEREST =                                 LNPRICE
030700         WS-LOW-INTEREST + WS-MEDIUM-INTEREST +                  LNPRICE
030800         WS-HIGH-INTEREST + WS-VHIGH-INTEREST.                   LNPRICE
030900     PERFORM 0870-GRAND-TOTAL-LINE THRU 0870-EXIT.               LNPRICE
031000 0880-EXIT.                                                      LNPRICE
031100     EXIT.                                                       LNPRICE
031200*                                                                LNPRICE
