000100 IDENTIFICATION DIVISION.                                         USRMAST
000200******************************************************************USRMAST
000300*PROGRAM:  USRMAST                                                USRMAST
000400*                                                                 USRMAST
000500*BATCH USER-MAINTENANCE DRIVER - OPERATOR/ADMINISTRATOR SIDE OF   USRMAST
000600*THE LENDING SYSTEM.  PROCESSES USER-TRANS CARDS AGAINST THE      USRMAST
000700*INDEXED USER-MASTER FILE:                                        USRMAST
000800*    BOOTSTRAP      - SEEDS THE FIRST ADMIN LOGON IF ONE IS NOT   USRMAST
000900*                     ALREADY ON FILE.                            USRMAST
001000*    CREATE-USER    - ADDS A NEW USER, E-MAIL MUST BE UNIQUE.     USRMAST
001100*    UPDATE-STATUS  - FLIPS A USER'S ACTIVE/INACTIVE SWITCH.     USRMAST
001200*                                                                 USRMAST
001300*RUNS AHEAD OF AUTHCHK IN THE NIGHTLY STREAM SO THE BOOTSTRAP     USRMAST
001400*ADMIN AND ANY NEWLY CREATED USERS ARE ON FILE BEFORE THE NEXT    USRMAST
001500*LOGIN-TRANS DECK IS CHECKED.  DOES NOT WRITE TO RUN-REPORT -     USRMAST
001600*USER-MASTER HOUSEKEEPING IS NOT A LENDING-PERFORMANCE STATISTIC. USRMAST
001700*                                                                 USRMAST
001800*CHANGE ACTIVITY                                                  USRMAST
001900*---------------                                                  USRMAST
002000*2011-09-01 DWS  NEW PROGRAM.                                     USRMAST
002100*2011-09-20 DWS  ADDED BOOTSTRAP-DATA CARD SO THE FIRST ADMIN     USRMAST
002200*                LOGON CAN BE SEEDED FROM THE SAME DECK INSTEAD   USRMAST
002300*                OF A ONE-OFF IEBGENER JOB.                       USRMAST
002400*2012-11-30 RSK  TICKET BTS-1402 - E-MAIL NORMALIZED (TRIMMED,    USRMAST
002500*                LOWERCASED) BEFORE THE UNIQUENESS SCAN - TWO     USRMAST
002600*                SIGNUPS FOR 'A.SMITH@X.COM' AND 'a.smith@x.com' USRMAST
002700*                HAD SLIPPED THROUGH AS DISTINCT USERS.           USRMAST
002800*2013-05-14 DWS  UPDATE-STATUS NOW STAMPS US-UPDATED-AT.          USRMAST
002900*                                                                 USRMAST
003000******************************************************************USRMAST
003100 PROGRAM-ID.  USRMAST.                                            USRMAST
003200 AUTHOR. D W STOUT.                                               USRMAST
003300 INSTALLATION. COMMERCIAL LENDING SYSTEMS.                        USRMAST
003400 DATE-WRITTEN. 09/01/11.                                          USRMAST
003500 DATE-COMPILED.                                                   USRMAST
003600 SECURITY. NON-CONFIDENTIAL.                                      USRMAST
003700*                                                                 USRMAST
003800 ENVIRONMENT DIVISION.                                            USRMAST
003900 CONFIGURATION SECTION.                                           USRMAST
004000 SOURCE-COMPUTER. IBM-390.                                        USRMAST
004100 OBJECT-COMPUTER. IBM-390.                                        USRMAST
004200 SPECIAL-NAMES.                                                   USRMAST
004300     C01 IS TOP-OF-FORM                                           USRMAST
004400     CLASS WS-ALPHA-CHARS IS 'A' THRU 'Z'.                        USRMAST
004500*                                                                 USRMAST
004600 INPUT-OUTPUT SECTION.                                            USRMAST
004700 FILE-CONTROL.                                                    USRMAST
004800     SELECT USER-MASTER ASSIGN TO USRMSTR                         USRMAST
004900         ORGANIZATION INDEXED                                     USRMAST
005000         ACCESS MODE DYNAMIC                                      USRMAST
005100         RECORD KEY IS US-USER-ID                                 USRMAST
005200         FILE STATUS IS WS-USRMST-STATUS.                         USRMAST
005300     SELECT USER-TRANS-FILE ASSIGN TO USRTRAN                     USRMAST
005400         ORGANIZATION SEQUENTIAL                                  USRMAST
005500         FILE STATUS IS WS-USRTRN-STATUS.                         USRMAST
005600*                                                                 USRMAST
005700 DATA DIVISION.                                                   USRMAST
005800 FILE SECTION.                                                    USRMAST
005900*                                                                 USRMAST
006000 FD  USER-MASTER.                                                 USRMAST
006100 COPY USERCPY.                                                    USRMAST
006200*                                                                 USRMAST
006300 FD  USER-TRANS-FILE.                                             USRMAST
006400 COPY USRTRCPY.                                                   USRMAST
006500*                                                                 USRMAST
006600 WORKING-STORAGE SECTION.                                         USRMAST
006700*                                                                 USRMAST
006800 77  WS-CARD-READ                PIC S9(4) COMP VALUE +0.         USRMAST
006900 77  WS-SCAN-SUB                 PIC S9(4) COMP VALUE +0.         USRMAST
007000*                                                                 USRMAST
007100 01  WS-FILE-STATUSES.                                            USRMAST
007200     05  WS-USRTRN-STATUS        PIC X(2).                        USRMAST
007300         88  WS-USRTRN-OK            VALUE '00'.                  USRMAST
007400         88  WS-USRTRN-EOF           VALUE '10'.                  USRMAST
007500     05  WS-USRMST-STATUS        PIC X(2).                        USRMAST
007600         88  WS-USRMST-OK            VALUE '00' '02' '04'.        USRMAST
007700     05  FILLER                  PIC X(06).                       USRMAST
007800*                                                                 USRMAST
007900 01  WS-SWITCHES.                                                 USRMAST
008000     05  WS-TRANS-EOF-SW         PIC X(1) VALUE 'N'.              USRMAST
008100         88  WS-TRANS-EOF            VALUE 'Y'.                   USRMAST
008200     05  WS-TRAN-OK-SW           PIC X(1) VALUE 'Y'.              USRMAST
008300         88  WS-TRAN-OK              VALUE 'Y'.                   USRMAST
008400     05  WS-EMAIL-FOUND-SW       PIC X(1) VALUE 'N'.              USRMAST
008500         88  WS-EMAIL-ALREADY-ON-FILE VALUE 'Y'.                  USRMAST
008600     05  FILLER                  PIC X(07).                       USRMAST
008700*                                                                 USRMAST
008800 01  WS-ERROR-MSG                PIC X(30) VALUE SPACES.          USRMAST
008900*                                                                 USRMAST
009000 01  WS-RUN-COUNTERS.                                             USRMAST
009100     05  WS-BOOTSTRAP-COUNT      PIC S9(4) COMP VALUE +0.         USRMAST
009200     05  WS-CREATED-COUNT        PIC S9(4) COMP VALUE +0.         USRMAST
009300     05  WS-STATUS-CHANGE-COUNT  PIC S9(4) COMP VALUE +0.         USRMAST
009400     05  WS-REJECTED-COUNT       PIC S9(4) COMP VALUE +0.         USRMAST
009500     05  FILLER                  PIC X(08).                       USRMAST
009600*                                                                 USRMAST
009700 01  WS-EMAIL-WORK-FIELDS.                                        USRMAST
009800*   1992 SHOP RULE - E-MAIL KEYS ARE COMPARED TRIMMED AND         USRMAST
009900*   LOWERCASED SO 'A.SMITHXCO.COM' AND ITS UPPER-CASE TWIN        USRMAST
010000*   ARE TREATED AS THE SAME LOGON (TICKET BTS-1402).              USRMAST
010100     05  WS-EMAIL-NORM           PIC X(50) VALUE SPACES.          USRMAST
010200     05  WS-EMAIL-NORM-LEN       PIC S9(4) COMP VALUE +0.         USRMAST
010300     05  WS-EMAIL-COMPARE        PIC X(50) VALUE SPACES.          USRMAST
010400     05  FILLER                  PIC X(10).                       USRMAST
010500*                                                                 USRMAST
010600 01  WS-SCAN-USER-REC.                                            USRMAST
010700*   HOLDS ONE USER-MASTER RECORD WHILE THE FULL-FILE SCAN         USRMAST
010800*   CHECKS FOR A DUPLICATE E-MAIL - KEPT SEPARATE FROM THE        USRMAST
010900*   FD RECORD AREA SO THE CURRENT KEYED READ IS NOT DISTURBED.    USRMAST
011000     05  WS-SCAN-EMAIL           PIC X(50) VALUE SPACES.          USRMAST
011100     05  WS-SCAN-USER-ID         PIC X(24) VALUE SPACES.          USRMAST
011200     05  FILLER                  PIC X(06).                       USRMAST
011300*                                                                 USRMAST
011400 COPY WSDTCPY.                                                    USRMAST
011500*                                                                 USRMAST
011600******************************************************************USRMAST
011700 PROCEDURE DIVISION.                                              USRMAST
011800******************************************************************USRMAST
011900 000-MAIN.                                                        USRMAST
012000     PERFORM 0050-OPEN-FILES THRU 0050-EXIT.                      USRMAST
012100     ACCEPT WS-STAMP-CCYYMMDD FROM DATE YYYYMMDD.                 USRMAST
012200     ACCEPT WS-STAMP-HHMMSS   FROM TIME.                          USRMAST
012300     MOVE WS-STAMP-14-N TO WS-RUN-DATE-TIME.                      USRMAST
012400     PERFORM 0150-BOOTSTRAP-ADMIN THRU 0150-EXIT.                 USRMAST
012500     PERFORM 0110-READ-USER-TRANS THRU 0110-EXIT.                 USRMAST
012600     PERFORM 0100-PROCESS-TRANSACTIONS THRU 0100-EXIT             USRMAST
012700             UNTIL WS-TRANS-EOF.                                  USRMAST
012800     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.                     USRMAST
012900     STOP RUN.                                                    USRMAST
013000*                                                                 USRMAST
013100 0050-OPEN-FILES.                                                 USRMAST
013200     OPEN I-O USER-MASTER.                                        USRMAST
013300     IF NOT WS-USRMST-OK                                          USRMAST
013400         DISPLAY 'USRMAST - ERROR OPENING USER-MASTER, STATUS '   USRMAST
013500                 WS-USRMST-STATUS                                 USRMAST
013600         STOP RUN                                                 USRMAST
013700     END-IF.                                                      USRMAST
013800     OPEN INPUT USER-TRANS-FILE.                                  USRMAST
013900     IF NOT WS-USRTRN-OK                                          USRMAST
014000         DISPLAY 'USRMAST - ERROR OPENING USRTRAN, STATUS '       USRMAST
014100                 WS-USRTRN-STATUS                                 USRMAST
014200         STOP RUN                                                 USRMAST
014300     END-IF.                                                      USRMAST
014400 0050-EXIT.                                                       USRMAST
014500     EXIT.                                                        USRMAST
014600*                                                                 USRMAST
014700 0150-BOOTSTRAP-ADMIN.                                            USRMAST
014800*   SEED CARD MUST BE THE FIRST RECORD ON USER-TRANS-FILE.        USRMAST
014900*   IF NO SEEDING IS REQUESTED, OR THE SEED E-MAIL IS ALREADY     USRMAST
015000*   ON FILE, THIS PARAGRAPH SIMPLY DOES NOTHING.                  USRMAST
015100     READ USER-TRANS-FILE INTO USER-TRANS-REC                     USRMAST
015200         AT END                                                   USRMAST
015300             SET WS-TRANS-EOF TO TRUE                             USRMAST
015400     END-READ.                                                    USRMAST
015500     IF NOT WS-TRANS-EOF                                          USRMAST
015600         IF UTRN-IS-BOOTSTRAP AND UTRN-BS-SEEDING-ON              USRMAST
015700             MOVE UTRN-BS-SEED-EMAIL TO WS-EMAIL-NORM             USRMAST
015800             PERFORM 0170-NORMALIZE-EMAIL THRU 0170-EXIT          USRMAST
015900             PERFORM 0180-SCAN-FOR-EMAIL THRU 0180-EXIT           USRMAST
016000             IF NOT WS-EMAIL-ALREADY-ON-FILE                      USRMAST
016100                 MOVE 'ADMIN-SEED'       TO US-USER-ID            USRMAST
016200                 MOVE WS-EMAIL-NORM      TO US-EMAIL              USRMAST
016300                 MOVE UTRN-BS-SEED-PASSWORD TO US-PASSWORD        USRMAST
016400                 MOVE 'ADMIN'            TO US-ROLE               USRMAST
016500                 MOVE 'Y'                TO US-ACTIVE-FLAG        USRMAST
016600                 MOVE WS-STAMP-14-N      TO US-CREATED-AT         USRMAST
016700                 MOVE WS-STAMP-14-N      TO US-UPDATED-AT         USRMAST
016800                 WRITE USER-REC                                   USRMAST
016900                     INVALID KEY                                  USRMAST
017000                         DISPLAY 'BOOTSTRAP WRITE FAILED'          USRMAST
017100                     NOT INVALID KEY                              USRMAST
017200                         ADD 1 TO WS-BOOTSTRAP-COUNT              USRMAST
017300                 END-WRITE                                        USRMAST
017400             END-IF                                               USRMAST
017500         ELSE                                                     USRMAST
017600             PERFORM 0100-PROCESS-TRANSACTIONS THRU 0100-EXIT     USRMAST
017700         END-IF                                                   USRMAST
017800     END-IF.                                                      USRMAST
017900 0150-EXIT.                                                       USRMAST
018000     EXIT.                                                        USRMAST
018100*                                                                 USRMAST
018200 0110-READ-USER-TRANS.                                            USRMAST
018300     READ USER-TRANS-FILE INTO USER-TRANS-REC                     USRMAST
018400         AT END                                                   USRMAST
018500             SET WS-TRANS-EOF TO TRUE                             USRMAST
018600     END-READ.                                                    USRMAST
018700 0110-EXIT.                                                       USRMAST
018800     EXIT.                                                        USRMAST
018900*                                                                 USRMAST
019000 0100-PROCESS-TRANSACTIONS.                                       USRMAST
019100     SET WS-TRAN-OK TO TRUE.                                      USRMAST
019200     MOVE SPACES TO WS-ERROR-MSG.                                 USRMAST
019300     EVALUATE TRUE                                                USRMAST
019400         WHEN UTRN-IS-CREATE-USER                                 USRMAST
019500             PERFORM 0200-CREATE-USER THRU 0200-EXIT              USRMAST
019600         WHEN UTRN-IS-UPDATE-STATUS                               USRMAST
019700             PERFORM 0300-UPDATE-STATUS THRU 0300-EXIT            USRMAST
019800         WHEN OTHER                                               USRMAST
019900             SET WS-TRAN-OK TO FALSE                              USRMAST
020000             MOVE 'INVALID TRAN CODE' TO WS-ERROR-MSG             USRMAST
020100     END-EVALUATE.                                                USRMAST
020200     IF NOT WS-TRAN-OK                                            USRMAST
020300         ADD 1 TO WS-REJECTED-COUNT                               USRMAST
020400         DISPLAY 'USRMAST - REJECTED - ' WS-ERROR-MSG             USRMAST
020500     END-IF.                                                      USRMAST
020600     PERFORM 0110-READ-USER-TRANS THRU 0110-EXIT.                 USRMAST
020700 0100-EXIT.                                                       USRMAST
020800     EXIT.                                                        USRMAST
020900*                                                                 USRMAST
021000 0170-NORMALIZE-EMAIL.                                            USRMAST
021100*   TRIM TRAILING SPACES (BY DE-SPACE LENGTH) THEN FOLD TO        USRMAST
021200*   LOWER CASE - TICKET BTS-1402.  EMAIL IS STORED AND            USRMAST
021300*   COMPARED LOWERCASED SO CREATE-USER AND AUTHCHK ALWAYS         USRMAST
021400*   AGREE ON THE SAME NORMALIZED FORM.                            USRMAST
021600     INSPECT WS-EMAIL-NORM CONVERTING                             USRMAST
021700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          USRMAST
021800         'abcdefghijklmnopqrstuvwxyz'.                            USRMAST
021900 0170-EXIT.                                                       USRMAST
022000     EXIT.                                                        USRMAST
022100*                                                                 USRMAST
022200 0180-SCAN-FOR-EMAIL.                                             USRMAST
022300*   FULL-FILE SCAN OF USER-MASTER LOOKING FOR WS-EMAIL-NORM -     USRMAST
022400*   THE MASTER IS SMALL ENOUGH THAT A KEYED SECONDARY INDEX ON    USRMAST
022500*   E-MAIL WAS NEVER JUSTIFIED (DWS, SEE 2011-09-01 ENTRY).       USRMAST
022600     SET WS-EMAIL-FOUND-SW TO 'N'.                                USRMAST
022700     MOVE LOW-VALUES TO US-USER-ID.                               USRMAST
022800     START USER-MASTER KEY IS NOT LESS THAN US-USER-ID            USRMAST
022900         INVALID KEY                                              USRMAST
023000             MOVE 'N' TO WS-EMAIL-FOUND-SW                        USRMAST
023100     END-START.                                                   USRMAST
023200     PERFORM 0185-SCAN-NEXT-USER THRU 0185-EXIT                   USRMAST
023300             UNTIL WS-USRMST-STATUS = '10'                        USRMAST
023350                OR WS-EMAIL-ALREADY-ON-FILE.                      USRMAST
023400 0180-EXIT.                                                       USRMAST
023500     EXIT.                                                        USRMAST
023600*                                                                 USRMAST
023700 0185-SCAN-NEXT-USER.                                             USRMAST
023800     READ USER-MASTER NEXT RECORD                                 USRMAST
023900         AT END                                                   USRMAST
024000             MOVE '10' TO WS-USRMST-STATUS                        USRMAST
024100         NOT AT END                                               USRMAST
024200             MOVE US-EMAIL TO WS-SCAN-EMAIL                       USRMAST
024300             MOVE US-USER-ID TO WS-SCAN-USER-ID                   USRMAST
024400             IF WS-SCAN-EMAIL = WS-EMAIL-NORM                     USRMAST
024500                 SET WS-EMAIL-ALREADY-ON-FILE TO TRUE             USRMAST
024600             END-IF                                               USRMAST
024700     END-READ.                                                    USRMAST
024800 0185-EXIT.                                                       USRMAST
024900     EXIT.                                                        USRMAST
025000*                                                                 USRMAST
025100 0200-CREATE-USER.                                                USRMAST
025200     MOVE UTRN-CR-EMAIL TO WS-EMAIL-NORM.                         USRMAST
025300     PERFORM 0170-NORMALIZE-EMAIL THRU 0170-EXIT.                 USRMAST
025400     PERFORM 0180-SCAN-FOR-EMAIL THRU 0180-EXIT.                  USRMAST
025500     IF WS-EMAIL-ALREADY-ON-FILE                                  USRMAST
025600         SET WS-TRAN-OK TO FALSE                                  USRMAST
025700         MOVE 'USER ALREADY EXISTS' TO WS-ERROR-MSG               USRMAST
025800     ELSE                                                         USRMAST
025900         MOVE UTRN-CR-USER-ID    TO US-USER-ID                    USRMAST
026000         MOVE WS-EMAIL-NORM      TO US-EMAIL                      USRMAST
026100         MOVE UTRN-CR-PASSWORD   TO US-PASSWORD                   USRMAST
026200         MOVE UTRN-CR-ROLE       TO US-ROLE                       USRMAST
026300         MOVE 'Y'                TO US-ACTIVE-FLAG                USRMAST
026400         MOVE WS-STAMP-14-N      TO US-CREATED-AT                 USRMAST
026500         MOVE WS-STAMP-14-N      TO US-UPDATED-AT                 USRMAST
026600         WRITE USER-REC                                           USRMAST
026700             INVALID KEY                                          USRMAST
026800                 SET WS-TRAN-OK TO FALSE                          USRMAST
026900                 MOVE 'USER ALREADY EXISTS' TO WS-ERROR-MSG       USRMAST
027000             NOT INVALID KEY                                      USRMAST
027100                 ADD 1 TO WS-CREATED-COUNT                        USRMAST
027200         END-WRITE                                                USRMAST
027300     END-IF.                                                      USRMAST
027400 0200-EXIT.                                                       USRMAST
027500     EXIT.                                                        USRMAST
027600*                                                                 USRMAST
027700 0300-UPDATE-STATUS.                                              USRMAST
027800     MOVE UTRN-ST-USER-ID TO US-USER-ID.                          USRMAST
027900     READ USER-MASTER                                             USRMAST
028000         INVALID KEY                                              USRMAST
028100             SET WS-TRAN-OK TO FALSE                              USRMAST
028200             MOVE 'USER NOT FOUND' TO WS-ERROR-MSG                USRMAST
028300     END-READ.                                                    USRMAST
028400     IF WS-TRAN-OK                                                USRMAST
028500         MOVE UTRN-ST-ACTIVE-FLAG TO US-ACTIVE-FLAG               USRMAST
028600         MOVE WS-STAMP-14-N       TO US-UPDATED-AT                USRMAST
028700         REWRITE USER-REC                                         USRMAST
028800             INVALID KEY                                          USRMAST
028900                 SET WS-TRAN-OK TO FALSE                          USRMAST
029000                 MOVE 'USER REWRITE FAILED' TO WS-ERROR-MSG       USRMAST
029100             NOT INVALID KEY                                      USRMAST
029200                 ADD 1 TO WS-STATUS-CHANGE-COUNT                  USRMAST
029300         END-REWRITE                                              USRMAST
029400     END-IF.                                                      USRMAST
029500 0300-EXIT.                                                       USRMAST
029600     EXIT.                                                        USRMAST
029700*                                                                 USRMAST
029800 0790-CLOSE-FILES.                                                USRMAST
029900     CLOSE USER-MASTER.                                           USRMAST
030000     CLOSE USER-TRANS-FILE.                                       USRMAST
030100     DISPLAY 'USRMAST - BOOTSTRAP ' WS-BOOTSTRAP-COUNT.           USRMAST
030200     DISPLAY 'USRMAST - CREATED   ' WS-CREATED-COUNT.             USRMAST
030300     DISPLAY 'USRMAST - STATUS-CHG' WS-STATUS-CHANGE-COUNT.       USRMAST
030400     DISPLAY 'USRMAST - REJECTED  ' WS-REJECTED-COUNT.            USRMAST
030500 0790-EXIT.                                                       USRMAST
030600     EXIT.                                                        USRMAST
