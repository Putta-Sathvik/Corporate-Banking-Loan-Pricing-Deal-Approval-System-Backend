000100******************************************************************LNTRNCPY
000200*                                                                 LNTRNCPY
000300*    LNTRNCPY -- LOAN WORKFLOW TRANSACTION RECORD (LOAN-TRANS)    LNTRNCPY
000400*    READ SEQUENTIALLY BY LNWKFL AGAINST THE LOAN-MASTER FILE.    LNTRNCPY
000500*    LNTRN-DATA-AREA IS REDEFINED ACCORDING TO LNTRN-TRAN-CODE -  LNTRNCPY
000600*    SEE THE FOUR REDEFINES BELOW.                                LNTRNCPY
000700*                                                                 LNTRNCPY
000800*    CHANGE ACTIVITY                                              LNTRNCPY
000900*    ---------------                                              LNTRNCPY
001000*    2009-07-05 JRS  NEW COPYBOOK.                                LNTRNCPY
001100*    2009-09-14 JRS  ADDED LNTRN-INCLUDE-DELETED SWITCH SO A      LNTRNCPY
001200*                    LOOKUP CAN OPTIONALLY SEE SOFT-DELETED ROWS. LNTRNCPY
001300*    2012-02-08 DWS  ADDED ADMIN-DATA REDEFINES (TICKET BTS-1340, LNTRNCPY
001400*                    ADMIN OVERRIDE OF SANCTIONED AMOUNT/RATE).   LNTRNCPY
001500*                                                                 LNTRNCPY
001600******************************************************************LNTRNCPY
001700 01  LOAN-TRANS-REC.                                              LNTRNCPY
001800     05  LNTRN-LOAN-ID               PIC X(24).                   LNTRNCPY
001900     05  LNTRN-TRAN-CODE             PIC X(12).                   LNTRNCPY
002000         88  LNTRN-IS-CREATE             VALUE 'CREATE'.          LNTRNCPY
002100         88  LNTRN-IS-UPDATE             VALUE 'UPDATE'.          LNTRNCPY
002200         88  LNTRN-IS-ADMIN-UPDATE       VALUE 'ADMIN-UPDATE'.    LNTRNCPY
002300         88  LNTRN-IS-STATUS-CHANGE      VALUE 'STATUS-CHANGE'.   LNTRNCPY
002400         88  LNTRN-IS-DELETE             VALUE 'DELETE'.          LNTRNCPY
002500         88  LNTRN-IS-PRICE              VALUE 'PRICE'.           LNTRNCPY
002600     05  LNTRN-ACTING-USER-ID        PIC X(24).                   LNTRNCPY
002700     05  LNTRN-ACTING-ROLE           PIC X(5).                    LNTRNCPY
002800         88  LNTRN-ROLE-USER             VALUE 'USER'.            LNTRNCPY
002900         88  LNTRN-ROLE-ADMIN            VALUE 'ADMIN'.           LNTRNCPY
003000     05  LNTRN-INCLUDE-DELETED       PIC X(1).                    LNTRNCPY
003100         88  LNTRN-SHOW-DELETED          VALUE 'Y'.               LNTRNCPY
003200     05  LNTRN-DATA-AREA             PIC X(108).                  LNTRNCPY
003300     05  LNTRN-CREATE-DATA REDEFINES LNTRN-DATA-AREA.             LNTRNCPY
003400         10  LNTRN-CR-CLIENT-NAME    PIC X(40).                   LNTRNCPY
003500         10  LNTRN-CR-LOAN-TYPE      PIC X(20).                   LNTRNCPY
003600         10  LNTRN-CR-REQ-AMOUNT     PIC S9(11)V99 COMP-3.        LNTRNCPY
003700         10  LNTRN-CR-PROPOSED-RATE  PIC 9(2)V99.                 LNTRNCPY
003800         10  LNTRN-CR-TENURE-MONTHS  PIC 9(4).                    LNTRNCPY
003900         10  LNTRN-CR-FIN-REVENUE    PIC S9(11)V99 COMP-3.        LNTRNCPY
004000         10  LNTRN-CR-FIN-EBITDA     PIC S9(11)V99 COMP-3.        LNTRNCPY
004100         10  LNTRN-CR-FIN-RATING     PIC X(1).                    LNTRNCPY
004200     05  LNTRN-UPDATE-DATA REDEFINES LNTRN-DATA-AREA.             LNTRNCPY
004300         10  LNTRN-UP-CLIENT-NAME    PIC X(40).                   LNTRNCPY
004400         10  LNTRN-UP-LOAN-TYPE      PIC X(20).                   LNTRNCPY
004500         10  LNTRN-UP-REQ-AMOUNT     PIC S9(11)V99 COMP-3.        LNTRNCPY
004600         10  LNTRN-UP-PROPOSED-RATE  PIC 9(2)V99.                 LNTRNCPY
004700         10  LNTRN-UP-TENURE-MONTHS  PIC 9(4).                    LNTRNCPY
004800         10  LNTRN-UP-FIN-REVENUE    PIC S9(11)V99 COMP-3.        LNTRNCPY
004900         10  LNTRN-UP-FIN-EBITDA     PIC S9(11)V99 COMP-3.        LNTRNCPY
005000         10  LNTRN-UP-FIN-RATING     PIC X(1).                    LNTRNCPY
005100     05  LNTRN-ADMIN-DATA REDEFINES LNTRN-DATA-AREA.              LNTRNCPY
005200         10  LNTRN-AD-SANCTIONED-AMT PIC S9(11)V99 COMP-3.        LNTRNCPY
005300         10  LNTRN-AD-APPROVED-RATE  PIC 9(2)V99.                 LNTRNCPY
005400         10  FILLER                  PIC X(87).                   LNTRNCPY
005500     05  LNTRN-STATUS-DATA REDEFINES LNTRN-DATA-AREA.             LNTRNCPY
005600         10  LNTRN-ST-NEW-STATUS     PIC X(12).                   LNTRNCPY
005700         10  LNTRN-ST-COMMENTS       PIC X(60).                   LNTRNCPY
005800         10  FILLER                  PIC X(36).                   LNTRNCPY
005900     05  FILLER                      PIC X(08).                   LNTRNCPY
006000*                                                                 LNTRNCPY
