000100 IDENTIFICATION DIVISION.                                        ACPOST
000200*****************************************************************ACPOST
000300* PROGRAM:  ACPOST                                               ACPOST
000400*                                                                ACPOST
000500* AUTHOR :  Doug Stout                                           ACPOST
000600*                                                                ACPOST
000700* READS A SEQUENTIAL ACCT-TRANS FILE AND APPLIES EACH            ACPOST
000800* TRANSACTION AGAINST THE INDEXED ACCOUNT-MASTER FILE - OPEN,    ACPOST
000900* DEPOSIT, WITHDRAW AND TRANSFER.  EVERY DEPOSIT, WITHDRAW AND   ACPOST
001000* TRANSFER IS JOURNALED TO TXN-JOURNAL, SUCCESS OR FAILED.       ACPOST
001100* STEP 3 OF THE NIGHTLY LOAN CYCLE - RUNS AFTER LNPRICE AND      ACPOST
001200* LNWKFL AND APPENDS THE POSTING SECTION TO THE SAME RUN-REPORT  ACPOST
001300* THOSE TWO STEPS WROTE TO.                                      ACPOST
001400*                                                                ACPOST
001500* CHANGE ACTIVITY                                                ACPOST
001600* ---------------                                                ACPOST
001700* 2010-01-14 DWS  NEW PROGRAM - OPEN/DEPOSIT/WITHDRAW ONLY.      ACPOST
001800* 2010-06-30 DWS  ADDED TRANSFER TRANSACTION (TICKET BTS-0902) - ACPOST
001900*                 DEBITS SOURCE, CREDITS DESTINATION, ONE        ACPOST
002000*                 JOURNAL ROW.                                   ACPOST
002100* 2011-02-08 RSK  ACCOUNT-NUMBER GENERATOR REWORKED TO RETRY ON  ACPOST
002200*                 A DUPLICATE KEY INSTEAD OF ABENDING - BRANCH   ACPOST
002300*                 HAD TWO WALK-IN OPENINGS COLLIDE ON THE SAME   ACPOST
002400*                 SUFFIX THE SAME SECOND.                        ACPOST
002500* 2012-09-17 DWS  POSTING-SECTION CONTROL TOTALS ADDED TO        ACPOST
002600*                 RUN-REPORT (TICKET BTS-1340).                  ACPOST
002700*                                                                ACPOST
002800*****************************************************************ACPOST
002900 PROGRAM-ID.  ACPOST.                                            ACPOST
003000 AUTHOR. D W STOUT.                                              ACPOST
003100 INSTALLATION. COMMERCIAL LENDING SYSTEMS.                       ACPOST
003200 DATE-WRITTEN. 01/14/10.                                         ACPOST
003300 DATE-COMPILED.                                                  ACPOST
003400 SECURITY. NON-CONFIDENTIAL.                                     ACPOST
003500*                                                                ACPOST
003600 ENVIRONMENT DIVISION.                                           ACPOST
003700 CONFIGURATION SECTION.                                          ACPOST
003800 SOURCE-COMPUTER. IBM-390.                                       ACPOST
003900 OBJECT-COMPUTER. IBM-390.                                       ACPOST
004000 SPECIAL-NAMES.                                                  ACPOST
004100     C01 IS TOP-OF-FORM                                          ACPOST
004200     CLASS WS-ALPHA-CHARS IS 'A' THRU 'Z'.                       ACPOST
004300*                                                                ACPOST
004400 INPUT-OUTPUT SECTION.                                           ACPOST
004500 FILE-CONTROL.                                                   ACPOST
004600*                                                                ACPOST
004700     SELECT ACCOUNT-MASTER ASSIGN TO ACMASTR                     ACPOST
004800         ORGANIZATION IS INDEXED                                 ACPOST
004900         ACCESS MODE IS DYNAMIC                                  ACPOST
005000         RECORD KEY IS AC-ACCOUNT-NUMBER                         ACPOST
005100         FILE STATUS IS WS-ACMSTR-STATUS.                        ACPOST
005200*                                                                ACPOST
005300     SELECT ACCT-TRANS-FILE ASSIGN TO ACTRANS                    ACPOST
005400         ACCESS IS SEQUENTIAL                                    ACPOST
005500         FILE STATUS IS WS-ACTRAN-STATUS.                        ACPOST
005600*                                                                ACPOST
005700     SELECT TXN-JOURNAL ASSIGN TO TXNJRNL                        ACPOST
005800         ACCESS IS SEQUENTIAL                                    ACPOST
005900         FILE STATUS IS WS-TXNJRL-STATUS.                        ACPOST
006000*                                                                ACPOST
006100     SELECT RUN-REPORT ASSIGN TO RUNRPT                          ACPOST
006200         ACCESS IS SEQUENTIAL                                    ACPOST
006300         FILE STATUS IS WS-RUNRPT-STATUS.                        ACPOST
006400*                                                                ACPOST
006500*****************************************************************ACPOST
006600 DATA DIVISION.                                                  ACPOST
006700 FILE SECTION.                                                   ACPOST
006800*                                                                ACPOST
006900 FD  ACCOUNT-MASTER                                              ACPOST
007000     RECORDING MODE IS F                                         ACPOST
007100     LABEL RECORDS ARE STANDARD.                                 ACPOST
007200 COPY ACCTCPY.                                                   ACPOST
007300*                                                                ACPOST
007400 FD  ACCT-TRANS-FILE                                             ACPOST
007500     RECORDING MODE IS F                                         ACPOST
007600     LABEL RECORDS ARE STANDARD.                                 ACPOST
007700 COPY ACTRNCPY.                                                  ACPOST
007800*                                                                ACPOST
007900 FD  TXN-JOURNAL                                                 ACPOST
008000     RECORDING MODE IS F                                         ACPOST
008100     LABEL RECORDS ARE STANDARD.                                 ACPOST
008200 COPY TXNCPY.                                                    ACPOST
008300*                                                                ACPOST
008400 FD  RUN-REPORT                                                  ACPOST
008500     RECORDING MODE IS F                                         ACPOST
008600     LABEL RECORDS ARE STANDARD.                                 ACPOST
008700 01  REPORT-RECORD               PIC X(80).                      ACPOST
008800*                                                                ACPOST
008900*****************************************************************ACPOST
009000 WORKING-STORAGE SECTION.                                        ACPOST
009100*                                                                ACPOST
009200 77  WS-TRANS-READ               PIC S9(7) COMP VALUE +0.        ACPOST
009300*                                                                ACPOST
009400 01  WS-FILE-STATUSES.                                           ACPOST
009500     05  WS-ACTRAN-STATUS        PIC X(2) VALUE SPACES.          ACPOST
009600         88  WS-ACTRAN-OK            VALUE '00'.                 ACPOST
009700         88  WS-ACTRAN-EOF           VALUE '10'.                 ACPOST
009800     05  WS-ACMSTR-STATUS        PIC X(2) VALUE SPACES.          ACPOST
009900         88  WS-ACMSTR-OK            VALUE '00'.                 ACPOST
010000     05  WS-TXNJRL-STATUS        PIC X(2) VALUE SPACES.          ACPOST
010100     05  WS-RUNRPT-STATUS        PIC X(2) VALUE SPACES.          ACPOST
010200     05  FILLER                  PIC X(4) VALUE SPACES.          ACPOST
010300*                                                                ACPOST
010400 01  WS-SWITCHES.                                                ACPOST
010500     05  WS-TRANS-EOF-SW         PIC X(1) VALUE 'N'.             ACPOST
010600         88  WS-TRANS-EOF            VALUE 'Y'.                  ACPOST
010700     05  WS-TRAN-OK-SW           PIC X(1) VALUE 'Y'.             ACPOST
010800         88  WS-TRAN-OK              VALUE 'Y'.                  ACPOST
010900     05  WS-ACCT-UNIQUE-SW       PIC X(1) VALUE 'N'.             ACPOST
011000         88  WS-ACCT-NUM-UNIQUE      VALUE 'Y'.                  ACPOST
011100     05  FILLER                  PIC X(5) VALUE SPACES.          ACPOST
011200*                                                                ACPOST
011300 01  WS-ERROR-MSG                PIC X(30) VALUE SPACES.         ACPOST
011400*                                                                ACPOST
011500 01  WS-RUN-COUNTERS.                                            ACPOST
011600     05  WS-OPENED-COUNT         PIC S9(7) COMP VALUE +0.        ACPOST
011700     05  WS-DEPOSIT-OK-COUNT     PIC S9(7) COMP VALUE +0.        ACPOST
011800     05  WS-WITHDRAW-OK-COUNT    PIC S9(7) COMP VALUE +0.        ACPOST
011900     05  WS-WITHDRAW-FAIL-COUNT  PIC S9(7) COMP VALUE +0.        ACPOST
012000     05  WS-TRANSFER-OK-COUNT    PIC S9(7) COMP VALUE +0.        ACPOST
012100     05  WS-TRANSFER-FAIL-COUNT  PIC S9(7) COMP VALUE +0.        ACPOST
012200     05  WS-REJECTED-COUNT       PIC S9(7) COMP VALUE +0.        ACPOST
012300*                                                                ACPOST
012400 01  WS-RUN-AMOUNTS.                                             ACPOST
012500     05  WS-DEPOSIT-OK-AMOUNT    PIC S9(11)V99 COMP-3 VALUE +0.  ACPOST
012600     05  WS-WITHDRAW-OK-AMOUNT   PIC S9(11)V99 COMP-3 VALUE +0.  ACPOST
012700     05  WS-WITHDRAW-FAIL-AMOUNT PIC S9(11)V99 COMP-3 VALUE +0.  ACPOST
012800     05  WS-TRANSFER-OK-AMOUNT   PIC S9(11)V99 COMP-3 VALUE +0.  ACPOST
012900     05  WS-TRANSFER-FAIL-AMOUNT PIC S9(11)V99 COMP-3 VALUE +0.  ACPOST
013000*                                                                ACPOST
013100 01  WS-LAST-REJECT-REASON       PIC X(30) VALUE SPACES.         ACPOST
013200*                                                                ACPOST
013300 01  WS-ACCOUNT-GEN-FIELDS.                                      ACPOST
013400*    HOLDER-NAME SCAN FOR THE ACCOUNT-NUMBER PREFIX - FIRST 3    ACPOST
013500*    LETTERS (A-Z), UPPERCASED, PADDED WITH 'X', 'ACC' IF NONE.  ACPOST
013600     05  WS-HOLDER-WORK          PIC X(40) VALUE SPACES.         ACPOST
013700     05  WS-PREFIX-WORK          PIC X(3) VALUE SPACES.          ACPOST
013800     05  WS-SCAN-SUB             PIC S9(4) COMP VALUE +0.        ACPOST
013900     05  WS-LETTERS-FOUND        PIC S9(4) COMP VALUE +0.        ACPOST
014000     05  WS-GEN-ATTEMPTS         PIC S9(4) COMP VALUE +0.        ACPOST
014100     05  WS-ACCT-SUFFIX-TRY      PIC 9(4) VALUE 0.               ACPOST
014200     05  FILLER                  PIC X(8) VALUE SPACES.          ACPOST
014300*                                                                ACPOST
014400 01  WS-FIND-ACCOUNT-NUM         PIC X(7) VALUE SPACES.          ACPOST
014500 01  WS-SRC-BALANCE-SAVE         PIC S9(11)V99 COMP-3 VALUE +0.  ACPOST
014600 01  WS-XFER-SOURCE-ACCT         PIC X(7) VALUE SPACES.          ACPOST
014700 01  WS-XFER-DEST-ACCT           PIC X(7) VALUE SPACES.          ACPOST
014800 01  WS-XFER-AMOUNT              PIC S9(11)V99 COMP-3 VALUE +0.  ACPOST
014900*                                                                ACPOST
015000 01  WS-JOURNAL-FIELDS.                                          ACPOST
015100     05  WS-JRN-TYPE             PIC X(8) VALUE SPACES.          ACPOST
015200     05  WS-JRN-STATUS           PIC X(7) VALUE SPACES.          ACPOST
015300     05  WS-JRN-AMOUNT           PIC S9(11)V99 COMP-3 VALUE +0.  ACPOST
015400     05  WS-JRN-SOURCE           PIC X(7) VALUE SPACES.          ACPOST
015500     05  WS-JRN-DEST             PIC X(7) VALUE SPACES.          ACPOST
015600     05  WS-JRN-SEQ              PIC 9(2) COMP VALUE 0.          ACPOST
015700     05  FILLER                  PIC X(4) VALUE SPACES.          ACPOST
015800*                                                                ACPOST
015900 COPY WSDTCPY.                                                   ACPOST
016000 COPY RPTCPY.                                                    ACPOST
016100*                                                                ACPOST
016200*****************************************************************ACPOST
016300 PROCEDURE DIVISION.                                             ACPOST
016400*****************************************************************ACPOST
016500 000-MAIN.                                                       ACPOST
016600     ACCEPT WS-STAMP-CCYYMMDD FROM DATE YYYYMMDD.                ACPOST
016700     ACCEPT WS-STAMP-HHMMSS FROM TIME.                           ACPOST
016800     MOVE WS-STAMP-CCYYMMDD(1:4) TO WS-RUN-CCYY.                 ACPOST
016900     MOVE WS-STAMP-CCYYMMDD(5:2) TO WS-RUN-MM.                   ACPOST
017000     MOVE WS-STAMP-CCYYMMDD(7:2) TO WS-RUN-DD.                   ACPOST
017100     MOVE WS-STAMP-HHMMSS(1:2) TO WS-RUN-HH.                     ACPOST
017200     MOVE WS-STAMP-HHMMSS(3:2) TO WS-RUN-MN.                     ACPOST
017300     MOVE WS-STAMP-HHMMSS(5:2) TO WS-RUN-SS.                     ACPOST
017400     DISPLAY 'ACPOST STARTED - RUN DATE ' WS-RUN-DATE.           ACPOST
017500*                                                                ACPOST
017600     PERFORM 0050-OPEN-FILES THRU 0050-EXIT.                     ACPOST
017700*                                                                ACPOST
017800     PERFORM 0110-READ-ACCT-TRANS THRU 0110-EXIT.                ACPOST
017900     PERFORM 0100-PROCESS-TRANSACTIONS THRU 0100-EXIT            ACPOST
018000             UNTIL WS-TRANS-EOF.                                 ACPOST
018100*                                                                ACPOST
018200     PERFORM 0900-REPORT-POSTING-STATS THRU 0900-EXIT.           ACPOST
018300     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.                    ACPOST
018400*                                                                ACPOST
018500     DISPLAY 'ACPOST ENDED - TRANSACTIONS READ ' WS-TRANS-READ.  ACPOST
018600     GOBACK.                                                     ACPOST
018700*                                                                ACPOST
018800 0110-READ-ACCT-TRANS.                                           ACPOST
018900     READ ACCT-TRANS-FILE                                        ACPOST
019000         AT END                                                  ACPOST
019100             SET WS-TRANS-EOF TO TRUE                            ACPOST
019200     END-READ.                                                   ACPOST
019300 0110-EXIT.                                                      ACPOST
019400     EXIT.                                                       ACPOST
019500*                                                                ACPOST
019600 0100-PROCESS-TRANSACTIONS.                                      ACPOST
019700     ADD 1 TO WS-TRANS-READ.                                     ACPOST
019800     SET WS-TRAN-OK TO TRUE.                                     ACPOST
019900     MOVE SPACES TO WS-ERROR-MSG.                                ACPOST
020000*                                                                ACPOST
020100     EVALUATE TRUE                                               ACPOST
020200         WHEN ACTRN-IS-OPEN                                      ACPOST
020300             PERFORM 0200-OPEN-ACCOUNT THRU 0200-EXIT            ACPOST
020400         WHEN ACTRN-IS-DEPOSIT                                   ACPOST
020500             PERFORM 0300-POST-DEPOSIT THRU 0300-EXIT            ACPOST
020600         WHEN ACTRN-IS-WITHDRAW                                  ACPOST
020700             PERFORM 0400-POST-WITHDRAW THRU 0400-EXIT           ACPOST
020800         WHEN ACTRN-IS-TRANSFER                                  ACPOST
020900             PERFORM 0500-POST-TRANSFER THRU 0500-EXIT           ACPOST
021000         WHEN OTHER                                              ACPOST
021100             SET WS-TRAN-OK TO FALSE                             ACPOST
021200             MOVE 'INVALID TRAN CODE' TO WS-ERROR-MSG            ACPOST
021300     END-EVALUATE.                                               ACPOST
021400*                                                                ACPOST
021500     IF NOT WS-TRAN-OK                                           ACPOST
021600         ADD 1 TO WS-REJECTED-COUNT                              ACPOST
021700         MOVE WS-ERROR-MSG TO WS-LAST-REJECT-REASON              ACPOST
021800         DISPLAY 'ACPOST - ' WS-ERROR-MSG                        ACPOST
021900     END-IF.                                                     ACPOST
022000*                                                                ACPOST
022100     PERFORM 0110-READ-ACCT-TRANS THRU 0110-EXIT.                ACPOST
022200 0100-EXIT.                                                      ACPOST
022300     EXIT.                                                       ACPOST
022400*                                                                ACPOST
022500 0150-FIND-ACCOUNT.                                              ACPOST
022600*    LOOKS UP WS-FIND-ACCOUNT-NUM ON THE INDEXED MASTER - USED   ACPOST
022700*    BY DEPOSIT, WITHDRAW AND BOTH SIDES OF A TRANSFER.          ACPOST
022800     MOVE WS-FIND-ACCOUNT-NUM TO AC-ACCOUNT-NUMBER.              ACPOST
022900     READ ACCOUNT-MASTER                                         ACPOST
023000         INVALID KEY                                             ACPOST
023100             SET WS-TRAN-OK TO FALSE                             ACPOST
023200             MOVE 'ACCOUNT NOT FOUND' TO WS-ERROR-MSG            ACPOST
023300     END-READ.                                                   ACPOST
023400 0150-EXIT.                                                      ACPOST
023500     EXIT.                                                       ACPOST
023600*                                                                ACPOST
023700 0200-OPEN-ACCOUNT.                                              ACPOST
023800     PERFORM 0210-BUILD-PREFIX THRU 0210-EXIT.                   ACPOST
023900     MOVE 0 TO WS-GEN-ATTEMPTS.                                  ACPOST
024000     SET WS-ACCT-NUM-UNIQUE TO FALSE.                            ACPOST
024100     PERFORM 0230-TRY-ACCOUNT-NUMBER THRU 0230-EXIT              ACPOST
024200             UNTIL WS-ACCT-NUM-UNIQUE OR WS-GEN-ATTEMPTS > 25.   ACPOST
024300     IF NOT WS-ACCT-NUM-UNIQUE                                   ACPOST
024400         SET WS-TRAN-OK TO FALSE                                 ACPOST
024500         MOVE 'ACCOUNT NUMBER EXHAUSTED' TO WS-ERROR-MSG         ACPOST
024600     ELSE                                                        ACPOST
024700         MOVE ACTRN-OP-HOLDER-NAME TO AC-HOLDER-NAME             ACPOST
024800         MOVE ZERO                TO AC-BALANCE                  ACPOST
024900         SET AC-STATUS-ACTIVE     TO TRUE                        ACPOST
025000         MOVE WS-STAMP-14-N       TO AC-CREATED-AT               ACPOST
025100         WRITE ACCOUNT-REC                                       ACPOST
025200             INVALID KEY                                         ACPOST
025300                 SET WS-TRAN-OK TO FALSE                         ACPOST
025400                 MOVE 'ACCOUNT ALREADY EXISTS' TO WS-ERROR-MSG   ACPOST
025500         END-WRITE                                               ACPOST
025600         IF WS-TRAN-OK                                           ACPOST
025700             ADD 1 TO WS-OPENED-COUNT                            ACPOST
025800             DISPLAY 'ACPOST - OPENED ACCOUNT ' AC-ACCOUNT-NUMBER ACPOST
025900         END-IF                                                  ACPOST
026000     END-IF.                                                     ACPOST
026100 0200-EXIT.                                                      ACPOST
026200     EXIT.                                                       ACPOST
026300*                                                                ACPOST
026400 0210-BUILD-PREFIX.                                              ACPOST
026500*    1991 RULE, CARRIED FORWARD FROM THE LOAN SIDE'S LENDING     ACPOST
026600*    POLICY MEMO LP-014 NUMBER-GENERATOR IDIOM - SCAN THE HOLDER ACPOST
026700     MOVE ACTRN-OP-HOLDER-NAME TO WS-HOLDER-WORK.                ACPOST
026800     INSPECT WS-HOLDER-WORK CONVERTING                           ACPOST
026900         'abcdefghijklmnopqrstuvwxyz' TO                         ACPOST
027000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                           ACPOST
027100     MOVE SPACES TO WS-PREFIX-WORK.                              ACPOST
027200     MOVE 1 TO WS-SCAN-SUB.                                      ACPOST
027300     MOVE 0 TO WS-LETTERS-FOUND.                                 ACPOST
027400     PERFORM 0215-SCAN-FOR-LETTER THRU 0215-EXIT                 ACPOST
027500             UNTIL WS-LETTERS-FOUND = 3 OR WS-SCAN-SUB > 40.     ACPOST
027600     EVALUATE WS-LETTERS-FOUND                                   ACPOST
027700         WHEN 0                                                  ACPOST
027800             MOVE 'ACC' TO WS-PREFIX-WORK                        ACPOST
027900         WHEN 1                                                  ACPOST
028000             MOVE 'X' TO WS-PREFIX-WORK(2:1)                     ACPOST
028100             MOVE 'X' TO WS-PREFIX-WORK(3:1)                     ACPOST
028200         WHEN 2                                                  ACPOST
028300             MOVE 'X' TO WS-PREFIX-WORK(3:1)                     ACPOST
028400     END-EVALUATE.                                               ACPOST
028500 0210-EXIT.                                                      ACPOST
028600     EXIT.                                                       ACPOST
028700*                                                                ACPOST
028800 0215-SCAN-FOR-LETTER.                                           ACPOST
028900     IF WS-HOLDER-WORK(WS-SCAN-SUB:1) IS WS-ALPHA-CHARS          ACPOST
029000         ADD 1 TO WS-LETTERS-FOUND                               ACPOST
029100         MOVE WS-HOLDER-WORK(WS-SCAN-SUB:1)                      ACPOST
029200             TO WS-PREFIX-WORK(WS-LETTERS-FOUND:1)               ACPOST
029300     END-IF.                                                     ACPOST
029400     ADD 1 TO WS-SCAN-SUB.                                       ACPOST
029500 0215-EXIT.                                                      ACPOST
029600     EXIT.                                                       ACPOST
029700*                                                                ACPOST
029800 0230-TRY-ACCOUNT-NUMBER.                                        ACPOST
029900*    2011-02-08 RSK - TICKET BTS-1247 - PSEUDO-RANDOM SUFFIX     ACPOST
030000*    FROM RUN TIME-OF-DAY PLUS THE ATTEMPT NUMBER, TRUNCATED TO  ACPOST
030100*    4 DIGITS BY THE RECEIVING FIELD'S PICTURE.  25-TRY CEILING. ACPOST
030200     ADD 1 TO WS-GEN-ATTEMPTS.                                   ACPOST
030300     COMPUTE WS-ACCT-SUFFIX-TRY =                                ACPOST
030400         (WS-RUN-HH * 10000) + (WS-RUN-MN * 100) + WS-RUN-SS     ACPOST
030500             + WS-GEN-ATTEMPTS.                                  ACPOST
030600     MOVE WS-PREFIX-WORK     TO AC-ACCT-PREFIX.                  ACPOST
030700     MOVE WS-ACCT-SUFFIX-TRY TO AC-ACCT-SUFFIX.                  ACPOST
030800     READ ACCOUNT-MASTER                                         ACPOST
030900         INVALID KEY                                             ACPOST
031000             SET WS-ACCT-NUM-UNIQUE TO TRUE                      ACPOST
031100     END-READ.                                                   ACPOST
031200 0230-EXIT.                                                      ACPOST
031300     EXIT.                                                       ACPOST
031400*                                                                ACPOST
031500 0300-POST-DEPOSIT.                                              ACPOST
031600     IF ACTRN-DP-AMOUNT NOT > ZERO                               ACPOST
031700         SET WS-TRAN-OK TO FALSE                                 ACPOST
031800         MOVE 'INVALID AMOUNT' TO WS-ERROR-MSG                   ACPOST
031900     ELSE                                                        ACPOST
032000         MOVE ACTRN-DP-ACCOUNT-NUMBER TO WS-FIND-ACCOUNT-NUM     ACPOST
032100         PERFORM 0150-FIND-ACCOUNT THRU 0150-EXIT                ACPOST
032200         IF WS-TRAN-OK                                           ACPOST
032300             ADD ACTRN-DP-AMOUNT TO AC-BALANCE                   ACPOST
032400             REWRITE ACCOUNT-REC                                 ACPOST
032500                 INVALID KEY                                     ACPOST
032600                     SET WS-TRAN-OK TO FALSE                     ACPOST
032700                     MOVE 'ACCOUNT REWRITE FAILED' TO WS-ERROR-MSG ACPOST
032800             END-REWRITE                                         ACPOST
032900             IF WS-TRAN-OK                                       ACPOST
033000                 MOVE 'DEPOSIT'  TO WS-JRN-TYPE                  ACPOST
033100                 MOVE 'SUCCESS'  TO WS-JRN-STATUS                ACPOST
033200                 MOVE ACTRN-DP-AMOUNT TO WS-JRN-AMOUNT           ACPOST
033300                 MOVE SPACES     TO WS-JRN-SOURCE                ACPOST
033400                 MOVE ACTRN-DP-ACCOUNT-NUMBER TO WS-JRN-DEST     ACPOST
033500                 PERFORM 0600-WRITE-JOURNAL THRU 0600-EXIT       ACPOST
033600                 ADD 1 TO WS-DEPOSIT-OK-COUNT                    ACPOST
033700                 ADD ACTRN-DP-AMOUNT TO WS-DEPOSIT-OK-AMOUNT     ACPOST
033800             END-IF                                              ACPOST
033900         END-IF                                                  ACPOST
034000     END-IF.                                                     ACPOST
034100 0300-EXIT.                                                      ACPOST
034200     EXIT.                                                       ACPOST
034300*                                                                ACPOST
034400 0400-POST-WITHDRAW.                                             ACPOST
034500     IF ACTRN-WD-AMOUNT NOT > ZERO                               ACPOST
034600         SET WS-TRAN-OK TO FALSE                                 ACPOST
034700         MOVE 'INVALID AMOUNT' TO WS-ERROR-MSG                   ACPOST
034800     ELSE                                                        ACPOST
034900         MOVE ACTRN-WD-ACCOUNT-NUMBER TO WS-FIND-ACCOUNT-NUM     ACPOST
035000         PERFORM 0150-FIND-ACCOUNT THRU 0150-EXIT                ACPOST
035100         IF WS-TRAN-OK                                           ACPOST
035200             IF AC-BALANCE < ACTRN-WD-AMOUNT                     ACPOST
035300                 MOVE 'WITHDRAW' TO WS-JRN-TYPE                  ACPOST
035400                 MOVE 'FAILED'   TO WS-JRN-STATUS                ACPOST
035500                 MOVE ACTRN-WD-AMOUNT TO WS-JRN-AMOUNT           ACPOST
035600                 MOVE ACTRN-WD-ACCOUNT-NUMBER TO WS-JRN-SOURCE   ACPOST
035700                 MOVE SPACES     TO WS-JRN-DEST                  ACPOST
035800                 PERFORM 0600-WRITE-JOURNAL THRU 0600-EXIT       ACPOST
035900                 ADD 1 TO WS-WITHDRAW-FAIL-COUNT                 ACPOST
036000                 ADD ACTRN-WD-AMOUNT TO WS-WITHDRAW-FAIL-AMOUNT  ACPOST
036100                 SET WS-TRAN-OK TO FALSE                         ACPOST
036200                 MOVE 'INSUFFICIENT BALANCE' TO WS-ERROR-MSG     ACPOST
036300             ELSE                                                ACPOST
036400                 SUBTRACT ACTRN-WD-AMOUNT FROM AC-BALANCE        ACPOST
036500                 REWRITE ACCOUNT-REC                             ACPOST
036600                     INVALID KEY                                 ACPOST
036700                         SET WS-TRAN-OK TO FALSE                 ACPOST
036800                         MOVE 'ACCOUNT REWRITE FAILED'           ACPOST
036900                             TO WS-ERROR-MSG                     ACPOST
037000                 END-REWRITE                                     ACPOST
037100                 IF WS-TRAN-OK                                   ACPOST
037200                     MOVE 'WITHDRAW' TO WS-JRN-TYPE              ACPOST
037300                     MOVE 'SUCCESS'  TO WS-JRN-STATUS            ACPOST
037400                     MOVE ACTRN-WD-AMOUNT TO WS-JRN-AMOUNT       ACPOST
037500                     MOVE ACTRN-WD-ACCOUNT-NUMBER TO WS-JRN-SOURCE ACPOST
037600                     MOVE SPACES     TO WS-JRN-DEST              ACPOST
037700                     PERFORM 0600-WRITE-JOURNAL THRU 0600-EXIT   ACPOST
037800                     ADD 1 TO WS-WITHDRAW-OK-COUNT               ACPOST
037900                     ADD ACTRN-WD-AMOUNT TO WS-WITHDRAW-OK-AMOUNT ACPOST
038000                 END-IF                                          ACPOST
038100             END-IF                                              ACPOST
038200         END-IF                                                  ACPOST
038300     END-IF.                                                     ACPOST
038400 0400-EXIT.                                                      ACPOST
038500     EXIT.                                                       ACPOST
038600*                                                                ACPOST
038700 0500-POST-TRANSFER.                                             ACPOST
038800*    2010-06-30 DWS - TICKET BTS-0902.  SOURCE IS RE-READ BY KEY ACPOST
038900*    BEFORE ITS REWRITE BECAUSE THE DESTINATION READ IN BETWEEN  ACPOST
039000*    OVERLAYS THE SAME FD RECORD AREA.                           ACPOST
039100     MOVE ACTRN-TR-SOURCE-ACCT TO WS-XFER-SOURCE-ACCT.           ACPOST
039200     MOVE ACTRN-TR-DEST-ACCT   TO WS-XFER-DEST-ACCT.             ACPOST
039300     MOVE ACTRN-TR-AMOUNT      TO WS-XFER-AMOUNT.                ACPOST
039400     IF WS-XFER-AMOUNT NOT > ZERO OR                             ACPOST
039500        WS-XFER-SOURCE-ACCT = WS-XFER-DEST-ACCT                  ACPOST
039600         SET WS-TRAN-OK TO FALSE                                 ACPOST
039700         MOVE 'INVALID AMOUNT' TO WS-ERROR-MSG                   ACPOST
039800     ELSE                                                        ACPOST
039900         MOVE WS-XFER-SOURCE-ACCT TO WS-FIND-ACCOUNT-NUM         ACPOST
040000         PERFORM 0150-FIND-ACCOUNT THRU 0150-EXIT                ACPOST
040100         IF WS-TRAN-OK                                           ACPOST
040200             MOVE AC-BALANCE TO WS-SRC-BALANCE-SAVE              ACPOST
040300             MOVE WS-XFER-DEST-ACCT TO WS-FIND-ACCOUNT-NUM       ACPOST
040400             PERFORM 0150-FIND-ACCOUNT THRU 0150-EXIT            ACPOST
040500         END-IF                                                  ACPOST
040600         IF WS-TRAN-OK AND WS-SRC-BALANCE-SAVE < WS-XFER-AMOUNT  ACPOST
040700             MOVE 'TRANSFER' TO WS-JRN-TYPE                      ACPOST
040800             MOVE 'FAILED'   TO WS-JRN-STATUS                    ACPOST
040900             MOVE WS-XFER-AMOUNT TO WS-JRN-AMOUNT                ACPOST
041000             MOVE WS-XFER-SOURCE-ACCT TO WS-JRN-SOURCE           ACPOST
041100             MOVE WS-XFER-DEST-ACCT   TO WS-JRN-DEST             ACPOST
041200             PERFORM 0600-WRITE-JOURNAL THRU 0600-EXIT           ACPOST
041300             ADD 1 TO WS-TRANSFER-FAIL-COUNT                     ACPOST
041400             ADD WS-XFER-AMOUNT TO WS-TRANSFER-FAIL-AMOUNT       ACPOST
041500             SET WS-TRAN-OK TO FALSE                             ACPOST
041600             MOVE 'INSUFFICIENT BALANCE' TO WS-ERROR-MSG         ACPOST
041700         ELSE                                                    ACPOST
041800             IF WS-TRAN-OK                                       ACPOST
041900                 ADD WS-XFER-AMOUNT TO AC-BALANCE                ACPOST
042000                 REWRITE ACCOUNT-REC                             ACPOST
042100                     INVALID KEY                                 ACPOST
042200                         SET WS-TRAN-OK TO FALSE                 ACPOST
042300                         MOVE 'ACCOUNT REWRITE FAILED'           ACPOST
042400                             TO WS-ERROR-MSG                     ACPOST
042500                 END-REWRITE                                     ACPOST
042600             END-IF                                              ACPOST
042700             IF WS-TRAN-OK                                       ACPOST
042800                 MOVE WS-XFER-SOURCE-ACCT TO AC-ACCOUNT-NUMBER   ACPOST
042900                 READ ACCOUNT-MASTER                             ACPOST
043000                     INVALID KEY                                 ACPOST
043100                         SET WS-TRAN-OK TO FALSE                 ACPOST
043200                         MOVE 'ACCOUNT REWRITE FAILED'           ACPOST
043300                             TO WS-ERROR-MSG                     ACPOST
043400                 END-READ                                        ACPOST
043500             END-IF                                              ACPOST
043600             IF WS-TRAN-OK                                       ACPOST
043700                 SUBTRACT WS-XFER-AMOUNT FROM AC-BALANCE         ACPOST
043800                 REWRITE ACCOUNT-REC                             ACPOST
043900                     INVALID KEY                                 ACPOST
044000                         SET WS-TRAN-OK TO FALSE                 ACPOST
044100                         MOVE 'ACCOUNT REWRITE FAILED'           ACPOST
044200                             TO WS-ERROR-MSG                     ACPOST
044300                 END-REWRITE                                     ACPOST
044400             END-IF                                              ACPOST
044500             IF WS-TRAN-OK                                       ACPOST
044600                 MOVE 'TRANSFER' TO WS-JRN-TYPE                  ACPOST
044700                 MOVE 'SUCCESS'  TO WS-JRN-STATUS                ACPOST
044800                 MOVE WS-XFER-AMOUNT TO WS-JRN-AMOUNT            ACPOST
044900                 MOVE WS-XFER-SOURCE-ACCT TO WS-JRN-SOURCE       ACPOST
045000                 MOVE WS-XFER-DEST-ACCT   TO WS-JRN-DEST         ACPOST
045100                 PERFORM 0600-WRITE-JOURNAL THRU 0600-EXIT       ACPOST
045200                 ADD 1 TO WS-TRANSFER-OK-COUNT                   ACPOST
045300                 ADD WS-XFER-AMOUNT TO WS-TRANSFER-OK-AMOUNT     ACPOST
045400             END-IF                                              ACPOST
045500         END-IF                                                  ACPOST
045600     END-IF.                                                     ACPOST
045700 0500-EXIT.                                                      ACPOST
045800     EXIT.                                                       ACPOST
045900*                                                                ACPOST
046000 0600-WRITE-JOURNAL.                                             ACPOST
046100     IF WS-JRN-SEQ > 99                                          ACPOST
046200         MOVE 0 TO WS-JRN-SEQ                                    ACPOST
046300     END-IF.                                                     ACPOST
046400     ADD 1 TO WS-JRN-SEQ.                                        ACPOST
046500     STRING 'TXN-' WS-STAMP-14-N WS-JRN-SEQ                      ACPOST
046600         DELIMITED BY SIZE INTO TX-TRANSACTION-ID.               ACPOST
046700     MOVE WS-JRN-TYPE   TO TX-TXN-TYPE.                          ACPOST
046800     MOVE WS-JRN-AMOUNT TO TX-AMOUNT.                            ACPOST
046900     MOVE WS-STAMP-14-N TO TX-TXN-AT.                            ACPOST
047000     MOVE WS-JRN-STATUS TO TX-TXN-STATUS.                        ACPOST
047100     MOVE WS-JRN-SOURCE TO TX-SOURCE-ACCT.                       ACPOST
047200     MOVE WS-JRN-DEST   TO TX-DEST-ACCT.                         ACPOST
047300     WRITE TRANSACTION-REC.                                      ACPOST
047400 0600-EXIT.                                                      ACPOST
047500     EXIT.                                                       ACPOST
047600*                                                                ACPOST
047700 0050-OPEN-FILES.                                                ACPOST
047800     OPEN INPUT  ACCT-TRANS-FILE.                                ACPOST
047900     OPEN I-O    ACCOUNT-MASTER.                                 ACPOST
048000     OPEN EXTEND TXN-JOURNAL.                                    ACPOST
048100     OPEN EXTEND RUN-REPORT.                                     ACPOST
048200     IF NOT WS-ACTRAN-OK                                         ACPOST
048300         DISPLAY 'ACPOST - ERROR OPENING ACCT-TRANS, STATUS '    ACPOST
048400                 WS-ACTRAN-STATUS                                ACPOST
048500         SET WS-TRANS-EOF TO TRUE                                ACPOST
048600     END-IF.                                                     ACPOST
048700     IF NOT WS-ACMSTR-OK                                         ACPOST
048800         DISPLAY 'ACPOST - ERROR OPENING ACCOUNT-MASTER, STATUS ' ACPOST
048900                 WS-ACMSTR-STATUS                                ACPOST
049000         SET WS-TRANS-EOF TO TRUE                                ACPOST
049100     END-IF.                                                     ACPOST
049200 0050-EXIT.                                                      ACPOST
049300     EXIT.                                                       ACPOST
049400*                                                                ACPOST
049500 0790-CLOSE-FILES.                                               ACPOST
049600     CLOSE ACCT-TRANS-FILE, ACCOUNT-MASTER, TXN-JOURNAL,         ACPOST
049700           RUN-REPORT.                                           ACPOST
049800 0790-EXIT.                                                      ACPOST
049900     EXIT.                                                       ACPOST
050000*                                                                ACPOST
050100 0900-REPORT-POSTING-STATS.                                      ACPOST
050200     WRITE REPORT-RECORD FROM RPT-RULE-LINE AFTER PAGE.          ACPOST
050300     WRITE REPORT-RECORD FROM RPT-POSTING-HDR1 AFTER 1.          ACPOST
050400     MOVE 'OPEN'     TO RPTA-TXN-TYPE.                           ACPOST
050500     MOVE 'SUCCESS'  TO RPTA-STATUS.                             ACPOST
050600     MOVE WS-OPENED-COUNT TO RPTA-COUNT.                         ACPOST
050700     MOVE ZERO            TO RPTA-AMOUNT.                        ACPOST
050800     WRITE REPORT-RECORD FROM RPT-POSTING-DETAIL-LINE AFTER 1.   ACPOST
050900     MOVE 'DEPOSIT'  TO RPTA-TXN-TYPE.                           ACPOST
051000     MOVE 'SUCCESS'  TO RPTA-STATUS.                             ACPOST
051100     MOVE WS-DEPOSIT-OK-COUNT  TO RPTA-COUNT.                    ACPOST
051200     MOVE WS-DEPOSIT-OK-AMOUNT TO RPTA-AMOUNT.                   ACPOST
051300     WRITE REPORT-RECORD FROM RPT-POSTING-DETAIL-LINE AFTER 1.   ACPOST
051400     MOVE 'WITHDRAW' TO RPTA-TXN-TYPE.                           ACPOST
051500     MOVE 'SUCCESS'  TO RPTA-STATUS.                             ACPOST
051600     MOVE WS-WITHDRAW-OK-COUNT  TO RPTA-COUNT.                   ACPOST
051700     MOVE WS-WITHDRAW-OK-AMOUNT TO RPTA-AMOUNT.                  ACPOST
051800     WRITE REPORT-RECORD FROM RPT-POSTING-DETAIL-LINE AFTER 1.   ACPOST
051900     MOVE 'WITHDRAW' TO RPTA-TXN-TYPE.                           ACPOST
052000     MOVE 'FAILED'   TO RPTA-STATUS.                             ACPOST
052100     MOVE WS-WITHDRAW-FAIL-COUNT  TO RPTA-COUNT.                 ACPOST
052200     MOVE WS-WITHDRAW-FAIL-AMOUNT TO RPTA-AMOUNT.                ACPOST
052300     WRITE REPORT-RECORD FROM RPT-POSTING-DETAIL-LINE AFTER 1.   ACPOST
052400     MOVE 'TRANSFER' TO RPTA-TXN-TYPE.                           ACPOST
052500     MOVE 'SUCCESS'  TO RPTA-STATUS.                             ACPOST
052600     MOVE WS-TRANSFER-OK-COUNT  TO RPTA-COUNT.                   ACPOST
052700     MOVE WS-TRANSFER-OK-AMOUNT TO RPTA-AMOUNT.                  ACPOST
052800     WRITE REPORT-RECORD FROM RPT-POSTING-DETAIL-LINE AFTER 1.   ACPOST
052900     MOVE 'TRANSFER' TO RPTA-TXN-TYPE.                           ACPOST
053000     MOVE 'FAILED'   TO RPTA-STATUS.                             ACPOST
053100     MOVE WS-TRANSFER-FAIL-COUNT  TO RPTA-COUNT.                 ACPOST
053200     MOVE WS-TRANSFER-FAIL-AMOUNT TO RPTA-AMOUNT.                ACPOST
053300     WRITE REPORT-RECORD FROM RPT-POSTING-DETAIL-LINE AFTER 1.   ACPOST
053400     MOVE WS-REJECTED-COUNT      TO RPTR-COUNT.                  ACPOST
053500     MOVE WS-LAST-REJECT-REASON  TO RPTR-REASON.                 ACPOST
053600     WRITE REPORT-RECORD FROM RPT-POSTING-REJECT-LINE AFTER 1.   ACPOST
053700 0900-EXIT.                                                      ACPOST
053800     EXIT.                                                       ACPOST
