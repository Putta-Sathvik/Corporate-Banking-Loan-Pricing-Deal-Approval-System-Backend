000100******************************************************************RPTCPY
000200*                                                                 RPTCPY
000300*    RPTCPY -- RUN-REPORT PRINT LINE LAYOUTS                      RPTCPY
000400*    SHARED BY LNPRICE (PRICING SECTION), LNWKFL (WORKFLOW        RPTCPY
000500*    SECTION) AND ACPOST (POSTING SECTION).  THE THREE STEPS      RPTCPY
000600*    RUN IN THAT ORDER AND APPEND TO ONE 80-COLUMN PS REPORT      RPTCPY
000700*    FILE - LNPRICE OPENS OUTPUT, THE OTHER TWO OPEN EXTEND.      RPTCPY
000800*                                                                 RPTCPY
000900*    CHANGE ACTIVITY                                              RPTCPY
001000*    ---------------                                              RPTCPY
001100*    2009-03-18 JRS  NEW COPYBOOK, PRICING SECTION ONLY.          RPTCPY
001200*    2009-07-09 JRS  ADDED WORKFLOW SECTION LINES.                RPTCPY
001300*    2010-01-20 DWS  ADDED POSTING SECTION LINES.                 RPTCPY
001400*                                                                 RPTCPY
001500******************************************************************RPTCPY
001600 01  RPT-RUN-HEADER.                                              RPTCPY
001700     05  FILLER                  PIC X(30)                        RPTCPY
001800             VALUE 'LOAN PRICING CONTROL REPORT  '.               RPTCPY
001900     05  FILLER                  PIC X(6) VALUE 'DATE: '.         RPTCPY
002000     05  RPTH-MM                 PIC 99.                          RPTCPY
002100     05  FILLER                  PIC X VALUE '/'.                 RPTCPY
002200     05  RPTH-DD                 PIC 99.                          RPTCPY
002300     05  FILLER                  PIC X VALUE '/'.                 RPTCPY
002400     05  RPTH-CCYY               PIC 9(4).                        RPTCPY
002500     05  FILLER                  PIC X(8) VALUE '  TIME: '.       RPTCPY
002600     05  RPTH-HH                 PIC 99.                          RPTCPY
002700     05  FILLER                  PIC X VALUE ':'.                 RPTCPY
002800     05  RPTH-MN                 PIC 99.                          RPTCPY
002900     05  FILLER                  PIC X VALUE ':'.                 RPTCPY
003000     05  RPTH-SS                 PIC 99.                          RPTCPY
003100     05  FILLER                  PIC X(18) VALUE SPACES.          RPTCPY
003200*                                                                 RPTCPY
003300 01  RPT-PRICING-HDR1            PIC X(80)                        RPTCPY
003400         VALUE 'PRICING SECTION'.                                 RPTCPY
003500 01  RPT-PRICING-HDR2.                                            RPTCPY
003550     05  FILLER                  PIC X(50) VALUE                  RPTCPY
003560         '  LOAN-ID                RATE  RCMD-RATE     EMI  '.    RPTCPY
003570     05  FILLER                  PIC X(13) VALUE 'RISK-CATEGORY'. RPTCPY
003580     05  FILLER                  PIC X(17) VALUE SPACES.          RPTCPY
003700 01  RPT-RULE-LINE               PIC X(80) VALUE ALL '-'.         RPTCPY
003800*                                                                 RPTCPY
003900 01  RPT-PRICE-DETAIL-LINE.                                       RPTCPY
004000     05  FILLER                  PIC X(1) VALUE SPACE.            RPTCPY
004100     05  RPTP-LOAN-ID            PIC X(24).                       RPTCPY
004200     05  FILLER                  PIC X(1) VALUE SPACE.            RPTCPY
004300     05  RPTP-RATING             PIC X(1).                        RPTCPY
004400     05  FILLER                  PIC X(5) VALUE SPACES.           RPTCPY
004500     05  RPTP-RECOMM-RATE        PIC ZZ9.99.                      RPTCPY
004600     05  FILLER                  PIC X(3) VALUE SPACES.           RPTCPY
004700     05  RPTP-EMI                PIC Z,ZZZ,ZZZ,ZZ9.99.            RPTCPY
004800     05  FILLER                  PIC X(3) VALUE SPACES.           RPTCPY
004900     05  RPTP-RISK-CATEGORY      PIC X(10).                       RPTCPY
005000     05  FILLER                  PIC X(10) VALUE SPACES.          RPTCPY
005100*                                                                 RPTCPY
005200 01  RPT-RISK-SUBTOTAL-LINE.                                      RPTCPY
005300     05  FILLER                  PIC X(14) VALUE                  RPTCPY
005400             'RISK SUBTOTAL:'.                                    RPTCPY
005500     05  FILLER                  PIC X(1) VALUE SPACE.            RPTCPY
005600     05  RPTS-RISK-CATEGORY      PIC X(10).                       RPTCPY
005700     05  FILLER                  PIC X(1) VALUE SPACE.            RPTCPY
005800     05  FILLER                  PIC X(4) VALUE 'CNT='.           RPTCPY
005900     05  RPTS-COUNT              PIC ZZZ,ZZ9.                     RPTCPY
006000     05  FILLER                  PIC X(1) VALUE SPACE.            RPTCPY
006100     05  FILLER                  PIC X(5) VALUE 'PRIN='.          RPTCPY
006200     05  RPTS-TOTAL-PRINCIPAL    PIC ZZZ,ZZZ,ZZ9.99.              RPTCPY
006300     05  FILLER                  PIC X(1) VALUE SPACE.            RPTCPY
006400     05  FILLER                  PIC X(4) VALUE 'INT='.           RPTCPY
006500     05  RPTS-TOTAL-INTEREST     PIC ZZZ,ZZZ,ZZ9.99.              RPTCPY
006600     05  FILLER                  PIC X(4) VALUE SPACES.           RPTCPY
006700*                                                                 RPTCPY
006800 01  RPT-PRICING-GRAND-LINE.                                      RPTCPY
006900     05  FILLER                  PIC X(12) VALUE                  RPTCPY
007000             'GRAND TOTAL:'.                                      RPTCPY
007100     05  FILLER                  PIC X(1) VALUE SPACE.            RPTCPY
007200     05  FILLER                  PIC X(4) VALUE 'CNT='.           RPTCPY
007300     05  RPTG-COUNT              PIC ZZZ,ZZ9.                     RPTCPY
007400     05  FILLER                  PIC X(1) VALUE SPACE.            RPTCPY
007500     05  FILLER                  PIC X(5) VALUE 'PRIN='.          RPTCPY
007600     05  RPTG-TOTAL-PRINCIPAL    PIC ZZZ,ZZZ,ZZ9.99.              RPTCPY
007700     05  FILLER                  PIC X(1) VALUE SPACE.            RPTCPY
007800     05  FILLER                  PIC X(4) VALUE 'INT='.           RPTCPY
007900     05  RPTG-TOTAL-INTEREST     PIC ZZZ,ZZZ,ZZ9.99.              RPTCPY
008000     05  FILLER                  PIC X(17) VALUE SPACES.          RPTCPY
008100*                                                                 RPTCPY
008200 01  RPT-POSTING-HDR1            PIC X(80)                        RPTCPY
008300         VALUE 'POSTING SECTION'.                                 RPTCPY
008400 01  RPT-POSTING-DETAIL-LINE.                                     RPTCPY
008500     05  FILLER                  PIC X(2) VALUE SPACES.           RPTCPY
008600     05  RPTA-TXN-TYPE           PIC X(8).                        RPTCPY
008700     05  FILLER                  PIC X(2) VALUE SPACES.           RPTCPY
008800     05  RPTA-STATUS             PIC X(7).                        RPTCPY
008900     05  FILLER                  PIC X(2) VALUE SPACES.           RPTCPY
009000     05  FILLER                  PIC X(6) VALUE 'CNT=  '.         RPTCPY
009100     05  RPTA-COUNT              PIC ZZZ,ZZ9.                     RPTCPY
009200     05  FILLER                  PIC X(2) VALUE SPACES.           RPTCPY
009300     05  FILLER                  PIC X(4) VALUE 'AMT='.           RPTCPY
009400     05  RPTA-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99.            RPTCPY
009500     05  FILLER                  PIC X(19) VALUE SPACES.          RPTCPY
009600*                                                                 RPTCPY
009700 01  RPT-POSTING-REJECT-LINE.                                     RPTCPY
009800     05  FILLER                  PIC X(2) VALUE SPACES.           RPTCPY
009900     05  FILLER                  PIC X(14) VALUE                  RPTCPY
010000             'REJECTED TXNS='.                                    RPTCPY
010100     05  RPTR-COUNT              PIC ZZZ,ZZ9.                     RPTCPY
010200     05  FILLER                  PIC X(2) VALUE SPACES.           RPTCPY
010300     05  FILLER                  PIC X(7) VALUE 'REASON='.        RPTCPY
010400     05  RPTR-REASON             PIC X(30).                       RPTCPY
010500     05  FILLER                  PIC X(18) VALUE SPACES.          RPTCPY
010600*                                                                 RPTCPY
010700 01  RPT-WORKFLOW-HDR1           PIC X(80)                        RPTCPY
010800         VALUE 'WORKFLOW SECTION'.                                RPTCPY
010900 01  RPT-WORKFLOW-DETAIL-LINE.                                    RPTCPY
011000     05  FILLER                  PIC X(2) VALUE SPACES.           RPTCPY
011100     05  FILLER                  PIC X(4) VALUE 'CRE='.           RPTCPY
011200     05  RPTW-CREATED            PIC ZZZ,ZZ9.                     RPTCPY
011300     05  FILLER                  PIC X(1) VALUE SPACE.            RPTCPY
011400     05  FILLER                  PIC X(4) VALUE 'UPD='.           RPTCPY
011500     05  RPTW-UPDATED            PIC ZZZ,ZZ9.                     RPTCPY
011600     05  FILLER                  PIC X(1) VALUE SPACE.            RPTCPY
011700     05  FILLER                  PIC X(4) VALUE 'APR='.           RPTCPY
011800     05  RPTW-APPROVED           PIC ZZZ,ZZ9.                     RPTCPY
011900     05  FILLER                  PIC X(1) VALUE SPACE.            RPTCPY
012000     05  FILLER                  PIC X(4) VALUE 'REJ='.           RPTCPY
012100     05  RPTW-REJECTED           PIC ZZZ,ZZ9.                     RPTCPY
012200     05  FILLER                  PIC X(1) VALUE SPACE.            RPTCPY
012300     05  FILLER                  PIC X(4) VALUE 'DEL='.           RPTCPY
012400     05  RPTW-DELETED            PIC ZZZ,ZZ9.                     RPTCPY
012500     05  FILLER                  PIC X(1) VALUE SPACE.            RPTCPY
012600     05  FILLER                  PIC X(4) VALUE 'ERR='.           RPTCPY
012700     05  RPTW-ERRORS             PIC ZZZ,ZZ9.                     RPTCPY
012800     05  FILLER                  PIC X(7) VALUE SPACES.           RPTCPY
012900*                                                                 RPTCPY
