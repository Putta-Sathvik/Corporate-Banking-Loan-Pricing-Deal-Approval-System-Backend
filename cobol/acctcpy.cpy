000100******************************************************************ACCTCPY
000200*                                                                 ACCTCPY
000300*    ACCTCPY -- DEPOSIT ACCOUNT MASTER RECORD                     ACCTCPY
000400*    KEYED BY AC-ACCOUNT-NUMBER ON THE INDEXED ACCOUNT-MASTER     ACCTCPY
000500*    FILE (SEE ACPOST SELECT).                                    ACCTCPY
000600*                                                                 ACCTCPY
000700*    CHANGE ACTIVITY                                              ACCTCPY
000800*    ---------------                                              ACCTCPY
000900*    2010-01-14 DWS  NEW COPYBOOK FOR DEPOSIT-ACCOUNT POSTING.    ACCTCPY
001000*    2010-01-14 DWS  AC-ACCOUNT-NUMBER REDEFINED BELOW INTO ITS   ACCTCPY
001100*                    3-LETTER PREFIX AND 4-DIGIT SUFFIX SO THE    ACCTCPY
001200*                    NUMBER-GENERATOR PARAGRAPH CAN BUILD EACH    ACCTCPY
001300*                    PIECE SEPARATELY.                            ACCTCPY
001400*                                                                 ACCTCPY
001500******************************************************************ACCTCPY
001600 01  ACCOUNT-REC.                                                 ACCTCPY
001700     05  AC-ACCOUNT-NUMBER           PIC X(7).                    ACCTCPY
001800     05  AC-ACCOUNT-NUMBER-R REDEFINES AC-ACCOUNT-NUMBER.         ACCTCPY
001900         10  AC-ACCT-PREFIX          PIC X(3).                    ACCTCPY
002000         10  AC-ACCT-SUFFIX          PIC 9(4).                    ACCTCPY
002100     05  AC-HOLDER-NAME              PIC X(40).                   ACCTCPY
002200     05  AC-BALANCE                  PIC S9(11)V99 COMP-3.        ACCTCPY
002300     05  AC-ACCT-STATUS              PIC X(8).                    ACCTCPY
002400         88  AC-STATUS-ACTIVE            VALUE 'ACTIVE'.          ACCTCPY
002500     05  AC-CREATED-AT               PIC 9(14).                   ACCTCPY
002600     05  AC-CREATED-AT-R REDEFINES AC-CREATED-AT.                 ACCTCPY
002700         10  AC-CRE-CCYY             PIC 9(4).                    ACCTCPY
002800         10  AC-CRE-MM               PIC 9(2).                    ACCTCPY
002900         10  AC-CRE-DD               PIC 9(2).                    ACCTCPY
003000         10  AC-CRE-HHMMSS           PIC 9(6).                    ACCTCPY
003100     05  FILLER                      PIC X(10).                   ACCTCPY
003200*                                                                 ACCTCPY
